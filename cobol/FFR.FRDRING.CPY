000010************************************************************      FDS0001
000020*  FFR.FRDRING  --  FRAUD RING / PATTERN DETAIL RECORD            FDS0001
000030*  FRAUD SURVEILLANCE UNIT - RING OUTPUT LAYOUT                   FDS0001
000040*                                                                 FDS0001
000050*  ONE OCCURRENCE PER RING DETECTED BY THE DETECTION ENGINE: *    FDS0001
000060*  A MONEY CYCLE, A FAN-IN/FAN-OUT HUB, OR A SHELL CHAIN.    *    FDS0001
000070*  FFR-PATTERN-DETAIL-AREA IS ONE COMMON 45-BYTE SLOT         *   FDS0001
000080*  REDEFINED THREE WAYS DEPENDING ON FFR-RING-TYPE, THE SAME  *   FDS0001
000090*  WAY THE POSITION FEEDS REDEFINE ONE DETAIL AREA PER        *   FDS0001
000100*  RECORD VARIANT.  COPY INTO THE RINGS-OUT FD.               *   FDS0001
000110************************************************************      FDS0001
000120    05  FFR-RING-ID                    PIC X(14).                 FDS0002
000130    05  FFR-RING-TYPE                  PIC X(7).                  FDS0002
000140        88  FFR-RING-TYPE-CYCLE            VALUE 'CYCLE  '.       FDS0002
000150        88  FFR-RING-TYPE-FAN-IN           VALUE 'FAN-IN '.       FDS0002
000160        88  FFR-RING-TYPE-FAN-OUT          VALUE 'FAN-OUT'.       FDS0002
000170        88  FFR-RING-TYPE-SHELL            VALUE 'SHELL  '.       FDS0002
000180    05  FFR-ACCOUNT-COUNT              PIC 9(3).                  FDS0001
000190    05  FFR-MEMBER-ACCOUNTS            PIC X(12)                  FDS0001
000200                                       OCCURS 10 TIMES.           FDS0001
000210    05  FFR-TOTAL-AMOUNT               PIC S9(11)V99              FDS0001
000220                                       SIGN TRAILING SEPARATE.    FDS0001
000230    05  FFR-TX-COUNT                   PIC 9(5).                  FDS0001
000240    05  FFR-TX-IDS                     PIC X(12)                  FDS0001
000250                                       OCCURS 25 TIMES.           FDS0001
000260    05  FFR-PATTERN-DETAIL-AREA.                                  FDS0001
000270        10  FFR-CYCLE-LENGTH           PIC 9(2).                  FDS0001
000280        10  FILLER                     PIC X(43).                 FDS0001
000290    05  FFR-FAN-DETAIL-AREA REDEFINES                             FDS0002
000300            FFR-PATTERN-DETAIL-AREA.                              FDS0002
000310        10  FFR-COUNTERPARTY-COUNT     PIC 9(5).                  FDS0002
000320        10  FFR-WINDOW-START           PIC X(19).                 FDS0002
000330        10  FFR-WINDOW-END             PIC X(19).                 FDS0002
000340        10  FILLER                     PIC X(2).                  FDS0002
000350    05  FFR-SHELL-DETAIL-AREA REDEFINES                           FDS0002
000360            FFR-PATTERN-DETAIL-AREA.                              FDS0002
000370        10  FFR-HOPS                   PIC 9(2).                  FDS0002
000380        10  FILLER                     PIC X(43).                 FDS0002
000390    05  FILLER                         PIC X(20).                 FDS0001
