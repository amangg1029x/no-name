000010************************************************************      FDS0001
000020*  FRS.RUNSUMRY  --  FRAUD RUN SUMMARY PRINT-LINE RECORD          FDS0001
000030*  FRAUD SURVEILLANCE UNIT - RESULT/SUMMARY BUILDER LAYOUT        FDS0001
000040*                                                                 FDS0001
000050*  ONE PRINT FILE CARRIES THREE LINE TYPES, THE SAME WAY THE *    FDS0001
000060*  CASH-MOVEMENT TAPE CARRIES HEADER/DETAIL/TRAILER UNDER ONE*    FDS0001
000070*  RECORD-TYPE-CD:  'H' = PARAMETER HEADER (ONE PER RUN),    *    FDS0001
000080*  'D' = ONE SCORED-ACCOUNT DETAIL LINE, 'T' = THE CONTROL   *    FDS0001
000090*  TOTALS / SCORE DISTRIBUTION TRAILER (ONE PER RUN).        *    FDS0001
000100************************************************************      FDS0001
000110    05  FRS-LINE-TYPE-CD               PIC X(1).                  FDS0001
000120        88  FRS-LINE-TYPE-HEADER           VALUE 'H'.             FDS0001
000130        88  FRS-LINE-TYPE-DETAIL           VALUE 'D'.             FDS0001
000140        88  FRS-LINE-TYPE-TRAILER          VALUE 'T'.             FDS0001
000150    05  FRS-HEADER-LINE-AREA.                                     FDS0001
000160        10  FRS-HDR-TITLE-TX           PIC X(40).                 FDS0001
000170        10  FRS-HDR-ANALYSED-AT        PIC X(19).                 FDS0001
000180        10  FRS-HDR-VELOCITY-THRESHOLD PIC 9(3).                  FDS0001
000190        10  FRS-HDR-VELOCITY-BONUS     PIC 9(3)V9(1).             FDS0001
000200        10  FRS-HDR-FAN-MULTIPLIER     PIC 9(1)V9(1).             FDS0001
000210        10  FRS-HDR-WINDOW-HOURS       PIC 9(3).                  FDS0001
000220        10  FRS-HDR-SKIP-GATE-TXNS     PIC 9(3).                  FDS0001
000230        10  FILLER                     PIC X(45).                 FDS0001
000240    05  FRS-DETAIL-LINE-AREA REDEFINES                            FDS0002
000250            FRS-HEADER-LINE-AREA.                                 FDS0002
000260        10  FRS-DTL-ACCOUNT-ID         PIC X(14).                 FDS0002
000270        10  FRS-DTL-RING-ID            PIC X(14).                 FDS0002
000280        10  FRS-DTL-SCORE-TX           PIC X(7).                  FDS0002
000290        10  FRS-DTL-CYCLE-FLAG         PIC X(1).                  FDS0002
000300        10  FRS-DTL-FAN-FLAG           PIC X(1).                  FDS0002
000310        10  FRS-DTL-SHELL-FLAG         PIC X(1).                  FDS0002
000320        10  FRS-DTL-VELOCITY-FLAG      PIC X(1).                  FDS0002
000330        10  FRS-DTL-TXN-COUNT          PIC 9(5).                  FDS0002
000340        10  FRS-DTL-NOTES-TX           PIC X(20).                 FDS0002
000350        10  FILLER                     PIC X(55).                 FDS0002
000360    05  FRS-TRAILER-LINE-AREA REDEFINES                           FDS0002
000370            FRS-HEADER-LINE-AREA.                                 FDS0002
000380        10  FRS-TRL-TOTAL-TRANS        PIC 9(7).                  FDS0002
000390        10  FRS-TRL-TOTAL-ACCOUNTS     PIC 9(7).                  FDS0002
000400        10  FRS-TRL-SUSPICIOUS-ACCTS   PIC 9(7).                  FDS0002
000410        10  FRS-TRL-SKIPPED-ACCOUNTS   PIC 9(7).                  FDS0002
000420        10  FRS-TRL-RINGS-DETECTED     PIC 9(5).                  FDS0002
000430        10  FRS-TRL-RINGS-CYCLE        PIC 9(5).                  FDS0002
000440        10  FRS-TRL-RINGS-FAN-IN       PIC 9(5).                  FDS0002
000450        10  FRS-TRL-RINGS-FAN-OUT      PIC 9(5).                  FDS0002
000460        10  FRS-TRL-RINGS-SHELL        PIC 9(5).                  FDS0002
000470        10  FRS-TRL-CYCLES-DETECTED    PIC 9(5).                  FDS0002
000480        10  FRS-TRL-FAN-PATTERNS       PIC 9(5).                  FDS0002
000490        10  FRS-TRL-SHELL-CHAINS       PIC 9(5).                  FDS0002
000500        10  FRS-TRL-SCORE-MAX          PIC 9(3)V9(4).             FDS0002
000510        10  FRS-TRL-SCORE-MEAN         PIC 9(3)V9(4).             FDS0002
000520        10  FRS-TRL-SCORE-MIN          PIC 9(3)V9(4).             FDS0002
000530        10  FRS-TRL-SCORE-PRESENT-SW   PIC X(1).                  FDS0002
000540            88  FRS-TRL-SCORE-PRESENT      VALUE 'Y'.             FDS0002
000550            88  FRS-TRL-SCORE-ABSENT       VALUE 'N'.             FDS0002
000560        10  FRS-TRL-HIGH-RISK-COUNT    PIC 9(7).                  FDS0002
000570        10  FRS-TRL-MEDIUM-RISK-COUNT  PIC 9(7).                  FDS0002
000580        10  FRS-TRL-LOW-RISK-COUNT     PIC 9(7).                  FDS0002
000590        10  FILLER                     PIC X(8).                  FDS0002
