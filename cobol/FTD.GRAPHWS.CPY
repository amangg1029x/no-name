000010************************************************************      FDS0001
000020*  FTD.GRAPHWS  --  MONEY-FLOW GRAPH WORKING-STORAGE TABLES       FDS0001
000030*  FRAUD SURVEILLANCE UNIT - DETECTION ENGINE WORK AREAS          FDS0001
000040*                                                                 FDS0001
000050*  TABLE BOUNDS BELOW ARE THE BATCH WINDOW LIMITS FOR ONE RUN*    FDS0001
000060*  OF THE NIGHTLY FEED.  IF THE FEED OUTGROWS THESE, RAISE   *    FDS0001
000070*  THE 77-LEVEL MAXIMA BELOW AND RECOMPILE - SEE OPS RUNBOOK *    FDS0001
000080*  SECTION 4 BEFORE CHANGING THEM ON A FRIDAY.               *    FDS0001
000090************************************************************      FDS0001
000100    77  FTD-MAX-TRANSACTIONS           PIC 9(5) COMP              FDS0001
000110                                       VALUE 5000.                FDS0001
000120    77  FTD-MAX-ACCOUNTS               PIC 9(5) COMP              FDS0001
000130                                       VALUE 1000.                FDS0001
000140    77  FTD-MAX-EDGES                  PIC 9(5) COMP              FDS0001
000150                                       VALUE 2000.                FDS0001
000160    77  FTD-MAX-EDGE-TXN-IDS           PIC 9(3) COMP              FDS0001
000170                                       VALUE 25.                  FDS0001
000180    77  FTD-MAX-RING-MEMBERS           PIC 9(3) COMP              FDS0001
000190                                       VALUE 10.                  FDS0001
000200    77  FTD-MAX-RING-TXN-IDS           PIC 9(3) COMP              FDS0001
000210                                       VALUE 25.                  FDS0001
000220    77  FTD-MAX-KEPT-CYCLES            PIC 9(5) COMP              FDS0001
000220A                                      VALUE 500.                 FDS0001
000230    77  FTD-CYCLE-ENUM-LIMIT           PIC 9(5) COMP              FDS0001
000240                                       VALUE 50000.               FDS0001
000250    77  FTD-CYCLE-MIN-LENGTH           PIC 9(2) COMP              FDS0001
000260                                       VALUE 3.                   FDS0001
000270    77  FTD-CYCLE-MAX-LENGTH           PIC 9(2) COMP              FDS0001
000280                                       VALUE 5.                   FDS0001
000290    77  FTD-FAN-THRESHOLD              PIC 9(3) COMP              FDS0001
000300                                       VALUE 10.                  FDS0001
000310    77  FTD-FAN-WINDOW-HOURS           PIC 9(3) COMP              FDS0001
000320                                       VALUE 72.                  FDS0001
000330    77  FTD-SHELL-MAX-TXNS             PIC 9(2) COMP              FDS0001
000340                                       VALUE 3.                   FDS0001
000350    77  FTD-SHELL-MIN-HOPS             PIC 9(2) COMP              FDS0001
000360                                       VALUE 3.                   FDS0001
000370    77  FTD-MAX-SHELL-PATH             PIC 9(2) COMP              FDS0001
000380                                       VALUE 20.                  FDS0001
000390*                                                                 FDS0001
000400    01  FTD-TRANSACTION-TABLE.                                    FDS0001
000410        05  FTD-TRANS-COUNT            PIC 9(5) COMP.             FDS0001
000420        05  FTD-TRANS-ENTRY                                       FDS0001
000430                OCCURS 5000 TIMES                                 FDS0001
000440                INDEXED BY FTD-TRANS-IDX.                         FDS0001
000450            10  FTD-TRANS-ID               PIC X(12).             FDS0001
000460            10  FTD-TRANS-SENDER-ID        PIC X(12).             FDS0001
000470            10  FTD-TRANS-RECEIVER-ID      PIC X(12).             FDS0001
000480            10  FTD-TRANS-AMOUNT           PIC S9(9)V99           FDS0001
000490                                       SIGN TRAILING SEPARATE.    FDS0001
000500            10  FTD-TRANS-TIMESTAMP        PIC X(19).             FDS0001
000510            10  FTD-TRANS-TS-SECONDS       PIC 9(11) COMP.        FDS0001
000515        05  FILLER                     PIC X(04).                 FDS0003
000520*                                                                 FDS0001
000530    01  FTD-NODE-TABLE.                                           FDS0001
000540        05  FTD-NODE-COUNT             PIC 9(5) COMP.             FDS0001
000550        05  FTD-NODE-ENTRY                                        FDS0001
000560                OCCURS 1000 TIMES                                 FDS0001
000570                INDEXED BY FTD-NODE-IDX, FTD-NODE-IDX2,           FDS0001
000580                           FTD-NODE-IDX3.                         FDS0001
000590            10  FTD-NODE-ACCOUNT-ID        PIC X(12).             FDS0001
000600            10  FTD-NODE-TOTAL-TXN-CT      PIC 9(7) COMP.         FDS0001
000610            10  FTD-NODE-IS-SENDER-SW      PIC X(1).              FDS0001
000620                88  FTD-NODE-IS-SENDER         VALUE 'Y'.         FDS0001
000630            10  FTD-NODE-IS-RECEIVER-SW    PIC X(1).              FDS0001
000640                88  FTD-NODE-IS-RECEIVER       VALUE 'Y'.         FDS0001
000650            10  FTD-NODE-SUSPECT-SW        PIC X(1).              FDS0001
000660                88  FTD-NODE-IS-SUSPECT        VALUE 'Y'.         FDS0001
000670            10  FTD-NODE-FIRST-RING-ID     PIC X(14).             FDS0001
000680            10  FTD-NODE-REASON-TX         PIC X(120).            FDS0001
000681            10  FTD-NODE-REASON-LEN        PIC 9(3) COMP.         FDS0003
000690            10  FTD-NODE-IS-SHELL-SW       PIC X(1).              FDS0001
000700                88  FTD-NODE-IS-SHELL          VALUE 'Y'.         FDS0001
000710            10  FTD-NODE-SHELL-PRED-SW     PIC X(1).              FDS0001
000720                88  FTD-NODE-HAS-SHELL-PRED     VALUE 'Y'.        FDS0001
000730            10  FTD-NODE-SHELL-VISITED-SW PIC X(1).               FDS0001
000740                88  FTD-NODE-SHELL-VISITED      VALUE 'Y'.        FDS0001
000741        05  FILLER                     PIC X(04).                 FDS0003
000750*                                                                 FDS0001
000760    01  FTD-EDGE-TABLE.                                           FDS0001
000770        05  FTD-EDGE-COUNT             PIC 9(5) COMP.             FDS0001
000780        05  FTD-EDGE-ENTRY                                        FDS0001
000790                OCCURS 2000 TIMES                                 FDS0001
000800                INDEXED BY FTD-EDGE-IDX, FTD-EDGE-IDX2.           FDS0001
000810            10  FTD-EDGE-SENDER-IDX        PIC 9(5) COMP.         FDS0001
000820            10  FTD-EDGE-RECEIVER-IDX      PIC 9(5) COMP.         FDS0001
000830            10  FTD-EDGE-WEIGHT-AT         PIC S9(11)V99          FDS0001
000840                                       SIGN TRAILING SEPARATE.    FDS0001
000850            10  FTD-EDGE-TXN-CT            PIC 9(5) COMP.         FDS0001
000860            10  FTD-EDGE-TXN-ID-TABLE                             FDS0001
000870                    OCCURS 25 TIMES    PIC X(12).                 FDS0001
000875        05  FILLER                     PIC X(04).                 FDS0003
000880*                                                                 FDS0001
000890    01  FTD-CYCLE-WORK-AREA.                                      FDS0001
000900        05  FTD-CYCLE-STACK                                       FDS0001
000910                OCCURS 5 TIMES                                    FDS0001
000920                INDEXED BY FTD-STACK-IDX.                         FDS0001
000930            10  FTD-STACK-NODE-IDX         PIC 9(5) COMP.         FDS0001
000931            10  FTD-STACK-RESUME-EDGE      PIC 9(5) COMP.         FDS0003
000940        05  FTD-CYCLE-DEPTH            PIC 9(2) COMP.             FDS0001
000950        05  FTD-CYCLE-ENUM-COUNT       PIC 9(5) COMP.             FDS0001
000951        05  FTD-CYCLE-START-IDX        PIC 9(5) COMP.             FDS0003
000952        05  FILLER                     PIC X(04).                 FDS0003
000960*                                                                 FDS0001
000970    01  FTD-SHELL-WORK-AREA.                                      FDS0001
000980        05  FTD-SHELL-STACK                                       FDS0001
000990                OCCURS 20 TIMES                                   FDS0001
001000                INDEXED BY FTD-SHELL-STK-IDX.                     FDS0001
001010            10  FTD-SHELL-STACK-NODE-IDX   PIC 9(5) COMP.         FDS0001
001011            10  FTD-SHELL-STACK-RESUME-ED  PIC 9(5) COMP.         FDS0003
001020        05  FTD-SHELL-DEPTH            PIC 9(2) COMP.             FDS0001
001030        05  FTD-SHELL-EMIT-TABLE.                                 FDS0001
001040            10  FTD-SHELL-EMIT-ENTRY                              FDS0001
001050                    OCCURS 500 TIMES                              FDS0001
001060                    INDEXED BY FTD-SHELL-EMIT-IDX.                FDS0001
001070                15  FTD-SHELL-EMIT-KEY     PIC X(240).            FDS0001
001080        05  FTD-SHELL-EMIT-COUNT       PIC 9(5) COMP.             FDS0001
001085        05  FILLER                     PIC X(04).                 FDS0003
001090*                                                                 FDS0001
001100    01  FTD-RING-COUNTERS.                                        FDS0001
001110        05  FTD-CYCLE-RING-CTR        PIC 9(4) COMP.              FDS0001
001120        05  FTD-FAN-RING-CTR          PIC 9(4) COMP.              FDS0001
001130        05  FTD-SHELL-RING-CTR        PIC 9(4) COMP.              FDS0001
001131        05  FTD-FAN-IN-FOUND-CT       PIC 9(5) COMP.              FDS0003
001132        05  FTD-FAN-OUT-FOUND-CT      PIC 9(5) COMP.              FDS0003
001133        05  FILLER                     PIC X(04).                 FDS0003
001140*                                                                 FDS0003
001150*    FDS0003 - J.L.KANE - 03/09/1991 - ONE ACCOUNT'S OWN          FDS0003
001160*    TRANSACTIONS IN ONE ROLE (SENDER OR RECEIVER), TIME-         FDS0003
001170*    ORDERED, FOR THE FAN-IN/FAN-OUT FORWARD WINDOW SCAN.         FDS0003
001180    01  FTD-ROLE-EVENT-TABLE.                                     FDS0003
001190        05  FTD-ROLE-EVENT-COUNT      PIC 9(5) COMP.              FDS0003
001200        05  FTD-ROLE-EVENT-ENTRY                                  FDS0003
001210                OCCURS 5000 TIMES                                 FDS0003
001220                INDEXED BY FTD-ROLE-IDX, FTD-ROLE-IDX2.           FDS0003
001230            10  FTD-ROLE-CP-ID             PIC X(12).             FDS0003
001240            10  FTD-ROLE-TRANS-ID          PIC X(12).             FDS0003
001250            10  FTD-ROLE-TS-SECONDS        PIC 9(11) COMP.        FDS0003
001260            10  FTD-ROLE-TIMESTAMP-TX      PIC X(19).             FDS0003
001270            10  FTD-ROLE-AMOUNT            PIC S9(9)V99           FDS0003
001280                                       SIGN TRAILING SEPARATE.    FDS0003
001281            10  FILLER                     PIC X(04).             FDS0003
001282*                                                                 FDS0003
001290    01  FTD-CP-DEDUPE-TABLE.                                      FDS0003
001300        05  FTD-CP-DEDUPE-COUNT       PIC 9(5) COMP.              FDS0003
001310        05  FTD-CP-DEDUPE-ENTRY                                   FDS0003
001320                OCCURS 5000 TIMES                                 FDS0003
001330                INDEXED BY FTD-CP-IDX.                            FDS0003
001340            10  FTD-CP-DEDUPE-ID           PIC X(12).             FDS0003
001341        05  FILLER                     PIC X(04).                 FDS0003
