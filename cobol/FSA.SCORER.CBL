000010 IDENTIFICATION DIVISION.                                         FDS0001
000020 PROGRAM-ID.    FSA-SCORER.                                       FDS0001
000030 AUTHOR.        D. W. PARISH.                                     FDS0001
000040 INSTALLATION.  FRAUD SURVEILLANCE UNIT - EDP DIVISION.           FDS0001
000050 DATE-WRITTEN.  04/03/1988.                                       FDS0001
000060 DATE-COMPILED.                                                   FDS0001
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY - RESTRICT       FDS0001
000080                DISTRIBUTION TO FRAUD SURVEILLANCE UNIT STAFF.    FDS0001
000090*                                                                 FDS0001
000100******************************************************************
000110*                                                                 FDS0001
000120*    F S A - S C O R E R   -   S U S P I C I O N   S C O R E R    
000130*                                                                 FDS0001
000140*    READS THE SUSPICIOUS-REGISTRY AND ACCOUNT-EVENT WORK      *  FDS0001
000150*    FILES THE DETECTION ENGINE (FTD.GRAPHENG) LEFT BEHIND,    *  FDS0001
000160*    COMPUTES EACH FLAGGED ACCOUNT'S TOTAL TRANSACTION COUNT   *  FDS0001
000170*    AND 24-HOUR VELOCITY FLAG, SCORES EACH ACCOUNT 0-100 ON   *  FDS0001
000180*    THE ADDITIVE CYCLE/FAN/SHELL/VELOCITY FORMULA, AND WRITES *  FDS0001
000190*    THE FINAL SUSPICIOUS-ACCOUNTS FILE ORDERED NON-SKIPPED    *  FDS0001
000200*    FIRST BY SCORE DESCENDING, SKIPPED ACCOUNTS LAST.         *  FDS0001
000210*    ALSO CARRIES THE SCORE DISTRIBUTION AND RISK-BAND COUNTS  *  FDS0001
000220*    FORWARD ON THE CONTROL-TOTALS RECORD FOR FRS.SUMMARY.     *  FDS0001
000230*                                                                 FDS0001
000240******************************************************************
000250*                                                                 FDS0001
000260*    C H A N G E   L O G                                       *  FDS0001
000270*                                                                 FDS0001
000280*    DATE       BY    REQUEST    DESCRIPTION                   *  FDS0001
000290*    ---------- ----- ---------- ----------------------------- *  FDS0001
000300*    04/03/1988 DWP   FSU-0018   ORIGINAL VERSION.                FDS0001
000310*    04/03/1988 DWP   FSU-0018   SKIP GATE SET AT 50 TOTAL        FDS0001
000320*                                TRANSACTIONS PER FRAUD UNIT      FDS0001
000330*                                MANAGER'S REQUEST - ACCOUNTS     FDS0001
000340*                                THAT BUSY DROWN OUT THE SCORE.   FDS0001
000350*    09/21/1988 DWP   FSU-0026   VELOCITY WINDOW CONFIRMED AT     FDS0001
000360*                                24 HOURS / THRESHOLD 5 AFTER     FDS0001
000370*                                PILOT RUN AGAINST Q3 DATA.       FDS0001
000380*    03/09/1991 JLK   FSU-0058   ADDED SHELL-CHAIN BONUS TERM     FDS0001
000390*                                TO THE ADDITIVE FORMULA TO       FDS0001
000400*                                MATCH THE ENGINE'S NEW SHELL     FDS0001
000410*                                DETECTOR.                        FDS0001
000420*    03/09/1991 JLK   FSU-0058   RAISED THE RAW-SCORE CEILING     FDS0001
000430*                                CHECK (+40+39+20+10=109) AND     FDS0001
000440*                                CONFIRMED THE 100.0000 CAP       FDS0001
000450*                                STILL HOLDS.                     FDS0001
000460*    06/30/1996 CAS   FSU-0089   FAN BONUS IS NOW ALWAYS THE      FDS0001
000470*                                1.3-MULTIPLIED 39.0000 VALUE -   FDS0001
000480*                                THE ENGINE'S FAN WINDOW HAS      FDS0001
000490*                                NEVER RUN ABOVE THE 72-HOUR      FDS0001
000500*                                DEFAULT, SO THE OLD >72H         FDS0001
000510*                                UN-MULTIPLIED BRANCH WAS DEAD    FDS0001
000520*                                CODE AND WAS REMOVED.            FDS0001
000530*    11/03/1998 CAS   FSU-Y2K-04 YEAR-2000 REVIEW: NO 2-DIGIT     FDS0001
000540*                                YEAR OR CENTURY ASSUMPTION       FDS0001
000550*                                ANYWHERE IN THIS PROGRAM - NO    FDS0001
000560*                                CODE CHANGE REQUIRED, THIS       FDS0001
000570*                                ENTRY IS THE SIGN-OFF RECORD.    FDS0001
000580*    05/18/2004 PTN   FSU-0119   NOW READS ITS OWN SUSWORK/       FDS0001
000590*                                ACCTEVT/CTLTOT WORK FILES        FDS0001
000600*                                RATHER THAN SHARING THE          FDS0001
000610*                                ENGINE'S IN-MEMORY TABLES -      FDS0001
000620*                                SEE FSU-0119 ON FTD.GRAPHENG.    FDS0001
000630*    02/11/2008 PTN   FSU-0147   RISK-BAND CUTOFFS (70/40) NOW    FDS0001
000640*                                TABLE-DRIVEN IN FSA.SCOREWS      FDS0001
000650*                                INSTEAD OF LITERALS IN THIS      FDS0001
000660*                                PROCEDURE DIVISION.              FDS0001
000661*    06/14/2011 RHM   FSU-0162   0410-SCORE-ONE-ACCOUNT WAS       FDS0003
000662*                                ONLY TESTING REASONS FOR A       FDS0003
000663*                                CYCLE/FAN/SHELL MENTION ON THE   FDS0003
000664*                                NOT-SKIPPED BRANCH - A SKIPPED   FDS0003
000665*                                ACCOUNT'S HAS-CYCLE/FAN/SHELL    FDS0003
000666*                                SWITCHES WERE COMING OUT "N"     FDS0003
000667*                                REGARDLESS OF ITS REASONS TEXT.  FDS0003
000668*                                AUDIT CAUGHT THIS WHEN A KNOWN   FDS0003
000669*                                CYCLE MEMBER WITH >=50 TXNS      FDS0003
000670*                                SHOWED NO "C" ON THE RUN REPORT. FDS0003
000671*                                MOVED 0420-TEST-REASON-          FDS0003
000672*                                SUBSTRINGS AHEAD OF THE SKIP     FDS0003
000673*                                TEST SO IT RUNS FOR EVERY        FDS0003
000674*                                ACCOUNT - SKIPPED ACCOUNTS STILL FDS0003
000675*                                GET NO SCORE, BUT THEIR HAS-*    FDS0003
000676*                                FLAGS NOW REFLECT THE REASONS    FDS0003
000677*                                TEXT LIKE EVERY OTHER ACCOUNT.   FDS0003
000678*                                                                 FDS0003
000680******************************************************************
000690 ENVIRONMENT DIVISION.                                            FDS0001
000700 CONFIGURATION SECTION.                                           FDS0001
000710 SOURCE-COMPUTER.   IBM-4381.                                     FDS0001
000720 OBJECT-COMPUTER.   IBM-4381.                                     FDS0001
000730 SPECIAL-NAMES.                                                   FDS0001
000740     C01 IS TOP-OF-FORM                                           FDS0001
000750     CLASS NUMERIC-DIGIT IS "0123456789"                          FDS0001
000760     UPSI-0 ON STATUS IS FSU-TEST-RUN-SW                          FDS0001
000770     UPSI-0 OFF STATUS IS FSU-PROD-RUN-SW.                        FDS0001
000780 INPUT-OUTPUT SECTION.                                            FDS0001
000790 FILE-CONTROL.                                                    FDS0001
000800     SELECT SUSWORK-IN   ASSIGN TO "SUSWORK"                      FDS0001
000810            FILE STATUS IS WS-SUSWORK-IN-STATUS.                  FDS0001
000820     SELECT ACCTEVT-IN   ASSIGN TO "ACCTEVT".                     FDS0001
000830     SELECT ACCTEVT-SRT  ASSIGN TO "ACCTSRT"                      FDS0001
000840            FILE STATUS IS WS-ACCTEVT-SRT-STATUS.                 FDS0001
000850     SELECT ACCTEVT-SORT-WORK  ASSIGN TO "SRTWK01".               FDS0001
000860     SELECT CTLTOT-IN    ASSIGN TO "CTLTOT1"                      FDS0001
000870            FILE STATUS IS WS-CTLTOT-IN-STATUS.                   FDS0001
000880     SELECT CTLTOT-OUT   ASSIGN TO "CTLTOT2"                      FDS0001
000890            FILE STATUS IS WS-CTLTOT-OUT-STATUS.                  FDS0001
000900     SELECT SUSWRK-UNSORTED ASSIGN TO "SUSUNSRT"                  FDS0001
000910            FILE STATUS IS WS-SUSWRK-UNSRT-STATUS.                FDS0001
000920     SELECT SUS-SORT-WORK ASSIGN TO "SRTWK02".                    FDS0001
000930     SELECT SUSPECTS-OUT  ASSIGN TO "SUSACCT"                     FDS0001
000940            ORGANIZATION IS LINE SEQUENTIAL.                      FDS0001
000950 DATA DIVISION.                                                   FDS0001
000960 FILE SECTION.                                                    FDS0001
000970 FD  SUSWORK-IN                                                   FDS0001
000980     LABEL RECORDS ARE STANDARD.                                  FDS0001
000990 01  SUSWORK-IN-RECORD.                                           FDS0001
001000     COPY FSA.SUSWORK.                                            FDS0001
001010 FD  ACCTEVT-IN                                                   FDS0001
001020     LABEL RECORDS ARE STANDARD.                                  FDS0001
001030 01  ACCTEVT-IN-RECORD.                                           FDS0001
001040     COPY FSA.ACCTEVT.                                            FDS0001
001050 FD  ACCTEVT-SRT                                                  FDS0001
001060     LABEL RECORDS ARE STANDARD.                                  FDS0001
001070 01  ACCTEVT-SRT-RECORD.                                          FDS0001
001080     COPY FSA.ACCTEVT.                                            FDS0001
001090 SD  ACCTEVT-SORT-WORK.                                           FDS0001
001100 01  ACCTEVT-SORT-RECORD.                                         FDS0001
001110     COPY FSA.ACCTEVT.                                            FDS0001
001120 FD  CTLTOT-IN                                                    FDS0001
001130     LABEL RECORDS ARE STANDARD.                                  FDS0001
001140 01  CTLTOT-IN-RECORD.                                            FDS0001
001150     COPY FRS.CTLTOT.                                             FDS0001
001160 FD  CTLTOT-OUT                                                   FDS0001
001170     LABEL RECORDS ARE STANDARD.                                  FDS0001
001180 01  CTLTOT-OUT-RECORD.                                           FDS0001
001190     COPY FRS.CTLTOT.                                             FDS0001
001200 FD  SUSWRK-UNSORTED                                              FDS0001
001210     LABEL RECORDS ARE STANDARD.                                  FDS0001
001220 01  SUSWRK-UNSORTED-RECORD.                                      FDS0001
001230     COPY FSA.SUSACCT.                                            FDS0001
001240 SD  SUS-SORT-WORK.                                               FDS0001
001250 01  SUS-SORT-RECORD.                                             FDS0001
001260     COPY FSA.SUSACCT.                                            FDS0001
001270 FD  SUSPECTS-OUT                                                 FDS0001
001280     LABEL RECORDS ARE STANDARD                                   FDS0001
001290     RECORD CONTAINS 175 CHARACTERS.                              FDS0001
001300 01  SUSPECTS-OUT-RECORD.                                         FDS0001
001310     COPY FSA.SUSACCT.                                            FDS0001
001320 WORKING-STORAGE SECTION.                                         FDS0001
001330 COPY FSA.SCOREWS.                                                FDS0001
001340*                                                                 FDS0001
001350 01  WS-FILE-STATUS-AREA.                                         FDS0001
001360     05  WS-SUSWORK-IN-STATUS       PIC X(2).                     FDS0001
001370         88  WS-SUSWORK-IN-OK           VALUE "00".               FDS0001
001380         88  WS-SUSWORK-IN-EOF          VALUE "10".               FDS0001
001390     05  WS-ACCTEVT-SRT-STATUS      PIC X(2).                     FDS0001
001400         88  WS-ACCTEVT-SRT-OK          VALUE "00".               FDS0001
001410         88  WS-ACCTEVT-SRT-EOF         VALUE "10".               FDS0001
001420     05  WS-CTLTOT-IN-STATUS        PIC X(2).                     FDS0001
001430         88  WS-CTLTOT-IN-OK            VALUE "00".               FDS0001
001440     05  WS-CTLTOT-OUT-STATUS       PIC X(2).                     FDS0001
001450         88  WS-CTLTOT-OUT-OK           VALUE "00".               FDS0001
001460     05  WS-SUSWRK-UNSRT-STATUS     PIC X(2).                     FDS0001
001470         88  WS-SUSWRK-UNSRT-OK         VALUE "00".               FDS0001
001475     05  FILLER                     PIC X(4).                     FDS0001
001480*                                                                 FDS0001
001490 01  WS-SWITCHES.                                                 FDS0001
001500     05  WS-EOF-SW                  PIC X(1).                     FDS0001
001510         88  WS-EOF-YES                 VALUE "Y".                FDS0001
001520         88  WS-EOF-NO                  VALUE "N".                FDS0001
001530     05  WS-VELOCITY-STOP-SW        PIC X(1).                     FDS0001
001540         88  WS-VELOCITY-STOP-YES       VALUE "Y".                FDS0001
001550         88  WS-VELOCITY-STOP-NO        VALUE "N".                FDS0001
001560     05  WS-LOOKUP-FOUND-SW         PIC X(1).                     FDS0001
001570         88  WS-LOOKUP-FOUND-YES        VALUE "Y".                FDS0001
001580         88  WS-LOOKUP-FOUND-NO         VALUE "N".                FDS0001
001590     05  FSU-TEST-RUN-SW            PIC X(1).                     FDS0001
001600     05  FSU-PROD-RUN-SW            PIC X(1).                     FDS0001
001605     05  FILLER                     PIC X(4).                     FDS0001
001610*                                                                 FDS0001
001620 01  WS-LOOP-CONTROLS.                                            FDS0001
001630     05  WS-SUB1                    PIC 9(5) COMP.                FDS0001
001640     05  WS-SUB2                    PIC 9(5) COMP.                FDS0001
001650     05  WS-SUB3                    PIC 9(5) COMP.                FDS0001
001660     05  WS-WINDOW-COUNT            PIC 9(5) COMP.                FDS0001
001670     05  WS-WINDOW-END-SEC          PIC 9(11) COMP.               FDS0001
001680     05  WS-CUR-ACCOUNT-ID          PIC X(12).                    FDS0001
001690     05  WS-PREV-ACCOUNT-ID         PIC X(12).                    FDS0001
001700     05  WS-SUS-SCAN-SUB            PIC 9(5) COMP.                FDS0001
001710     05  WS-RAW-SCORE               PIC 9(3)V9(4).                FDS0001
001720     05  WS-CYCLE-TALLY             PIC 9(3) COMP.                FDS0001
001730     05  WS-FAN-TALLY               PIC 9(3) COMP.                FDS0001
001740     05  WS-SHELL-TALLY             PIC 9(3) COMP.                FDS0001
001750     05  WS-SCORE-ACCUM-SUM         PIC 9(7)V9(4).                FDS0001
001760     05  WS-SCORE-ACCUM-COUNT       PIC 9(5) COMP.                FDS0001
001765     05  FILLER                     PIC X(4).                     FDS0001
001770*                                                                 FDS0001
001780 PROCEDURE DIVISION.                                              FDS0001
001790*                                                                 FDS0001
001800 0000-MAIN-CONTROL.                                               FDS0001
001810     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      FDS0001
001820     PERFORM 0110-LOAD-SUSPECT-WORK THRU 0110-EXIT.               FDS0001
001830     PERFORM 0120-LOAD-CONTROL-TOTALS THRU 0120-EXIT.             FDS0001
001840     PERFORM 0200-SORT-ACCOUNT-EVENTS THRU 0200-EXIT.             FDS0001
001850     PERFORM 0210-ACCUMULATE-ACCOUNT-STATS THRU 0210-EXIT.        FDS0001
001860     PERFORM 0400-SCORE-ACCOUNTS THRU 0400-EXIT.                  FDS0001
001870     PERFORM 0500-SORT-AND-WRITE-SUSPECTS THRU 0500-EXIT.         FDS0001
001880     PERFORM 0600-UPDATE-CONTROL-TOTALS THRU 0600-EXIT.           FDS0001
001890     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     FDS0001
001900     STOP RUN.                                                    FDS0001
001910*                                                                 FDS0001
001920 0100-OPEN-FILES.                                                 FDS0001
001930     OPEN INPUT SUSWORK-IN.                                       FDS0001
001940     IF NOT WS-SUSWORK-IN-OK                                      FDS0001
001950         DISPLAY "FSA-SCORER - FATAL - SUSWORK OPEN FAILED - "    FDS0001
001960             WS-SUSWORK-IN-STATUS                                 FDS0001
001970         MOVE 16 TO RETURN-CODE                                   FDS0001
001980         STOP RUN                                                 FDS0001
001990     END-IF.                                                      FDS0001
002000     OPEN INPUT CTLTOT-IN.                                        FDS0001
002010     IF NOT WS-CTLTOT-IN-OK                                       FDS0001
002020         DISPLAY "FSA-SCORER - FATAL - CTLTOT1 OPEN FAILED - "    FDS0001
002030             WS-CTLTOT-IN-STATUS                                  FDS0001
002040         MOVE 16 TO RETURN-CODE                                   FDS0001
002050         STOP RUN                                                 FDS0001
002060     END-IF.                                                      FDS0001
002070     OPEN OUTPUT CTLTOT-OUT.                                      FDS0001
002080     IF NOT WS-CTLTOT-OUT-OK                                      FDS0001
002090         DISPLAY "FSA-SCORER - FATAL - CTLTOT2 OPEN FAILED"       FDS0001
002100         MOVE 16 TO RETURN-CODE                                   FDS0001
002110         STOP RUN                                                 FDS0001
002120     END-IF.                                                      FDS0001
002130 0100-EXIT.                                                       FDS0001
002140     EXIT.                                                        FDS0001
002150*                                                                 FDS0001
002160 0110-LOAD-SUSPECT-WORK.                                          FDS0001
002170     MOVE ZERO TO FSA-SUSPECT-COUNT.                              FDS0001
002180     MOVE "N" TO WS-EOF-SW.                                       FDS0001
002190     PERFORM 0112-READ-SUSWORK THRU 0112-EXIT.                    FDS0001
002200     PERFORM 0114-STORE-SUSWORK THRU 0114-EXIT                    FDS0001
002210         UNTIL WS-EOF-YES.                                        FDS0001
002220 0110-EXIT.                                                       FDS0001
002230     EXIT.                                                        FDS0001
002240*                                                                 FDS0001
002250 0112-READ-SUSWORK.                                               FDS0001
002260     READ SUSWORK-IN                                              FDS0001
002270         AT END MOVE "Y" TO WS-EOF-SW                             FDS0001
002280     END-READ.                                                    FDS0001
002290 0112-EXIT.                                                       FDS0001
002300     EXIT.                                                        FDS0001
002310*                                                                 FDS0001
002320 0114-STORE-SUSWORK.                                              FDS0001
002330     ADD 1 TO FSA-SUSPECT-COUNT.                                  FDS0001
002340     MOVE FSW-ACCOUNT-ID TO FSA-SUS-ACCOUNT-ID(FSA-SUSPECT-COUNT) FDS0001
002350     MOVE FSW-RING-ID TO FSA-SUS-RING-ID(FSA-SUSPECT-COUNT).      FDS0001
002360     MOVE FSW-REASONS TO FSA-SUS-REASONS(FSA-SUSPECT-COUNT).      FDS0001
002370     MOVE ZERO TO FSA-SUS-TOTAL-TXNS(FSA-SUSPECT-COUNT).          FDS0001
002380     MOVE "N" TO FSA-SUS-VELOCITY-SW(FSA-SUSPECT-COUNT).          FDS0001
002390     MOVE "N" TO FSA-SUS-SKIPPED-SW(FSA-SUSPECT-COUNT).           FDS0001
002400     MOVE "N" TO FSA-SUS-HAS-CYCLE-SW(FSA-SUSPECT-COUNT).         FDS0001
002410     MOVE "N" TO FSA-SUS-HAS-FAN-SW(FSA-SUSPECT-COUNT).           FDS0001
002420     MOVE "N" TO FSA-SUS-HAS-SHELL-SW(FSA-SUSPECT-COUNT).         FDS0001
002430     MOVE ZERO TO FSA-SUS-SCORE(FSA-SUSPECT-COUNT).               FDS0001
002440     PERFORM 0112-READ-SUSWORK THRU 0112-EXIT.                    FDS0001
002450 0114-EXIT.                                                       FDS0001
002460     EXIT.                                                        FDS0001
002470*                                                                 FDS0001
002480 0120-LOAD-CONTROL-TOTALS.                                        FDS0001
002490     READ CTLTOT-IN INTO CTLTOT-OUT-RECORD.                       FDS0001
002500 0120-EXIT.                                                       FDS0001
002510     EXIT.                                                        FDS0001
002520*                                                                 FDS0001
002530******************************************************************
002540*    0200-0210 - TIME-SORT THE ENGINE'S PER-ACCOUNT TRANSACTION*  FDS0001
002550*    EVENT FILE (FSA.ACCTEVT) BY ACCOUNT-ID THEN TIMESTAMP, AND*  FDS0001
002560*    CONTROL-BREAK OVER IT TO GET EACH SUSPECT ACCOUNT'S TOTAL *  FDS0001
002570*    TRANSACTION COUNT AND 24-HOUR VELOCITY FLAG IN ONE PASS.  *  FDS0001
002580******************************************************************
002590 0200-SORT-ACCOUNT-EVENTS.                                        FDS0001
002600     SORT ACCTEVT-SORT-WORK                                       FDS0001
002610         ON ASCENDING KEY FAE-ACCOUNT-ID OF ACCTEVT-SORT-RECORD   FDS0001
002620         ON ASCENDING KEY FAE-TIMESTAMP-SECONDS                   FDS0001
002630             OF ACCTEVT-SORT-RECORD                               FDS0001
002640         USING ACCTEVT-IN                                         FDS0001
002650         GIVING ACCTEVT-SRT.                                      FDS0001
002660 0200-EXIT.                                                       FDS0001
002670     EXIT.                                                        FDS0001
002680*                                                                 FDS0001
002690 0210-ACCUMULATE-ACCOUNT-STATS.                                   FDS0001
002700     OPEN INPUT ACCTEVT-SRT.                                      FDS0001
002710     IF NOT WS-ACCTEVT-SRT-OK                                     FDS0001
002720         DISPLAY "FSA-SCORER - FATAL - ACCTSRT OPEN FAILED - "    FDS0001
002730             WS-ACCTEVT-SRT-STATUS                                FDS0001
002740         MOVE 16 TO RETURN-CODE                                   FDS0001
002750         STOP RUN                                                 FDS0001
002760     END-IF.                                                      FDS0001
002770     MOVE SPACES TO WS-PREV-ACCOUNT-ID.                           FDS0001
002780     MOVE ZERO TO FSA-GROUP-EVENT-COUNT.                          FDS0001
002790     MOVE "N" TO WS-EOF-SW.                                       FDS0001
002800     PERFORM 0212-READ-ACCTEVT-SRT THRU 0212-EXIT.                FDS0001
002810     PERFORM 0214-PROCESS-ONE-SRT-RECORD THRU 0214-EXIT           FDS0001
002820         UNTIL WS-EOF-YES.                                        FDS0001
002830     IF FSA-GROUP-EVENT-COUNT > ZERO                              FDS0001
002840         PERFORM 0300-COMPUTE-VELOCITY-FLAGS THRU 0300-EXIT       FDS0001
002850     END-IF.                                                      FDS0001
002860     CLOSE ACCTEVT-SRT.                                           FDS0001
002870 0210-EXIT.                                                       FDS0001
002880     EXIT.                                                        FDS0001
002890*                                                                 FDS0001
002900 0212-READ-ACCTEVT-SRT.                                           FDS0001
002910     READ ACCTEVT-SRT                                             FDS0001
002920         AT END MOVE "Y" TO WS-EOF-SW                             FDS0001
002930     END-READ.                                                    FDS0001
002940 0212-EXIT.                                                       FDS0001
002950     EXIT.                                                        FDS0001
002960*                                                                 FDS0001
002970 0214-PROCESS-ONE-SRT-RECORD.                                     FDS0001
002980     MOVE FAE-ACCOUNT-ID OF ACCTEVT-SRT-RECORD                    FDS0001
002990         TO WS-CUR-ACCOUNT-ID.                                    FDS0001
003000     IF WS-CUR-ACCOUNT-ID NOT = WS-PREV-ACCOUNT-ID                FDS0001
003010        AND FSA-GROUP-EVENT-COUNT > ZERO                          FDS0001
003020         PERFORM 0300-COMPUTE-VELOCITY-FLAGS THRU 0300-EXIT       FDS0001
003030         MOVE ZERO TO FSA-GROUP-EVENT-COUNT                       FDS0001
003040     END-IF.                                                      FDS0001
003050     MOVE WS-CUR-ACCOUNT-ID TO WS-PREV-ACCOUNT-ID.                FDS0001
003060     IF FSA-GROUP-EVENT-COUNT < FSA-MAX-GROUP-EVENTS              FDS0001
003070         ADD 1 TO FSA-GROUP-EVENT-COUNT                           FDS0001
003080         MOVE FAE-TIMESTAMP-SECONDS OF ACCTEVT-SRT-RECORD         FDS0001
003090             TO FSA-GRP-TS-SECONDS(FSA-GROUP-EVENT-COUNT)         FDS0001
003100     END-IF.                                                      FDS0001
003110     PERFORM 0212-READ-ACCTEVT-SRT THRU 0212-EXIT.                FDS0001
003120 0214-EXIT.                                                       FDS0001
003130     EXIT.                                                        FDS0001
003140*                                                                 FDS0001
003150******************************************************************
003160*    0300-0330 - VELOCITY FLAG FOR THE GROUP NOW IN FSA-GROUP- *  FDS0001
003170*    EVENT-TABLE (WS-CUR-ACCOUNT-ID'S TRANSACTIONS, ALREADY    *  FDS0001
003180*    TIME-SORTED).  SETS TOTAL-TXNS AND VELOCITY-SW ON THE     *  FDS0001
003190*    MATCHING FSA-SUSPECT-ENTRY, IF THE ACCOUNT IS FLAGGED -   *  FDS0001
003200*    NON-SUSPECT ACCOUNTS' STATS ARE NOT NEEDED AND DROPPED.   *  FDS0001
003210******************************************************************
003220 0300-COMPUTE-VELOCITY-FLAGS.                                     FDS0001
003230     MOVE "N" TO WS-LOOKUP-FOUND-SW.                              FDS0001
003240     PERFORM 0305-FIND-SUSPECT-BY-ACCOUNT THRU 0305-EXIT          FDS0001
003250         VARYING WS-SUS-SCAN-SUB FROM 1 BY 1                      FDS0001
003260         UNTIL WS-SUS-SCAN-SUB > FSA-SUSPECT-COUNT                FDS0001
003270            OR WS-LOOKUP-FOUND-YES.                               FDS0001
003280     IF WS-LOOKUP-FOUND-YES                                       FDS0001
003290         MOVE FSA-GROUP-EVENT-COUNT                               FDS0001
003300             TO FSA-SUS-TOTAL-TXNS(WS-SUS-SCAN-SUB)               FDS0001
003310         MOVE "N" TO WS-VELOCITY-STOP-SW                          FDS0001
003320         PERFORM 0310-SCAN-ONE-VELOCITY-ANCHOR THRU 0310-EXIT     FDS0001
003330             VARYING WS-SUB1 FROM 1 BY 1                          FDS0001
003340             UNTIL WS-SUB1 > FSA-GROUP-EVENT-COUNT                FDS0001
003350                OR WS-VELOCITY-STOP-YES                           FDS0001
003360         IF WS-VELOCITY-STOP-YES                                  FDS0001
003370             MOVE "Y" TO FSA-SUS-VELOCITY-SW(WS-SUS-SCAN-SUB)     FDS0001
003380         END-IF                                                   FDS0001
003390     END-IF.                                                      FDS0001
003400 0300-EXIT.                                                       FDS0001
003410     EXIT.                                                        FDS0001
003420*                                                                 FDS0001
003430 0305-FIND-SUSPECT-BY-ACCOUNT.                                    FDS0001
003440     IF FSA-SUS-ACCOUNT-ID(WS-SUS-SCAN-SUB) = WS-CUR-ACCOUNT-ID   FDS0001
003450         MOVE "Y" TO WS-LOOKUP-FOUND-SW                           FDS0001
003460     END-IF.                                                      FDS0001
003470 0305-EXIT.                                                       FDS0001
003480     EXIT.                                                        FDS0001
003490*                                                                 FDS0001
003500 0310-SCAN-ONE-VELOCITY-ANCHOR.                                   FDS0001
003510     COMPUTE WS-WINDOW-END-SEC =                                  FDS0001
003520         FSA-GRP-TS-SECONDS(WS-SUB1)                              FDS0001
003530             + (FSA-VELOCITY-WINDOW-HOURS * 3600).                FDS0001
003540     MOVE ZERO TO WS-WINDOW-COUNT.                                FDS0001
003550     PERFORM 0320-COUNT-WINDOW-EVENT THRU 0320-EXIT               FDS0001
003560         VARYING WS-SUB2 FROM WS-SUB1 BY 1                        FDS0001
003570         UNTIL WS-SUB2 > FSA-GROUP-EVENT-COUNT                    FDS0001
003580            OR FSA-GRP-TS-SECONDS(WS-SUB2) > WS-WINDOW-END-SEC.   FDS0001
003590     IF WS-WINDOW-COUNT NOT < FSA-VELOCITY-THRESHOLD              FDS0001
003600         MOVE "Y" TO WS-VELOCITY-STOP-SW                          FDS0001
003610     END-IF.                                                      FDS0001
003620 0310-EXIT.                                                       FDS0001
003630     EXIT.                                                        FDS0001
003640*                                                                 FDS0001
003650 0320-COUNT-WINDOW-EVENT.                                         FDS0001
003660     ADD 1 TO WS-WINDOW-COUNT.                                    FDS0001
003670 0320-EXIT.                                                       FDS0001
003680     EXIT.                                                        FDS0001
003690*                                                                 FDS0001
003700******************************************************************
003710*    0400-0440 - ADDITIVE SCORING.  REASON SUBSTRING TESTS USE *  FDS0001
003720*    INSPECT ... TALLYING - THE DETECTORS IN FTD.GRAPHENG      *  FDS0001
003730*    ALWAYS BUILD REASON TEXT IN UPPERCASE, SO A SIMPLE TALLY  *  FDS0001
003740*    OF "CYCLE" / "FAN-" / "SHELL" IS CASE-CORRECT AS-IS.  THE *  FDS0001
003750*    FAN BONUS IS ALWAYS THE 1.3-MULTIPLIED VALUE - SEE FSU-   *  FDS0001
003760*    0089 ABOVE - SINCE THE ENGINE'S WINDOW NEVER EXCEEDS 72H. *  FDS0001
003770******************************************************************
003780 0400-SCORE-ACCOUNTS.                                             FDS0001
003790     MOVE ZERO TO WS-SCORE-ACCUM-SUM.                             FDS0001
003800     MOVE ZERO TO WS-SCORE-ACCUM-COUNT.                           FDS0001
003810     PERFORM 0410-SCORE-ONE-ACCOUNT THRU 0410-EXIT                FDS0001
003820         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
003830         UNTIL WS-SUB1 > FSA-SUSPECT-COUNT.                       FDS0001
003840 0400-EXIT.                                                       FDS0001
003850     EXIT.                                                        FDS0001
003860*                                                                 FDS0001
003870 0410-SCORE-ONE-ACCOUNT.                                          FDS0001
003871*    FSU-0162 - RHM - 06/14/2011 - HAS-CYCLE/FAN/SHELL MUST      *FDS0003
003872*    REFLECT THE REASONS TEXT FOR EVERY SUSPECT, SKIPPED OR NOT, *FDS0003
003873*    SO THIS RUNS BEFORE THE SKIP-GATE TEST BELOW - ONLY THE     *FDS0003
003874*    RAW-SCORE COMPUTATION IS SKIP-GATED.                        *FDS0003
003875     PERFORM 0420-TEST-REASON-SUBSTRINGS THRU 0420-EXIT.          FDS0003
003880     IF FSA-SUS-TOTAL-TXNS(WS-SUB1) NOT < FSA-SKIP-GATE-TXNS      FDS0001
003890         MOVE "Y" TO FSA-SUS-SKIPPED-SW(WS-SUB1)                  FDS0001
003900     ELSE                                                         FDS0001
003910         MOVE "N" TO FSA-SUS-SKIPPED-SW(WS-SUB1)                  FDS0001
003930         MOVE ZERO TO WS-RAW-SCORE                                FDS0001
003940         IF FSA-SUS-HAS-CYCLE-YES(WS-SUB1)                        FDS0001
003950             ADD FSA-CYCLE-BONUS TO WS-RAW-SCORE                  FDS0001
003960         END-IF                                                   FDS0001
003970         IF FSA-SUS-HAS-FAN-YES(WS-SUB1)                          FDS0001
003980             ADD FSA-FAN-BONUS-ADJUSTED TO WS-RAW-SCORE           FDS0001
003990         END-IF                                                   FDS0001
004000         IF FSA-SUS-HAS-SHELL-YES(WS-SUB1)                        FDS0001
004010             ADD FSA-SHELL-BONUS TO WS-RAW-SCORE                  FDS0001
004020         END-IF                                                   FDS0001
004030         IF FSA-SUS-VELOCITY-YES(WS-SUB1)                         FDS0001
004040             ADD FSA-VELOCITY-BONUS TO WS-RAW-SCORE               FDS0001
004050         END-IF                                                   FDS0001
004060         IF WS-RAW-SCORE > FSA-SCORE-CAP                          FDS0001
004070             MOVE FSA-SCORE-CAP TO FSA-SUS-SCORE(WS-SUB1)         FDS0001
004080         ELSE                                                     FDS0001
004090             COMPUTE FSA-SUS-SCORE(WS-SUB1) ROUNDED =             FDS0001
004100                 WS-RAW-SCORE                                     FDS0001
004110         END-IF                                                   FDS0001
004120         ADD FSA-SUS-SCORE(WS-SUB1) TO WS-SCORE-ACCUM-SUM         FDS0001
004130         ADD 1 TO WS-SCORE-ACCUM-COUNT                            FDS0001
004140     END-IF.                                                      FDS0001
004150 0410-EXIT.                                                       FDS0001
004160     EXIT.                                                        FDS0001
004170*                                                                 FDS0001
004180 0420-TEST-REASON-SUBSTRINGS.                                     FDS0001
004190     MOVE ZERO TO WS-CYCLE-TALLY, WS-FAN-TALLY, WS-SHELL-TALLY.   FDS0001
004200     INSPECT FSA-SUS-REASONS(WS-SUB1)                             FDS0001
004210         TALLYING WS-CYCLE-TALLY FOR ALL "CYCLE".                 FDS0001
004220     INSPECT FSA-SUS-REASONS(WS-SUB1)                             FDS0001
004230         TALLYING WS-FAN-TALLY FOR ALL "FAN-".                    FDS0001
004240     INSPECT FSA-SUS-REASONS(WS-SUB1)                             FDS0001
004250         TALLYING WS-SHELL-TALLY FOR ALL "SHELL".                 FDS0001
004260     IF WS-CYCLE-TALLY > ZERO                                     FDS0001
004270         MOVE "Y" TO FSA-SUS-HAS-CYCLE-SW(WS-SUB1)                FDS0001
004280     END-IF.                                                      FDS0001
004290     IF WS-FAN-TALLY > ZERO                                       FDS0001
004300         MOVE "Y" TO FSA-SUS-HAS-FAN-SW(WS-SUB1)                  FDS0001
004310     END-IF.                                                      FDS0001
004320     IF WS-SHELL-TALLY > ZERO                                     FDS0001
004330         MOVE "Y" TO FSA-SUS-HAS-SHELL-SW(WS-SUB1)                FDS0001
004340     END-IF.                                                      FDS0001
004350 0420-EXIT.                                                       FDS0001
004360     EXIT.                                                        FDS0001
004370*                                                                 FDS0001
004380******************************************************************
004390*    0500 - WRITE EVERY SCORED ACCOUNT TO THE UNSORTED WORK    *  FDS0001
004400*    FILE, THEN SORT IT ASCENDING ON SKIPPED-SW (SO 'N' COMES  *  FDS0001
004410*    BEFORE 'Y') AND DESCENDING ON SCORE WITHIN THAT, GIVING   *  FDS0001
004420*    THE FINAL SUSPECTS FILE DIRECTLY - NO SEPARATE WRITE PASS.*  FDS0001
004430******************************************************************
004440 0500-SORT-AND-WRITE-SUSPECTS.                                    FDS0001
004450     OPEN OUTPUT SUSWRK-UNSORTED.                                 FDS0001
004460     IF NOT WS-SUSWRK-UNSRT-OK                                    FDS0001
004470         DISPLAY "FSA-SCORER - FATAL - SUSUNSRT OPEN FAILED"      FDS0001
004480         MOVE 16 TO RETURN-CODE                                   FDS0001
004490         STOP RUN                                                 FDS0001
004500     END-IF.                                                      FDS0001
004510     PERFORM 0510-WRITE-ONE-UNSORTED THRU 0510-EXIT               FDS0001
004520         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
004530         UNTIL WS-SUB1 > FSA-SUSPECT-COUNT.                       FDS0001
004540     CLOSE SUSWRK-UNSORTED.                                       FDS0001
004550     SORT SUS-SORT-WORK                                           FDS0001
004560         ON ASCENDING KEY FSA-SKIPPED-SW OF SUS-SORT-RECORD       FDS0001
004570         ON DESCENDING KEY FSA-SCORE OF SUS-SORT-RECORD           FDS0001
004580         USING SUSWRK-UNSORTED                                    FDS0001
004590         GIVING SUSPECTS-OUT.                                     FDS0001
004600 0500-EXIT.                                                       FDS0001
004610     EXIT.                                                        FDS0001
004620*                                                                 FDS0001
004630 0510-WRITE-ONE-UNSORTED.                                         FDS0001
004640     MOVE SPACES TO SUSWRK-UNSORTED-RECORD.                       FDS0001
004650     MOVE FSA-SUS-ACCOUNT-ID(WS-SUB1)                             FDS0001
004660         TO FSA-ACCOUNT-ID OF SUSWRK-UNSORTED-RECORD.             FDS0001
004670     MOVE FSA-SUS-RING-ID(WS-SUB1)                                FDS0001
004680         TO FSA-RING-ID OF SUSWRK-UNSORTED-RECORD.                FDS0001
004690     MOVE FSA-SUS-SCORE(WS-SUB1)                                  FDS0001
004700         TO FSA-SCORE OF SUSWRK-UNSORTED-RECORD.                  FDS0001
004710     MOVE FSA-SUS-SKIPPED-SW(WS-SUB1)                             FDS0001
004720         TO FSA-SKIPPED-SW OF SUSWRK-UNSORTED-RECORD.             FDS0001
004730     MOVE FSA-SUS-HAS-CYCLE-SW(WS-SUB1)                           FDS0001
004740         TO FSA-HAS-CYCLE-SW OF SUSWRK-UNSORTED-RECORD.           FDS0001
004750     MOVE FSA-SUS-HAS-FAN-SW(WS-SUB1)                             FDS0001
004760         TO FSA-HAS-FAN-SW OF SUSWRK-UNSORTED-RECORD.             FDS0001
004770     MOVE FSA-SUS-HAS-SHELL-SW(WS-SUB1)                           FDS0001
004780         TO FSA-HAS-SHELL-SW OF SUSWRK-UNSORTED-RECORD.           FDS0001
004790     MOVE FSA-SUS-VELOCITY-SW(WS-SUB1)                            FDS0001
004800         TO FSA-HAS-VELOCITY-SW OF SUSWRK-UNSORTED-RECORD.        FDS0001
004810     MOVE FSA-SUS-TOTAL-TXNS(WS-SUB1)                             FDS0001
004820         TO FSA-TOTAL-TXNS OF SUSWRK-UNSORTED-RECORD.             FDS0001
004830     MOVE FSA-SUS-REASONS(WS-SUB1)                                FDS0001
004840         TO FSA-REASONS OF SUSWRK-UNSORTED-RECORD.                FDS0001
004850     WRITE SUSWRK-UNSORTED-RECORD.                                FDS0001
004860 0510-EXIT.                                                       FDS0001
004870     EXIT.                                                        FDS0001
004880*                                                                 FDS0001
004890******************************************************************
004900*    0600-0630 - AUGMENT THE CONTROL-TOTALS RECORD WITH THE    *  FDS0001
004910*    SCORE DISTRIBUTION AND RISK-BAND COUNTS FOR FRS.SUMMARY.  *  FDS0001
004920*    MAX/MEAN/MIN STAY ZERO/ABSENT WHEN NO ACCOUNT WAS SCORED. *  FDS0001
004930******************************************************************
004940 0600-UPDATE-CONTROL-TOTALS.                                      FDS0001
004950     MOVE ZERO TO FCT-SUSPICIOUS-ACCOUNTS.                        FDS0001
004960     MOVE ZERO TO FCT-SKIPPED-ACCOUNTS.                           FDS0001
004970     MOVE FSA-SUSPECT-COUNT TO FCT-SUSPICIOUS-ACCOUNTS.           FDS0001
004980     MOVE ZERO TO FCT-HIGH-RISK-COUNT.                            FDS0001
004990     MOVE ZERO TO FCT-MEDIUM-RISK-COUNT.                          FDS0001
005000     MOVE ZERO TO FCT-LOW-RISK-COUNT.                             FDS0001
005010     MOVE ZERO TO FCT-SCORE-MAX, FCT-SCORE-MIN, FCT-SCORE-MEAN.   FDS0001
005020     MOVE "N" TO FCT-SCORE-PRESENT-SW.                            FDS0001
005030     PERFORM 0610-TALLY-ONE-ACCOUNT THRU 0610-EXIT                FDS0001
005040         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
005050         UNTIL WS-SUB1 > FSA-SUSPECT-COUNT.                       FDS0001
005060     IF WS-SCORE-ACCUM-COUNT > ZERO                               FDS0001
005070         MOVE "Y" TO FCT-SCORE-PRESENT-SW                         FDS0001
005080         COMPUTE FCT-SCORE-MEAN ROUNDED =                         FDS0001
005090             WS-SCORE-ACCUM-SUM / WS-SCORE-ACCUM-COUNT            FDS0001
005100     END-IF.                                                      FDS0001
005110     WRITE CTLTOT-OUT-RECORD.                                     FDS0001
005120 0600-EXIT.                                                       FDS0001
005130     EXIT.                                                        FDS0001
005140*                                                                 FDS0001
005150 0610-TALLY-ONE-ACCOUNT.                                          FDS0001
005160     IF FSA-SUS-SKIPPED-SW(WS-SUB1) = "Y"                         FDS0001
005170         ADD 1 TO FCT-SKIPPED-ACCOUNTS                            FDS0001
005180     ELSE                                                         FDS0001
005190         IF FCT-SCORE-PRESENT-SW = "N"                            FDS0001
005200             MOVE FSA-SUS-SCORE(WS-SUB1) TO FCT-SCORE-MAX         FDS0001
005210             MOVE FSA-SUS-SCORE(WS-SUB1) TO FCT-SCORE-MIN         FDS0001
005220             MOVE "Y" TO FCT-SCORE-PRESENT-SW                     FDS0001
005230         ELSE                                                     FDS0001
005240             IF FSA-SUS-SCORE(WS-SUB1) > FCT-SCORE-MAX            FDS0001
005250                 MOVE FSA-SUS-SCORE(WS-SUB1) TO FCT-SCORE-MAX     FDS0001
005260             END-IF                                               FDS0001
005270             IF FSA-SUS-SCORE(WS-SUB1) < FCT-SCORE-MIN            FDS0001
005280                 MOVE FSA-SUS-SCORE(WS-SUB1) TO FCT-SCORE-MIN     FDS0001
005290             END-IF                                               FDS0001
005300         END-IF                                                   FDS0001
005310         IF FSA-SUS-SCORE(WS-SUB1) NOT < FSA-HIGH-RISK-CUTOFF     FDS0001
005320             ADD 1 TO FCT-HIGH-RISK-COUNT                         FDS0001
005330         ELSE                                                     FDS0001
005340             IF FSA-SUS-SCORE(WS-SUB1) NOT <                      FDS0001
005341                 FSA-MEDIUM-RISK-CUTOFF                           FDS0001
005350                 ADD 1 TO FCT-MEDIUM-RISK-COUNT                   FDS0001
005360             ELSE                                                 FDS0001
005370                 ADD 1 TO FCT-LOW-RISK-COUNT                      FDS0001
005380             END-IF                                               FDS0001
005390         END-IF                                                   FDS0001
005400     END-IF.                                                      FDS0001
005410 0610-EXIT.                                                       FDS0001
005420     EXIT.                                                        FDS0001
005430*                                                                 FDS0001
005440 0900-CLOSE-FILES.                                                FDS0001
005450     CLOSE SUSWORK-IN.                                            FDS0001
005460     CLOSE CTLTOT-IN.                                             FDS0001
005470     CLOSE CTLTOT-OUT.                                            FDS0001
005480 0900-EXIT.                                                       FDS0001
005490     EXIT.                                                        FDS0001
