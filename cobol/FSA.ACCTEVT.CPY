000010************************************************************      FDS0001
000020*  FSA.ACCTEVT  --  PER-ACCOUNT TRANSACTION EVENT WORK RECORD     FDS0001
000030*  FRAUD SURVEILLANCE UNIT - ENGINE-TO-SCORER HANDOFF             FDS0001
000040*                                                                 FDS0001
000050*  THE ENGINE WRITES TWO EVENTS PER INPUT TRANSACTION, ONE   *    FDS0001
000060*  FOR THE SENDER AND ONE FOR THE RECEIVER, SO THE SCORER CAN*    FDS0001
000070*  SORT ON ACCOUNT ID AND DRIVE ITS TOTAL-TRANSACTION COUNT  *    FDS0001
000080*  AND 24-HOUR VELOCITY WINDOW WITHOUT RE-READING TRANS-IN.  *    FDS0001
000090*  FAE-TIMESTAMP-SECONDS IS THE HOUR/SECOND OFFSET THE       *    FDS0001
000100*  ENGINE ALREADY COMPUTED FOR ITS OWN WINDOW ARITHMETIC.    *    FDS0001
000110************************************************************      FDS0001
000120    05  FAE-ACCOUNT-ID                 PIC X(12).                 FDS0001
000130    05  FAE-ROLE-CD                    PIC X(1).                  FDS0001
000140        88  FAE-ROLE-SENDER                VALUE 'S'.             FDS0001
000150        88  FAE-ROLE-RECEIVER              VALUE 'R'.             FDS0001
000160    05  FAE-COUNTERPARTY-ID            PIC X(12).                 FDS0001
000170    05  FAE-TRANSACTION-ID             PIC X(12).                 FDS0001
000180    05  FAE-AMOUNT                     PIC S9(9)V99               FDS0001
000190                                       SIGN TRAILING SEPARATE.    FDS0001
000200    05  FAE-TIMESTAMP-TX               PIC X(19).                 FDS0001
000210    05  FAE-TIMESTAMP-PARTS REDEFINES FAE-TIMESTAMP-TX.           FDS0002
000220        10  FAE-TS-YYYY                PIC 9(4).                  FDS0002
000230        10  FILLER                     PIC X(1).                  FDS0002
000240        10  FAE-TS-MM                  PIC 9(2).                  FDS0002
000250        10  FILLER                     PIC X(1).                  FDS0002
000260        10  FAE-TS-DD                  PIC 9(2).                  FDS0002
000270        10  FILLER                     PIC X(1).                  FDS0002
000280        10  FAE-TS-HH                  PIC 9(2).                  FDS0002
000290        10  FILLER                     PIC X(1).                  FDS0002
000300        10  FAE-TS-MIN                 PIC 9(2).                  FDS0002
000310        10  FILLER                     PIC X(1).                  FDS0002
000320        10  FAE-TS-SS                  PIC 9(2).                  FDS0002
000330    05  FAE-TIMESTAMP-SECONDS          PIC 9(11) COMP.            FDS0001
000340    05  FILLER                         PIC X(8).                  FDS0001
