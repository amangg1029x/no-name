000010************************************************************      FDS0001
000020*  FRS.CTLTOT  --  RUN CONTROL TOTALS WORK RECORD                 FDS0001
000030*  FRAUD SURVEILLANCE UNIT - ENGINE/SCORER/BUILDER HANDOFF        FDS0001
000040*                                                                 FDS0001
000050*  ONE RECORD PER RUN.  THE ENGINE WRITES IT FIRST WITH THE  *    FDS0001
000060*  INPUT AND RING COUNTS, THE SCORER REWRITES IT WITH THE    *    FDS0001
000070*  SCORE DISTRIBUTION, AND THE RESULT/SUMMARY BUILDER READS  *    FDS0001
000080*  THE FINAL VERSION TO PRINT THE SUMMARY TRAILER.           *    FDS0001
000090************************************************************      FDS0001
000100    05  FCT-TOTAL-TRANSACTIONS         PIC 9(7).                  FDS0001
000110    05  FCT-DISTINCT-SENDERS           PIC 9(7).                  FDS0001
000120    05  FCT-DISTINCT-RECEIVERS         PIC 9(7).                  FDS0001
000130    05  FCT-RINGS-CYCLE                PIC 9(5).                  FDS0001
000140    05  FCT-RINGS-FAN-IN               PIC 9(5).                  FDS0001
000150    05  FCT-RINGS-FAN-OUT              PIC 9(5).                  FDS0001
000160    05  FCT-RINGS-SHELL                PIC 9(5).                  FDS0001
000170    05  FCT-SUSPICIOUS-ACCOUNTS        PIC 9(7).                  FDS0002
000180    05  FCT-SKIPPED-ACCOUNTS           PIC 9(7).                  FDS0002
000190    05  FCT-SCORE-MAX                  PIC 9(3)V9(4).             FDS0002
000200    05  FCT-SCORE-MEAN                 PIC 9(3)V9(4).             FDS0002
000210    05  FCT-SCORE-MIN                  PIC 9(3)V9(4).             FDS0002
000220    05  FCT-SCORE-PRESENT-SW           PIC X(1).                  FDS0002
000230        88  FCT-SCORE-PRESENT              VALUE 'Y'.             FDS0002
000240        88  FCT-SCORE-ABSENT               VALUE 'N'.             FDS0002
000250    05  FCT-HIGH-RISK-COUNT            PIC 9(7).                  FDS0002
000260    05  FCT-MEDIUM-RISK-COUNT          PIC 9(7).                  FDS0002
000270    05  FCT-LOW-RISK-COUNT             PIC 9(7).                  FDS0002
000280    05  FILLER                         PIC X(20).                 FDS0001
