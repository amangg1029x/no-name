000010 IDENTIFICATION DIVISION.                                         FDS0001
000020 PROGRAM-ID.    FRS-SUMMARY.                                      FDS0001
000030 AUTHOR.        P. T. NABORS.                                     FDS0001
000040 INSTALLATION.  FRAUD SURVEILLANCE UNIT - EDP DIVISION.           FDS0001
000050 DATE-WRITTEN.  04/10/1988.                                       FDS0001
000060 DATE-COMPILED.                                                   FDS0001
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY - RESTRICT       FDS0001
000080                DISTRIBUTION TO FRAUD SURVEILLANCE UNIT STAFF.    FDS0001
000090*                                                                 FDS0001
000100******************************************************************
000110*                                                                 FDS0001
000120*    F R S - S U M M A R Y   -   R E S U L T / S U M M A R Y      
000130*    B U I L D E R                                                
000140*                                                                 FDS0001
000150*    THIRD AND LAST STEP OF THE NIGHTLY SURVEILLANCE RUN.         FDS0001
000160*    READS THE SUSPICIOUS-ACCOUNTS FILE THE SCORER (FSA.SCORER) * FDS0001
000170*    LEFT BEHIND PLUS THE FINAL CONTROL-TOTALS RECORD AND       * FDS0001
000180*    PRODUCES THE ONE HUMAN-READABLE REPORT THE FRAUD DESK      * FDS0001
000190*    ACTUALLY READS EACH MORNING - A PARAMETER HEADER, ONE      * FDS0001
000200*    DETAIL LINE PER SCORED ACCOUNT, A FLAG-LEGEND LINE, AND    * FDS0001
000210*    A CLOSING SUMMARY TRAILER WITH THE RING/SCORE/RISK         * FDS0001
000220*    DISTRIBUTION FOR THE RUN.                                    FDS0001
000230*                                                                 FDS0001
000240******************************************************************
000250*                                                                 FDS0001
000260*    C H A N G E   L O G                                       *  FDS0001
000270*                                                                 FDS0001
000280*    DATE       BY    REQUEST    DESCRIPTION                   *  FDS0001
000290*    ---------- ----- ---------- ----------------------------- *  FDS0001
000300*    04/10/1988 PTN   FSU-0019   ORIGINAL VERSION.                FDS0001
000310*    04/10/1988 PTN   FSU-0019   PARAMETER HEADER ADDED AT        FDS0001
000320*                                MANAGER'S REQUEST SO THE         FDS0001
000330*                                THRESHOLDS IN FORCE FOR THE      FDS0001
000340*                                RUN ARE ON THE PRINTOUT, NOT     FDS0001
000350*                                JUST IN THE RUNBOOK.             FDS0001
000360*    03/09/1991 JLK   FSU-0059   TRAILER NOW CARRIES THE SHELL-   FDS0001
000370*                                CHAIN RING COUNT ALONGSIDE       FDS0001
000380*                                CYCLE AND FAN-IN/FAN-OUT.        FDS0001
000390*    06/30/1996 CAS   FSU-0090   NOTES COLUMN ON THE DETAIL       FDS0001
000400*                                LINE NOW SHOWS SPECIAL HANDLING  FDS0001
000410*                                REMARKS INSTEAD OF SITTING       FDS0001
000420*                                BLANK ON EVERY LINE.             FDS0001
000430*    11/03/1998 CAS   FSU-Y2K-05 YEAR-2000 REVIEW: SWITCHED THE   FDS0001
000440*                                RUN-DATE STAMP FROM A 2-DIGIT    FDS0001
000450*                                ACCEPT FROM DATE TO THE 4-       FDS0001
000460*                                DIGIT ACCEPT FROM DATE           FDS0001
000470*                                YYYYMMDD FORM SO THE HEADER      FDS0001
000480*                                "ANALYSED AT" STAMP CARRIES A    FDS0001
000490*                                FULL CENTURY AFTER 12/31/1999.   FDS0001
000500*    05/18/2004 PTN   FSU-0120   NOW READS ITS OWN SUSACCT/       FDS0001
000510*                                CTLTOT2 FILES RATHER THAN        FDS0001
000520*                                SHARING THE SCORER'S IN-         FDS0001
000530*                                MEMORY TABLES - SEE FSU-0119     FDS0001
000540*                                ON FTD.GRAPHENG AND FSA.SCORER.  FDS0001
000542*    06/15/2011 RHM   FSU-0163   0320-WRITE-ONE-DETAIL WAS        FDS0003
000544*                                SPILLING THE FIRST 20 BYTES OF   FDS0003
000546*                                THE REGISTRY REASON TEXT INTO    FDS0003
000548*                                NOTES ON EVERY LINE - AUDITOR    FDS0003
000550*                                ASKED WHY A CLEAN ACCOUNT'S      FDS0003
000552*                                NOTES FIELD WASN'T BLANK.        FDS0003
000554*                                NOTES NOW CARRIES THE LITERAL    FDS0003
000556*                                "SKIPPED (>=50 TXNS)" WHEN THE   FDS0003
000558*                                SUSACCT ROW IS MARKED SKIPPED,   FDS0003
000560*                                AND BLANKS OTHERWISE - SEE       FDS0003
000562*                                FSU-0162 ON FSA.SCORER FOR THE   FDS0003
000564*                                RELATED HAS-CYCLE/FAN/SHELL      FDS0003
000566*                                FIX THAT TURNED UP THIS ONE.     FDS0003
000568*                                                                 FDS0003
000569******************************************************************
000570 ENVIRONMENT DIVISION.                                            FDS0001
000580 CONFIGURATION SECTION.                                           FDS0001
000590 SOURCE-COMPUTER.   IBM-4381.                                     FDS0001
000600 OBJECT-COMPUTER.   IBM-4381.                                     FDS0001
000610 SPECIAL-NAMES.                                                   FDS0001
000620     C01 IS TOP-OF-FORM                                           FDS0001
000630     CLASS NUMERIC-DIGIT IS "0123456789"                          FDS0001
000640     UPSI-0 ON STATUS IS FSU-TEST-RUN-SW                          FDS0001
000650     UPSI-0 OFF STATUS IS FSU-PROD-RUN-SW.                        FDS0001
000660 INPUT-OUTPUT SECTION.                                            FDS0001
000670 FILE-CONTROL.                                                    FDS0001
000680     SELECT CTLTOT-IN    ASSIGN TO "CTLTOT2"                      FDS0001
000690            FILE STATUS IS WS-CTLTOT-IN-STATUS.                   FDS0001
000700     SELECT SUSPECTS-IN  ASSIGN TO "SUSACCT"                      FDS0001
000710            ORGANIZATION IS LINE SEQUENTIAL                       FDS0001
000720            FILE STATUS IS WS-SUSPECTS-IN-STATUS.                 FDS0001
000730     SELECT SUMMARY-OUT  ASSIGN TO "RUNSUMRY"                     FDS0001
000740            ORGANIZATION IS LINE SEQUENTIAL                       FDS0001
000750            FILE STATUS IS WS-SUMMARY-OUT-STATUS.                 FDS0001
000760 DATA DIVISION.                                                   FDS0001
000770 FILE SECTION.                                                    FDS0001
000780 FD  CTLTOT-IN                                                    FDS0001
000790     LABEL RECORDS ARE STANDARD.                                  FDS0001
000800 01  CTLTOT-IN-RECORD.                                            FDS0001
000810     COPY FRS.CTLTOT.                                             FDS0001
000820 FD  SUSPECTS-IN                                                  FDS0001
000830     LABEL RECORDS ARE STANDARD                                   FDS0001
000840     RECORD CONTAINS 175 CHARACTERS.                              FDS0001
000850 01  SUSPECTS-IN-RECORD.                                          FDS0001
000860     COPY FSA.SUSACCT.                                            FDS0001
000870 FD  SUMMARY-OUT                                                  FDS0001
000880     LABEL RECORDS ARE STANDARD                                   FDS0001
000890     RECORD CONTAINS 120 CHARACTERS.                              FDS0001
000900 01  SUMMARY-OUT-RECORD.                                          FDS0001
000910     COPY FRS.RUNSUMRY.                                           FDS0001
000920 WORKING-STORAGE SECTION.                                         FDS0001
000930*                                                                 FDS0001
000940************************************************************      FDS0001
000950*  REPORT PARAMETER CONSTANTS - MUST MATCH THE LIVE VALUES IN  *  FDS0001
000960*  FSA.SCOREWS ON FSA.SCORER.  KEPT AS SEPARATE LITERALS HERE  *  FDS0001
000970*  SINCE THIS PROGRAM ONLY DISPLAYS THEM, NEVER COMPUTES WITH  *  FDS0001
000980*  THEM - SEE FSU-0147 ON FSA.SCORER FOR WHY THEY ARE TABLE-   *  FDS0001
000990*  DRIVEN OVER THERE BUT NOT HERE.                             *  FDS0001
001000************************************************************      FDS0001
001010 01  WS-REPORT-PARAMETERS.                                        FDS0001
001020     05  WS-PARM-VELOCITY-THRESHOLD PIC 9(3) VALUE 5.             FDS0001
001030     05  WS-PARM-VELOCITY-BONUS     PIC 9(3)V9(1) VALUE 10.0.     FDS0001
001040     05  WS-PARM-FAN-MULTIPLIER     PIC 9(1)V9(1) VALUE 1.3.      FDS0001
001050     05  WS-PARM-WINDOW-HOURS       PIC 9(3) VALUE 72.            FDS0001
001060     05  WS-PARM-SKIP-GATE-TXNS     PIC 9(3) VALUE 50.            FDS0001
001070     05  WS-HIGH-RISK-CUTOFF        PIC 9(3)V9(4) VALUE           FDS0001
001080             70.0000.                                             FDS0001
001090     05  WS-MEDIUM-RISK-CUTOFF      PIC 9(3)V9(4) VALUE           FDS0001
001100             40.0000.                                             FDS0001
001110     05  FILLER                     PIC X(4).                     FDS0001
001120*                                                                 FDS0001
001130 01  WS-FILE-STATUS-AREA.                                         FDS0001
001140     05  WS-CTLTOT-IN-STATUS        PIC X(2).                     FDS0001
001150         88  WS-CTLTOT-IN-OK            VALUE "00".               FDS0001
001160     05  WS-SUSPECTS-IN-STATUS      PIC X(2).                     FDS0001
001170         88  WS-SUSPECTS-IN-OK          VALUE "00".               FDS0001
001180         88  WS-SUSPECTS-IN-EOF         VALUE "10".               FDS0001
001190     05  WS-SUMMARY-OUT-STATUS      PIC X(2).                     FDS0001
001200         88  WS-SUMMARY-OUT-OK          VALUE "00".               FDS0001
001210     05  FILLER                     PIC X(4).                     FDS0001
001220*                                                                 FDS0001
001230 01  WS-SWITCHES.                                                 FDS0001
001240     05  WS-EOF-SW                  PIC X(1).                     FDS0001
001250         88  WS-EOF-YES                 VALUE "Y".                FDS0001
001260         88  WS-EOF-NO                  VALUE "N".                FDS0001
001270     05  FSU-TEST-RUN-SW            PIC X(1).                     FDS0001
001280     05  FSU-PROD-RUN-SW            PIC X(1).                     FDS0001
001290     05  FILLER                     PIC X(4).                     FDS0001
001300*                                                                 FDS0001
001310************************************************************      FDS0001
001320*  RUN-DATE / RUN-TIME WORK AREAS - STAMP THE HEADER LINE'S    *  FDS0001
001330*  "ANALYSED AT" FIELD.  SEE THE FSU-Y2K-05 CHANGE NOTE ABOVE  *  FDS0001
001340*  FOR WHY THE DATE IS PULLED WITH THE 4-DIGIT-YEAR FORM.      *  FDS0001
001350************************************************************      FDS0001
001360 01  WS-RUN-DATE-AREA.                                            FDS0001
001370     05  WS-RUN-DATE-YYYYMMDD       PIC 9(8).                     FDS0001
001380     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYYYMMDD.        FDS0001
001390         10  WS-RUN-YYYY                PIC 9(4).                 FDS0001
001400         10  WS-RUN-MM                  PIC 9(2).                 FDS0001
001410         10  WS-RUN-DD                  PIC 9(2).                 FDS0001
001415     05  FILLER                     PIC X(04).                    FDS0003
001420 01  WS-RUN-TIME-AREA.                                            FDS0001
001430     05  WS-RUN-TIME-HHMMSSTT       PIC 9(8).                     FDS0001
001440     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-HHMMSSTT.        FDS0001
001450         10  WS-RUN-HH                  PIC 9(2).                 FDS0001
001460         10  WS-RUN-MIN                 PIC 9(2).                 FDS0001
001470         10  WS-RUN-SS                  PIC 9(2).                 FDS0001
001480         10  WS-RUN-HH-HUNDREDTHS       PIC 9(2).                 FDS0001
001485     05  FILLER                     PIC X(04).                    FDS0003
001490*                                                                 FDS0001
001500 01  WS-WORK-FIELDS.                                              FDS0001
001510     05  WS-SCORE-EDIT              PIC ZZZZ9.9.                  FDS0001
001520     05  WS-ACCUM-RING-TOTAL        PIC 9(5) COMP.                FDS0001
001530     05  FILLER                     PIC X(6).                     FDS0001
001540*                                                                 FDS0001
001550 PROCEDURE DIVISION.                                              FDS0001
001560*                                                                 FDS0001
001570 0000-MAIN-CONTROL.                                               FDS0001
001580     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      FDS0001
001590     PERFORM 0110-LOAD-CONTROL-TOTALS THRU 0110-EXIT.             FDS0001
001600     PERFORM 0200-WRITE-REPORT-HEADER THRU 0200-EXIT.             FDS0001
001610     PERFORM 0300-WRITE-DETAIL-LINES THRU 0300-EXIT.              FDS0001
001620     PERFORM 0400-WRITE-TRAILER-LEGEND THRU 0400-EXIT.            FDS0001
001630     PERFORM 0500-WRITE-SUMMARY-SECTION THRU 0500-EXIT.           FDS0001
001640     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     FDS0001
001650     STOP RUN.                                                    FDS0001
001660*                                                                 FDS0001
001670 0100-OPEN-FILES.                                                 FDS0001
001680     OPEN INPUT CTLTOT-IN.                                        FDS0001
001690     IF NOT WS-CTLTOT-IN-OK                                       FDS0001
001700         DISPLAY "FRS-SUMMARY - FATAL - CTLTOT2 OPEN FAILED - "   FDS0001
001710             WS-CTLTOT-IN-STATUS                                  FDS0001
001720         MOVE 16 TO RETURN-CODE                                   FDS0001
001730         STOP RUN                                                 FDS0001
001740     END-IF.                                                      FDS0001
001750     OPEN INPUT SUSPECTS-IN.                                      FDS0001
001760     IF NOT WS-SUSPECTS-IN-OK                                     FDS0001
001770         DISPLAY "FRS-SUMMARY - FATAL - SUSACCT OPEN FAILED - "   FDS0001
001780             WS-SUSPECTS-IN-STATUS                                FDS0001
001790         MOVE 16 TO RETURN-CODE                                   FDS0001
001800         STOP RUN                                                 FDS0001
001810     END-IF.                                                      FDS0001
001820     OPEN OUTPUT SUMMARY-OUT.                                     FDS0001
001830     IF NOT WS-SUMMARY-OUT-OK                                     FDS0001
001840         DISPLAY "FRS-SUMMARY - FATAL - RUNSUMRY OPEN FAILED"     FDS0001
001850         MOVE 16 TO RETURN-CODE                                   FDS0001
001860         STOP RUN                                                 FDS0001
001870     END-IF.                                                      FDS0001
001880 0100-EXIT.                                                       FDS0001
001890     EXIT.                                                        FDS0001
001900*                                                                 FDS0001
001910 0110-LOAD-CONTROL-TOTALS.                                        FDS0001
001920     READ CTLTOT-IN.                                              FDS0001
001930 0110-EXIT.                                                       FDS0001
001940     EXIT.                                                        FDS0001
001950*                                                                 FDS0001
001960******************************************************************
001970*    0200 - PARAMETER HEADER LINE.  THE RUN-DATE/TIME STAMP IS *  FDS0001
001980*    PULLED FROM THE SYSTEM CLOCK VIA ACCEPT, NOT AN INTRINSIC *  FDS0001
001990*    FUNCTION, AND BUILT INTO THE "YYYY-MM-DD HH:MM:SS" TEXT   *  FDS0001
002000*    FORM THE REST OF THE SYSTEM USES FOR TIMESTAMPS.          *  FDS0001
002010******************************************************************
002020 0200-WRITE-REPORT-HEADER.                                        FDS0001
002030     MOVE SPACES TO SUMMARY-OUT-RECORD.                           FDS0001
002040     MOVE "H" TO FRS-LINE-TYPE-CD.                                FDS0001
002050     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              FDS0001
002060     ACCEPT WS-RUN-TIME-HHMMSSTT FROM TIME.                       FDS0001
002070     STRING WS-RUN-YYYY    "-"                                    FDS0001
002080            WS-RUN-MM      "-"                                    FDS0001
002090            WS-RUN-DD      " "                                    FDS0001
002100            WS-RUN-HH      ":"                                    FDS0001
002110            WS-RUN-MIN     ":"                                    FDS0001
002120            WS-RUN-SS                                             FDS0001
002130         DELIMITED BY SIZE                                        FDS0001
002140         INTO FRS-HDR-ANALYSED-AT.                                FDS0001
002150     MOVE "FRAUD SURVEILLANCE UNIT - SUSPICIOUS ACCOUNT REPORT"   FDS0001
002160         TO FRS-HDR-TITLE-TX.                                     FDS0001
002170     MOVE WS-PARM-VELOCITY-THRESHOLD TO FRS-HDR-VELOCITY-THRESHOLDFDS0001
002180     MOVE WS-PARM-VELOCITY-BONUS TO FRS-HDR-VELOCITY-BONUS.       FDS0001
002190     MOVE WS-PARM-FAN-MULTIPLIER TO FRS-HDR-FAN-MULTIPLIER.       FDS0001
002200     MOVE WS-PARM-WINDOW-HOURS TO FRS-HDR-WINDOW-HOURS.           FDS0001
002210     MOVE WS-PARM-SKIP-GATE-TXNS TO FRS-HDR-SKIP-GATE-TXNS.       FDS0001
002220     WRITE SUMMARY-OUT-RECORD.                                    FDS0001
002230 0200-EXIT.                                                       FDS0001
002240     EXIT.                                                        FDS0001
002250*                                                                 FDS0001
002260******************************************************************
002270*    0300 - ONE DETAIL LINE PER SCORED ACCOUNT, IN THE ORDER   *  FDS0001
002280*    THE SCORER ALREADY LEFT THEM (NON-SKIPPED DESCENDING BY   *  FDS0001
002290*    SCORE, SKIPPED ACCOUNTS LAST) - THIS PROGRAM DOES NOT     *  FDS0001
002300*    RE-SORT THE FILE.                                         *  FDS0001
002310******************************************************************
002320 0300-WRITE-DETAIL-LINES.                                         FDS0001
002330     MOVE "N" TO WS-EOF-SW.                                       FDS0001
002340     PERFORM 0310-READ-SUSPECT THRU 0310-EXIT.                    FDS0001
002350     PERFORM 0320-WRITE-ONE-DETAIL THRU 0320-EXIT                 FDS0001
002360         UNTIL WS-EOF-YES.                                        FDS0001
002370 0300-EXIT.                                                       FDS0001
002380     EXIT.                                                        FDS0001
002390*                                                                 FDS0001
002400 0310-READ-SUSPECT.                                               FDS0001
002410     READ SUSPECTS-IN                                             FDS0001
002420         AT END MOVE "Y" TO WS-EOF-SW                             FDS0001
002430     END-READ.                                                    FDS0001
002440 0310-EXIT.                                                       FDS0001
002450     EXIT.                                                        FDS0001
002460*                                                                 FDS0001
002470 0320-WRITE-ONE-DETAIL.                                           FDS0001
002480     MOVE SPACES TO SUMMARY-OUT-RECORD.                           FDS0001
002490     MOVE "D" TO FRS-LINE-TYPE-CD.                                FDS0001
002500     MOVE FSA-ACCOUNT-ID OF SUSPECTS-IN-RECORD                    FDS0001
002510         TO FRS-DTL-ACCOUNT-ID.                                   FDS0001
002520     MOVE FSA-RING-ID OF SUSPECTS-IN-RECORD                       FDS0001
002530         TO FRS-DTL-RING-ID.                                      FDS0001
002540     IF FSA-SKIPPED-YES OF SUSPECTS-IN-RECORD                     FDS0001
002550         MOVE "SKIP" TO FRS-DTL-SCORE-TX                          FDS0001
002560     ELSE                                                         FDS0001
002570         MOVE FSA-SCORE OF SUSPECTS-IN-RECORD TO WS-SCORE-EDIT    FDS0001
002580         MOVE WS-SCORE-EDIT TO FRS-DTL-SCORE-TX                   FDS0001
002590     END-IF.                                                      FDS0001
002600     MOVE SPACE TO FRS-DTL-CYCLE-FLAG.                            FDS0001
002610     MOVE SPACE TO FRS-DTL-FAN-FLAG.                              FDS0001
002620     MOVE SPACE TO FRS-DTL-SHELL-FLAG.                            FDS0001
002630     MOVE SPACE TO FRS-DTL-VELOCITY-FLAG.                         FDS0001
002640     IF FSA-HAS-CYCLE-YES OF SUSPECTS-IN-RECORD                   FDS0001
002650         MOVE "C" TO FRS-DTL-CYCLE-FLAG                           FDS0001
002660     END-IF.                                                      FDS0001
002670     IF FSA-HAS-FAN-YES OF SUSPECTS-IN-RECORD                     FDS0001
002680         MOVE "F" TO FRS-DTL-FAN-FLAG                             FDS0001
002690     END-IF.                                                      FDS0001
002700     IF FSA-HAS-SHELL-YES OF SUSPECTS-IN-RECORD                   FDS0001
002710         MOVE "S" TO FRS-DTL-SHELL-FLAG                           FDS0001
002720     END-IF.                                                      FDS0001
002730     IF FSA-HAS-VELOCITY-YES OF SUSPECTS-IN-RECORD                FDS0001
002740         MOVE "V" TO FRS-DTL-VELOCITY-FLAG                        FDS0001
002750     END-IF.                                                      FDS0001
002760     MOVE FSA-TOTAL-TXNS OF SUSPECTS-IN-RECORD                    FDS0001
002770         TO FRS-DTL-TXN-COUNT.                                    FDS0001
002780     IF FSA-SKIPPED-YES OF SUSPECTS-IN-RECORD                     FDS0003
002782         MOVE "SKIPPED (>=50 TXNS)" TO FRS-DTL-NOTES-TX           FDS0003
002784     ELSE                                                         FDS0003
002786         MOVE SPACES TO FRS-DTL-NOTES-TX                          FDS0003
002788     END-IF.                                                      FDS0003
002800     WRITE SUMMARY-OUT-RECORD.                                    FDS0001
002810     PERFORM 0310-READ-SUSPECT THRU 0310-EXIT.                    FDS0001
002820 0320-EXIT.                                                       FDS0001
002830     EXIT.                                                        FDS0001
002840*                                                                 FDS0001
002850******************************************************************
002860*    0400 - FLAG-LEGEND BANNER.  NO SEPARATE LINE-TYPE CODE IS *  FDS0001
002870*    CARRIED FOR THIS ONE - IT RIDES IN AS A SECOND 'H'-CODED  *  FDS0001
002880*    LINE WITH THE LEGEND TEXT IN THE TITLE FIELD, THE SAME    *  FDS0001
002890*    WAY A MULTI-LINE BANNER IS HANDLED ON THE OLD CASH-       *  FDS0001
002900*    MOVEMENT TAPE PRINTOUTS.                                  *  FDS0001
002910******************************************************************
002920 0400-WRITE-TRAILER-LEGEND.                                       FDS0001
002930     MOVE SPACES TO SUMMARY-OUT-RECORD.                           FDS0001
002940     MOVE "H" TO FRS-LINE-TYPE-CD.                                FDS0001
002950     MOVE "C=CYCLE  F=FAN-IN/OUT  S=SHELL  V=VELOCITY"            FDS0001
002960         TO FRS-HDR-TITLE-TX.                                     FDS0001
002970     WRITE SUMMARY-OUT-RECORD.                                    FDS0001
002980 0400-EXIT.                                                       FDS0001
002990     EXIT.                                                        FDS0001
003000*                                                                 FDS0001
003010******************************************************************
003020*    0500 - CLOSING SUMMARY TRAILER.  TOTAL-ACCOUNTS IS THE    *  FDS0001
003030*    SUM OF DISTINCT SENDERS AND DISTINCT RECEIVERS, NOT THE   *  FDS0001
003040*    UNION OF THE TWO - AN ACCOUNT THAT BOTH SENDS AND         *  FDS0001
003050*    RECEIVES IS COUNTED TWICE, PER THE FRAUD UNIT'S OWN       *  FDS0001
003060*    DEFINITION OF THE FIGURE (FSU-0019 MEETING NOTES).        *  FDS0001
003070******************************************************************
003080 0500-WRITE-SUMMARY-SECTION.                                      FDS0001
003090     MOVE SPACES TO SUMMARY-OUT-RECORD.                           FDS0001
003100     MOVE "T" TO FRS-LINE-TYPE-CD.                                FDS0001
003110     MOVE FCT-TOTAL-TRANSACTIONS TO FRS-TRL-TOTAL-TRANS.          FDS0001
003120     COMPUTE FRS-TRL-TOTAL-ACCOUNTS =                             FDS0001
003130         FCT-DISTINCT-SENDERS + FCT-DISTINCT-RECEIVERS.           FDS0001
003140     MOVE FCT-SUSPICIOUS-ACCOUNTS TO FRS-TRL-SUSPICIOUS-ACCTS.    FDS0001
003150     MOVE FCT-SKIPPED-ACCOUNTS TO FRS-TRL-SKIPPED-ACCOUNTS.       FDS0001
003160     COMPUTE FRS-TRL-RINGS-DETECTED =                             FDS0001
003170         FCT-RINGS-CYCLE + FCT-RINGS-FAN-IN + FCT-RINGS-FAN-OUT   FDS0001
003180             + FCT-RINGS-SHELL.                                   FDS0001
003190     MOVE FCT-RINGS-CYCLE TO FRS-TRL-RINGS-CYCLE.                 FDS0001
003200     MOVE FCT-RINGS-FAN-IN TO FRS-TRL-RINGS-FAN-IN.               FDS0001
003210     MOVE FCT-RINGS-FAN-OUT TO FRS-TRL-RINGS-FAN-OUT.             FDS0001
003220     MOVE FCT-RINGS-SHELL TO FRS-TRL-RINGS-SHELL.                 FDS0001
003230     MOVE FCT-RINGS-CYCLE TO FRS-TRL-CYCLES-DETECTED.             FDS0001
003240     COMPUTE FRS-TRL-FAN-PATTERNS =                               FDS0001
003250         FCT-RINGS-FAN-IN + FCT-RINGS-FAN-OUT.                    FDS0001
003260     MOVE FCT-RINGS-SHELL TO FRS-TRL-SHELL-CHAINS.                FDS0001
003270     IF FCT-SCORE-PRESENT                                         FDS0001
003280         MOVE "Y" TO FRS-TRL-SCORE-PRESENT-SW                     FDS0001
003290         MOVE FCT-SCORE-MAX TO FRS-TRL-SCORE-MAX                  FDS0001
003300         MOVE FCT-SCORE-MEAN TO FRS-TRL-SCORE-MEAN                FDS0001
003310         MOVE FCT-SCORE-MIN TO FRS-TRL-SCORE-MIN                  FDS0001
003320     ELSE                                                         FDS0001
003330         MOVE "N" TO FRS-TRL-SCORE-PRESENT-SW                     FDS0001
003340         MOVE ZERO TO FRS-TRL-SCORE-MAX                           FDS0001
003350         MOVE ZERO TO FRS-TRL-SCORE-MEAN                          FDS0001
003360         MOVE ZERO TO FRS-TRL-SCORE-MIN                           FDS0001
003370     END-IF.                                                      FDS0001
003380     MOVE FCT-HIGH-RISK-COUNT TO FRS-TRL-HIGH-RISK-COUNT.         FDS0001
003390     MOVE FCT-MEDIUM-RISK-COUNT TO FRS-TRL-MEDIUM-RISK-COUNT.     FDS0001
003400     MOVE FCT-LOW-RISK-COUNT TO FRS-TRL-LOW-RISK-COUNT.           FDS0001
003410     WRITE SUMMARY-OUT-RECORD.                                    FDS0001
003420 0500-EXIT.                                                       FDS0001
003430     EXIT.                                                        FDS0001
003440*                                                                 FDS0001
003450 0900-CLOSE-FILES.                                                FDS0001
003460     CLOSE CTLTOT-IN.                                             FDS0001
003470     CLOSE SUSPECTS-IN.                                           FDS0001
003480     CLOSE SUMMARY-OUT.                                           FDS0001
003490 0900-EXIT.                                                       FDS0001
003500     EXIT.                                                        FDS0001
