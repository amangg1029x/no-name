000010************************************************************      FDS0001
000020*  FSA.SUSACCT  --  SUSPICIOUS ACCOUNT OUTPUT RECORD              FDS0001
000030*  FRAUD SURVEILLANCE UNIT - SCORER OUTPUT LAYOUT                 FDS0001
000040*                                                                 FDS0001
000050*  ONE OCCURRENCE PER ACCOUNT CARRIED IN THE SUSPECT          *   FDS0001
000060*  REGISTRY, WHETHER OR NOT IT WAS SKIPPED FOR HIGH VOLUME.   *   FDS0001
000070*  COPY INTO THE FD FOR THE SUSPECTS-OUT FILE IN THE SCORER   *   FDS0001
000080*  (FSA.SCORER) AND INTO THE RESULT/SUMMARY BUILDER'S INPUT   *   FDS0001
000090*  FD (FRS.SUMMARY) WHEN IT RE-READS THE SCORED FILE.         *   FDS0001
000100************************************************************      FDS0001
000110    05  FSA-ACCOUNT-ID                 PIC X(12).                 FDS0001
000120    05  FSA-RING-ID                    PIC X(14).                 FDS0001
000130    05  FSA-SCORE                      PIC 9(3)V9(4).             FDS0001
000140    05  FSA-SKIPPED-SW                 PIC X(1).                  FDS0001
000150        88  FSA-SKIPPED-YES                VALUE 'Y'.             FDS0001
000160        88  FSA-SKIPPED-NO                 VALUE 'N'.             FDS0001
000170    05  FSA-HAS-CYCLE-SW               PIC X(1).                  FDS0001
000180        88  FSA-HAS-CYCLE-YES              VALUE 'Y'.             FDS0001
000190        88  FSA-HAS-CYCLE-NO               VALUE 'N'.             FDS0001
000200    05  FSA-HAS-FAN-SW                 PIC X(1).                  FDS0001
000210        88  FSA-HAS-FAN-YES                VALUE 'Y'.             FDS0001
000220        88  FSA-HAS-FAN-NO                 VALUE 'N'.             FDS0001
000230    05  FSA-HAS-SHELL-SW               PIC X(1).                  FDS0001
000240        88  FSA-HAS-SHELL-YES              VALUE 'Y'.             FDS0001
000250        88  FSA-HAS-SHELL-NO               VALUE 'N'.             FDS0001
000260    05  FSA-HAS-VELOCITY-SW            PIC X(1).                  FDS0001
000270        88  FSA-HAS-VELOCITY-YES           VALUE 'Y'.             FDS0001
000280        88  FSA-HAS-VELOCITY-NO            VALUE 'N'.             FDS0001
000290    05  FSA-TOTAL-TXNS                 PIC 9(7).                  FDS0001
000300    05  FSA-REASONS                    PIC X(120).                FDS0001
000310    05  FILLER                         PIC X(10).                 FDS0001
