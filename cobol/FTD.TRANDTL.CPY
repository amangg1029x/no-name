000010************************************************************      FDS0001
000020*  FTD.TRANDTL  --  MONEY-TRANSFER TRANSACTION DETAIL RECORD      FDS0001
000030*  FRAUD SURVEILLANCE UNIT - TRANSACTION FEED LAYOUT              FDS0001
000040*                                                                 FDS0001
000050*  ONE OCCURRENCE PER MONEY TRANSFER RECEIVED FROM THE WIRE   *   FDS0001
000060*  AND ACH CAPTURE FEEDS.  COPY INTO THE FD FOR THE TRANS-IN  *   FDS0001
000070*  FILE IN THE DETECTION ENGINE (FTD.GRAPHENG).               *   FDS0001
000080*                                                                 FDS0001
000090*  TS-YYYY/MM/DD/HH/MIN/SS IS A REDEFINITION OF THE TEXT       *  FDS0001
000100*  TIMESTAMP SO THE ENGINE CAN DO HOUR/SECOND-OFFSET WINDOW    *  FDS0001
000110*  ARITHMETIC WITHOUT RE-PARSING THE TEXT FIELD EVERY TIME.    *  FDS0001
000120************************************************************      FDS0001
000130    05  FTD-TRANSACTION-ID             PIC X(12).                 FDS0001
000140    05  FTD-SENDER-ID                  PIC X(12).                 FDS0001
000150    05  FTD-RECEIVER-ID                PIC X(12).                 FDS0001
000160    05  FTD-AMOUNT                     PIC S9(9)V99               FDS0001
000170                                       SIGN TRAILING SEPARATE.    FDS0001
000180    05  FTD-TIMESTAMP-TX               PIC X(19).                 FDS0001
000190    05  FTD-TIMESTAMP-PARTS REDEFINES FTD-TIMESTAMP-TX.           FDS0001
000200        10  FTD-TS-YYYY                PIC 9(4).                  FDS0001
000210        10  FILLER                     PIC X(1).                  FDS0001
000220        10  FTD-TS-MM                  PIC 9(2).                  FDS0001
000230        10  FILLER                     PIC X(1).                  FDS0001
000240        10  FTD-TS-DD                  PIC 9(2).                  FDS0001
000250        10  FILLER                     PIC X(1).                  FDS0001
000260        10  FTD-TS-HH                  PIC 9(2).                  FDS0001
000270        10  FILLER                     PIC X(1).                  FDS0001
000280        10  FTD-TS-MIN                 PIC 9(2).                  FDS0001
000290        10  FILLER                     PIC X(1).                  FDS0001
000300        10  FTD-TS-SS                  PIC 9(2).                  FDS0001
000310    05  FILLER                         PIC X(13).                 FDS0001
