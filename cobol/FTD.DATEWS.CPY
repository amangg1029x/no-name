000010************************************************************      FDS0001
000020*  FTD.DATEWS  --  SHARED DATE/TIME ARITHMETIC WORK FIELDS        FDS0001
000030*  FRAUD SURVEILLANCE UNIT - SHARED BY ENGINE AND SCORER          FDS0001
000040*                                                                 FDS0001
000050*  CONVERTS A YYYY/MM/DD/HH/MIN/SS TIMESTAMP INTO A SIGNED   *    FDS0001
000060*  SECONDS-SINCE-1970-01-01 OFFSET SO WINDOW COMPARISONS     *    FDS0001
000070*  (24-HOUR VELOCITY, 72-HOUR FAN) ARE PLAIN INTEGER MATH.   *    FDS0001
000080*  USES THE EXACT CIVIL-CALENDAR DAY-COUNT METHOD (NOT A     *    FDS0001
000090*  365.25 APPROXIMATION) SO LEAP YEARS NEVER DRIFT - SEE THE *    FDS0001
000100*  Y2K CHANGE NOTE IN FTD.GRAPHENG FOR WHY THIS MATTERS.     *    FDS0001
000101*                                                                 FDS0003
000102*  FDS0003 - J.L.KANE - 03/09/1991 - ADDED THE DAYS-TO-CIVIL *    FDS0003
000103*  FIELDS (WS-CIV-Z, WS-CIV-MP) SO THE FAN-IN/FAN-OUT WINDOW *    FDS0003
000104*  END CAN BE PRINTED BACK OUT AS A TEXT TIMESTAMP - THE     *    FDS0003
000105*  ENGINE ONLY CARRIES SECONDS-SINCE-1970 INTERNALLY.        *    FDS0003
000110************************************************************      FDS0001
000120    01  WS-CIVIL-DATE-WORK-AREA.                                  FDS0001
000130        05  WS-CIV-Y                   PIC S9(7) COMP.            FDS0001
000140        05  WS-CIV-M                   PIC S9(4) COMP.            FDS0001
000150        05  WS-CIV-D                   PIC S9(4) COMP.            FDS0001
000160        05  WS-CIV-MM                  PIC S9(4) COMP.            FDS0001
000170        05  WS-CIV-ERA                 PIC S9(7) COMP.            FDS0001
000180        05  WS-CIV-YOE                 PIC S9(7) COMP.            FDS0001
000190        05  WS-CIV-DOY                 PIC S9(7) COMP.            FDS0001
000200        05  WS-CIV-DOE                 PIC S9(7) COMP.            FDS0001
000210        05  WS-CIV-DAYS                PIC S9(9) COMP.            FDS0001
000211        05  WS-CIV-Z                   PIC S9(9) COMP.            FDS0003
000212        05  WS-CIV-MP                  PIC S9(4) COMP.            FDS0003
000220        05  WS-TS-SECONDS              PIC S9(11) COMP.           FDS0001
000230        05  FILLER                     PIC X(4).                  FDS0001
