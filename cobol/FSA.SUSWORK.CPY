000010************************************************************      FDS0001
000020*  FSA.SUSWORK  --  SUSPECT REGISTRY WORK RECORD                  FDS0001
000030*  FRAUD SURVEILLANCE UNIT - ENGINE-TO-SCORER HANDOFF             FDS0001
000040*                                                                 FDS0001
000050*  ONE OCCURRENCE PER ACCOUNT THE DETECTION ENGINE FLAGGED.  *    FDS0001
000060*  FSW-RING-ID IS THE FIRST RING ID EVER ASSIGNED TO THE      *   FDS0001
000070*  ACCOUNT (CYCLES BEFORE FANS BEFORE SHELLS) AND IS NEVER    *   FDS0001
000080*  OVERWRITTEN ONCE SET.  FSW-REASONS ACCUMULATES EVERY       *   FDS0001
000090*  REASON TEXT A DETECTOR ATTACHED TO THE ACCOUNT, SEMICOLON  *   FDS0001
000100*  JOINED.  A WORK FILE, NOT A FINAL OUTPUT - SEE FSA.SUSACCT. *  FDS0001
000110************************************************************      FDS0001
000120    05  FSW-ACCOUNT-ID                 PIC X(12).                 FDS0001
000130    05  FSW-RING-ID                    PIC X(14).                 FDS0001
000140    05  FSW-REASONS                    PIC X(120).                FDS0001
000150    05  FILLER                         PIC X(10).                 FDS0001
