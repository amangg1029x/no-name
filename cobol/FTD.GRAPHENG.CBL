000010 IDENTIFICATION DIVISION.                                         FDS0001
000020 PROGRAM-ID.    FTD-GRAPHENG.                                     FDS0001
000030 AUTHOR.        R. T. MERCER.                                     FDS0001
000040 INSTALLATION.  FRAUD SURVEILLANCE UNIT - EDP DIVISION.           FDS0001
000050 DATE-WRITTEN.  11/14/1987.                                       FDS0001
000060 DATE-COMPILED.                                                   FDS0001
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY - RESTRICT       FDS0001
000080                DISTRIBUTION TO FRAUD SURVEILLANCE UNIT STAFF.    FDS0001
000090*                                                                 FDS0001
000100******************************************************************
000110*                                                                 FDS0001
000120*    F T D - G R A P H E N G   -   D E T E C T I O N   E N G I N E
000130*                                                                 FDS0001
000140*    READS THE NIGHTLY MONEY-TRANSFER TRANSACTION FEED,        *  FDS0001
000150*    BUILDS THE IN-MEMORY SENDER-TO-RECEIVER MONEY-FLOW GRAPH,  * FDS0001
000160*    AND RUNS THE THREE PATTERN DETECTORS OVER IT - CIRCULAR    * FDS0001
000170*    MONEY FLOWS (CYCLES), RAPID FAN-IN/FAN-OUT AGGREGATION,    * FDS0001
000180*    AND SHELL-ACCOUNT LAYERING CHAINS.  WRITES THE RING-OUT    * FDS0001
000190*    DETAIL FILE DIRECTLY AS EACH RING IS DISCOVERED, AND       * FDS0001
000200*    HANDS THE SUSPICIOUS-ACCOUNT REGISTRY, THE PER-ACCOUNT     * FDS0001
000210*    TRANSACTION EVENT HISTORY, AND THE RUN CONTROL TOTALS TO   * FDS0001
000220*    THE SCORER (FSA.SCORER) VIA WORK FILES.                    * FDS0001
000230*                                                                 FDS0001
000240*    THIS PROGRAM DOES NOT SCORE ACCOUNTS.  SEE FSA.SCORER FOR  * FDS0001
000250*    THE SUSPICION-SCORE FORMULA AND FRS.SUMMARY FOR THE RUN    * FDS0001
000260*    SUMMARY / CONTROL TOTALS REPORT.                           * FDS0001
000270*                                                                 FDS0001
000280******************************************************************
000290*                                                                 FDS0001
000300*    C H A N G E   L O G                                       *  FDS0001
000310*                                                                 FDS0001
000320*    DATE       BY    REQUEST    DESCRIPTION                   *  FDS0001
000330*    ---------- ----- ---------- ----------------------------- *  FDS0001
000340*    11/14/1987 RTM   FSU-0017   ORIGINAL VERSION - CYCLE AND     FDS0001
000350*                                FAN-IN/FAN-OUT DETECTORS ONLY.   FDS0001
000360*    02/02/1988 RTM   FSU-0023   RAISED MAX-TRANSACTIONS FROM     FDS0001
000370*                                2000 TO 5000 PER OPS REQUEST.    FDS0001
000380*    08/19/1988 RTM   FSU-0031   FIXED EDGE-TABLE LOOKUP - WAS    FDS0001
000390*                                MATCHING ON SENDER-ID ALONE,     FDS0001
000400*                                MERGING UNRELATED TRANSFERS.     FDS0001
000410*    03/09/1991 JLK   FSU-0058   ADDED SHELL-ACCOUNT LAYERING     FDS0001
000420*                                CHAIN DETECTOR (SEE FSU-0057     FDS0001
000430*                                FOR THE WIRE-FRAUD TASK FORCE    FDS0001
000440*                                REQUEST THAT DROVE THIS).        FDS0001
000450*    03/09/1991 JLK   FSU-0058   ADDED FTD.DATEWS CIVIL-DATE      FDS0001
000460*                                ARITHMETIC SO WINDOW CHECKS      FDS0001
000470*                                USE EXACT SECOND OFFSETS         FDS0001
000480*                                INSTEAD OF STRING COMPARES.      FDS0001
000490*    07/22/1992 DWP   FSU-0064   BOUNDED THE SHELL EMIT TABLE     FDS0001
000500*                                AND CYCLE ENUMERATION COUNTER    FDS0001
000510*                                AFTER A DENSE TEST FILE RAN      FDS0001
000520*                                THE JOB PAST ITS CPU LIMIT.      FDS0001
000530*    01/14/1994 DWP   FSU-0071   CYCLE-ID COUNTER NOW RESETS      FDS0001
000540*                                PER RUN, NOT PER RESTART STEP.   FDS0001
000550*    06/30/1996 CAS   FSU-0089   FAN-IN CHECKED BEFORE FAN-OUT    FDS0001
000560*                                PER ACCOUNT, AS THE TASK FORCE   FDS0001
000570*                                WANTS INBOUND LAYERING FLAGGED   FDS0001
000580*                                FIRST WHEN BOTH FIRE.            FDS0001
000590*    11/03/1998 CAS   FSU-Y2K-04 YEAR-2000 REVIEW: TIMESTAMP      FDS0001
000600*                                YEAR FIELD WAS ALREADY 4         FDS0001
000610*                                DIGITS AND THE CIVIL-DATE        FDS0001
000620*                                ARITHMETIC IN FTD.DATEWS NEVER   FDS0001
000630*                                ASSUMED A 2-DIGIT CENTURY -      FDS0001
000640*                                NO CODE CHANGE REQUIRED, THIS    FDS0001
000650*                                ENTRY IS THE SIGN-OFF RECORD.    FDS0001
000660*    04/02/1999 CAS   FSU-Y2K-11 CONFIRMED 1999-12-31/2000-01-01  FDS0001
000670*                                BOUNDARY TEST TRANSACTIONS       FDS0001
000680*                                SCORE CORRECTLY UNDER THE        FDS0001
000690*                                DAYS-FROM-CIVIL ALGORITHM.       FDS0001
000700*    09/11/2001 DWP   FSU-0103   RAISED MAX-SHELL-PATH FROM 12    FDS0001
000710*                                TO 20 - WIRE TASK FORCE FOUND    FDS0001
000720*                                LONGER LAYERING CHAINS IN THE    FDS0001
000730*                                CASH-COURIER CASES.              FDS0001
000740*    05/18/2004 PTN   FSU-0119   SPLIT THE SUSPICIOUS-REGISTRY    FDS0001
000750*                                AND ACCOUNT-EVENT WORK FILES     FDS0001
000760*                                OUT OF THIS PROGRAM INTO THEIR   FDS0001
000770*                                OWN DATASETS SO FSA.SCORER       FDS0001
000780*                                COULD BE MAINTAINED ON ITS OWN   FDS0001
000790*                                RELEASE SCHEDULE.                FDS0001
000800*                                                                 FDS0001
000810******************************************************************
000820 ENVIRONMENT DIVISION.                                            FDS0001
000830 CONFIGURATION SECTION.                                           FDS0001
000840 SOURCE-COMPUTER.   IBM-4381.                                     FDS0001
000850 OBJECT-COMPUTER.   IBM-4381.                                     FDS0001
000860 SPECIAL-NAMES.                                                   FDS0001
000870     C01 IS TOP-OF-FORM                                           FDS0001
000880     CLASS NUMERIC-DIGIT IS "0123456789"                          FDS0001
000890     UPSI-0 ON STATUS IS FSU-TEST-RUN-SW                          FDS0001
000900     UPSI-0 OFF STATUS IS FSU-PROD-RUN-SW.                        FDS0001
000910 INPUT-OUTPUT SECTION.                                            FDS0001
000920 FILE-CONTROL.                                                    FDS0001
000930     SELECT TRANS-IN     ASSIGN TO "TRANSIN"                      FDS0001
000940            ORGANIZATION IS LINE SEQUENTIAL                       FDS0001
000950            FILE STATUS IS WS-TRANS-IN-STATUS.                    FDS0001
000960     SELECT RINGS-OUT    ASSIGN TO "FRDRING"                      FDS0001
000970            ORGANIZATION IS LINE SEQUENTIAL                       FDS0001
000980            FILE STATUS IS WS-RINGS-OUT-STATUS.                   FDS0001
000990     SELECT SUSWORK-OUT  ASSIGN TO "SUSWORK"                      FDS0001
001000            FILE STATUS IS WS-SUSWORK-OUT-STATUS.                 FDS0001
001010     SELECT ACCTEVT-OUT  ASSIGN TO "ACCTEVT"                      FDS0001
001020            FILE STATUS IS WS-ACCTEVT-OUT-STATUS.                 FDS0001
001030     SELECT CTLTOT-OUT   ASSIGN TO "CTLTOT1"                      FDS0001
001040            FILE STATUS IS WS-CTLTOT-OUT-STATUS.                  FDS0001
001050 DATA DIVISION.                                                   FDS0001
001060 FILE SECTION.                                                    FDS0001
001070 FD  TRANS-IN                                                     FDS0001
001080     LABEL RECORDS ARE STANDARD                                   FDS0001
001090     RECORD CONTAINS 80 CHARACTERS.                               FDS0001
001100 01  TRANS-IN-RECORD.                                             FDS0001
001110     COPY FTD.TRANDTL.                                            FDS0001
001120 FD  RINGS-OUT                                                    FDS0001
001130     LABEL RECORDS ARE STANDARD                                   FDS0001
001140     RECORD CONTAINS 528 CHARACTERS.                              FDS0001
001150 01  RINGS-OUT-RECORD.                                            FDS0001
001160     COPY FFR.FRDRING.                                            FDS0001
001170 FD  SUSWORK-OUT                                                  FDS0001
001180     LABEL RECORDS ARE STANDARD.                                  FDS0001
001190 01  SUSWORK-OUT-RECORD.                                          FDS0001
001200     COPY FSA.SUSWORK.                                            FDS0001
001210 FD  ACCTEVT-OUT                                                  FDS0001
001220     LABEL RECORDS ARE STANDARD.                                  FDS0001
001230 01  ACCTEVT-OUT-RECORD.                                          FDS0001
001240     COPY FSA.ACCTEVT.                                            FDS0001
001250 FD  CTLTOT-OUT                                                   FDS0001
001260     LABEL RECORDS ARE STANDARD.                                  FDS0001
001270 01  CTLTOT-OUT-RECORD.                                           FDS0001
001280     COPY FRS.CTLTOT.                                             FDS0001
001290 WORKING-STORAGE SECTION.                                         FDS0001
001300 COPY FTD.GRAPHWS.                                                FDS0001
001310 COPY FTD.DATEWS.                                                 FDS0001
001320*                                                                 FDS0001
001330 01  WS-FILE-STATUS-AREA.                                         FDS0001
001340     05  WS-TRANS-IN-STATUS         PIC X(2).                     FDS0001
001350         88  WS-TRANS-IN-OK             VALUE "00".               FDS0001
001360         88  WS-TRANS-IN-EOF            VALUE "10".               FDS0001
001370     05  WS-RINGS-OUT-STATUS        PIC X(2).                     FDS0001
001380         88  WS-RINGS-OUT-OK            VALUE "00".               FDS0001
001390     05  WS-SUSWORK-OUT-STATUS      PIC X(2).                     FDS0001
001400         88  WS-SUSWORK-OUT-OK          VALUE "00".               FDS0001
001410     05  WS-ACCTEVT-OUT-STATUS      PIC X(2).                     FDS0001
001420         88  WS-ACCTEVT-OUT-OK          VALUE "00".               FDS0001
001430     05  WS-CTLTOT-OUT-STATUS       PIC X(2).                     FDS0001
001440         88  WS-CTLTOT-OUT-OK           VALUE "00".               FDS0001
001445     05  FILLER                     PIC X(04).                    FDS0003
001450*                                                                 FDS0001
001460 01  WS-SWITCHES.                                                 FDS0001
001470     05  WS-EOF-SW                  PIC X(1).                     FDS0001
001480         88  WS-EOF-YES                 VALUE "Y".                FDS0001
001490         88  WS-EOF-NO                  VALUE "N".                FDS0001
001500     05  WS-FOUND-SW                PIC X(1).                     FDS0001
001510         88  WS-FOUND-YES               VALUE "Y".                FDS0001
001520         88  WS-FOUND-NO                VALUE "N".                FDS0001
001530     05  WS-ONPATH-SW               PIC X(1).                     FDS0001
001540         88  WS-ONPATH-YES              VALUE "Y".                FDS0001
001550         88  WS-ONPATH-NO               VALUE "N".                FDS0001
001560     05  WS-DUP-SW                  PIC X(1).                     FDS0001
001570         88  WS-DUP-YES                 VALUE "Y".                FDS0001
001580         88  WS-DUP-NO                  VALUE "N".                FDS0001
001590     05  WS-ROLE-MATCH-SW           PIC X(1).                     FDS0001
001600         88  WS-ROLE-MATCH-YES          VALUE "Y".                FDS0001
001610         88  WS-ROLE-MATCH-NO           VALUE "N".                FDS0001
001620     05  WS-CP-ALREADY-SW           PIC X(1).                     FDS0001
001630         88  WS-CP-ALREADY-YES          VALUE "Y".                FDS0001
001640         88  WS-CP-ALREADY-NO           VALUE "N".                FDS0001
001650     05  WS-SORT-SWAPPED-SW         PIC X(1).                     FDS0001
001660         88  WS-SORT-SWAPPED-YES        VALUE "Y".                FDS0001
001670         88  WS-SORT-SWAPPED-NO         VALUE "N".                FDS0001
001680     05  WS-CYCLE-LIMIT-SW          PIC X(1).                     FDS0001
001690         88  WS-CYCLE-LIMIT-YES         VALUE "Y".                FDS0001
001700         88  WS-CYCLE-LIMIT-NO          VALUE "N".                FDS0001
001710     05  WS-FAN-FOUND-SW            PIC X(1).                     FDS0001
001720         88  WS-FAN-FOUND-YES           VALUE "Y".                FDS0001
001730         88  WS-FAN-FOUND-NO            VALUE "N".                FDS0001
001740     05  FSU-TEST-RUN-SW            PIC X(1).                     FDS0001
001750     05  FSU-PROD-RUN-SW            PIC X(1).                     FDS0001
001755     05  FILLER                     PIC X(04).                    FDS0003
001760*                                                                 FDS0001
001770 01  WS-LOOP-CONTROLS.                                            FDS0001
001780     05  WS-SUB1                    PIC 9(5) COMP.                FDS0001
001790     05  WS-SUB2                    PIC 9(5) COMP.                FDS0001
001800     05  WS-SUB3                    PIC 9(5) COMP.                FDS0001
001810     05  WS-SUB4                    PIC 9(5) COMP.                FDS0001
001820     05  WS-SUB5                    PIC 9(5) COMP.                FDS0001
001830     05  WS-SAVE-SUB                PIC 9(5) COMP.                FDS0001
001840     05  WS-DFS-CUR-NODE            PIC 9(5) COMP.                FDS0001
001850     05  WS-DFS-SUCC-NODE           PIC 9(5) COMP.                FDS0001
001860     05  WS-LOOKUP-ACCOUNT-ID       PIC X(12).                    FDS0001
001870     05  WS-LOOKUP-NODE-IDX         PIC 9(5) COMP.                FDS0001
001880     05  WS-LOOKUP-SENDER-IDX       PIC 9(5) COMP.                FDS0001
001890     05  WS-LOOKUP-RECEIVER-IDX     PIC 9(5) COMP.                FDS0001
001900     05  WS-LOOKUP-EDGE-IDX         PIC 9(5) COMP.                FDS0001
001910     05  WS-FAN-NODE-IDX            PIC 9(5) COMP.                FDS0001
001920     05  WS-FAN-ROLE-CD             PIC X(1).                     FDS0001
001930     05  WS-WINDOW-START-SEC        PIC 9(11) COMP.               FDS0001
001940     05  WS-WINDOW-END-SEC          PIC 9(11) COMP.               FDS0001
001950     05  WS-SECS-OF-DAY             PIC 9(5)  COMP.               FDS0001
001960     05  WS-SECONDS-IN              PIC 9(11) COMP.               FDS0001
001970     05  WS-REASON-NODE-IDX         PIC 9(5)  COMP.               FDS0001
001980     05  WS-BUILD-PTR               PIC 9(3)  COMP.               FDS0001
001990     05  WS-REASON-PTR              PIC 9(3)  COMP.               FDS0001
002000     05  WS-REASON-WORK-LEN         PIC 9(3)  COMP.               FDS0001
002005     05  FILLER                     PIC X(04).                    FDS0003
002010*                                                                 FDS0001
002020 77  WS-RING-ID-WORK                PIC X(14).                    FDS0001
002030 77  WS-REASON-WORK                 PIC X(120).                   FDS0001
002040 77  WS-SHELL-KEY                   PIC X(240).                   FDS0001
002050 77  WS-CTR-EDIT2                   PIC 9(2).                     FDS0001
002060 77  WS-CTR-EDIT3                   PIC 9(3).                     FDS0001
002070 77  WS-CTR-EDIT4                   PIC 9(4).                     FDS0001
002080 77  WS-CTR-EDIT5                   PIC 9(5).                     FDS0001
002090*                                                                 FDS0001
002100 01  WS-TIMESTAMP-OUT-AREA.                                       FDS0001
002110     05  WS-TS-OUT-YYYY             PIC 9(4).                     FDS0001
002120     05  WS-TS-OUT-MM               PIC 9(2).                     FDS0001
002130     05  WS-TS-OUT-DD               PIC 9(2).                     FDS0001
002140     05  WS-TS-OUT-HH               PIC 9(2).                     FDS0001
002150     05  WS-TS-OUT-MIN              PIC 9(2).                     FDS0001
002160     05  WS-TS-OUT-SS               PIC 9(2).                     FDS0001
002165     05  FILLER                     PIC X(04).                    FDS0003
002170 77  WS-TIMESTAMP-TX-OUT            PIC X(19).                    FDS0001
002180*                                                                 FDS0001
002190 01  WS-ROLE-SWAP-HOLD.                                           FDS0001
002200     05  WS-SWAP-CP-ID              PIC X(12).                    FDS0001
002210     05  WS-SWAP-TRANS-ID           PIC X(12).                    FDS0001
002220     05  WS-SWAP-TS-SECONDS         PIC 9(11) COMP.               FDS0001
002230     05  WS-SWAP-TIMESTAMP-TX       PIC X(19).                    FDS0001
002240     05  WS-SWAP-AMOUNT             PIC S9(9)V99                  FDS0001
002250                                    SIGN TRAILING SEPARATE.       FDS0001
002255     05  FILLER                     PIC X(04).                    FDS0003
002260*                                                                 FDS0001
002270 01  WS-FAN-WORK-AREA.                                            FDS0001
002280     05  WS-FAN-TOTAL-AMOUNT        PIC S9(11)V99                 FDS0001
002290                                    SIGN TRAILING SEPARATE.       FDS0001
002300     05  WS-FAN-TX-COUNT            PIC 9(5) COMP.                FDS0001
002310     05  WS-FAN-TX-ID-TABLE         PIC X(12)                     FDS0001
002320                                    OCCURS 25 TIMES.              FDS0001
002325     05  FILLER                     PIC X(04).                    FDS0003
002330                                                                  FDS0001
002340 PROCEDURE DIVISION.                                              FDS0001
002350*                                                                 FDS0001
002360 0000-MAIN-CONTROL.                                               FDS0001
002370     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      FDS0001
002380     PERFORM 0110-LOAD-VALIDATE-TRANS THRU 0110-EXIT.             FDS0001
002390     PERFORM 0200-BUILD-GRAPH-AND-EVENTS THRU 0200-EXIT.          FDS0001
002400     PERFORM 0300-DETECT-CYCLES THRU 0300-EXIT.                   FDS0001
002410     PERFORM 0400-DETECT-FAN-PATTERNS THRU 0400-EXIT.             FDS0001
002420     PERFORM 0500-DETECT-SHELL-CHAINS THRU 0500-EXIT.             FDS0001
002430     PERFORM 0800-WRITE-WORK-FILES THRU 0800-EXIT.                FDS0001
002440     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     FDS0001
002450     STOP RUN.                                                    FDS0001
002460*                                                                 FDS0001
002470 0100-OPEN-FILES.                                                 FDS0001
002480     OPEN INPUT TRANS-IN.                                         FDS0001
002490     IF NOT WS-TRANS-IN-OK                                        FDS0001
002500         DISPLAY "FTD-GRAPHENG - FATAL - TRANSIN OPEN FAILED - "  FDS0001
002510             WS-TRANS-IN-STATUS                                   FDS0001
002520         MOVE 16 TO RETURN-CODE                                   FDS0001
002530         STOP RUN                                                 FDS0001
002540     END-IF.                                                      FDS0001
002550     OPEN OUTPUT RINGS-OUT.                                       FDS0001
002560     OPEN OUTPUT SUSWORK-OUT.                                     FDS0001
002570     OPEN OUTPUT ACCTEVT-OUT.                                     FDS0001
002580     OPEN OUTPUT CTLTOT-OUT.                                      FDS0001
002590     IF NOT WS-RINGS-OUT-OK OR NOT WS-SUSWORK-OUT-OK              FDS0001
002600        OR NOT WS-ACCTEVT-OUT-OK OR NOT WS-CTLTOT-OUT-OK          FDS0001
002610         DISPLAY "FTD-GRAPHENG - FATAL - OUTPUT FILE OPEN "       FDS0001
002620             "FAILED"                                             FDS0001
002630         MOVE 16 TO RETURN-CODE                                   FDS0001
002640         STOP RUN                                                 FDS0001
002650     END-IF.                                                      FDS0001
002660 0100-EXIT.                                                       FDS0001
002670     EXIT.                                                        FDS0001
002680*                                                                 FDS0001
002690 0110-LOAD-VALIDATE-TRANS.                                        FDS0001
002700     MOVE ZERO TO FTD-TRANS-COUNT.                                FDS0001
002710     MOVE "N" TO WS-EOF-SW.                                       FDS0001
002720     PERFORM 0120-READ-TRANS THRU 0120-EXIT.                      FDS0001
002730     PERFORM 0125-PROCESS-ONE-TRANS THRU 0125-EXIT                FDS0001
002740         UNTIL WS-EOF-YES.                                        FDS0001
002750     IF FTD-TRANS-COUNT = ZERO                                    FDS0001
002760         DISPLAY "FTD-GRAPHENG - FATAL - ZERO TRANSACTION "       FDS0001
002770             "RECORDS ON TRANSIN - RUN ABORTED"                   FDS0001
002780         MOVE 16 TO RETURN-CODE                                   FDS0001
002790         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT                  FDS0001
002800         STOP RUN                                                 FDS0001
002810     END-IF.                                                      FDS0001
002820 0110-EXIT.                                                       FDS0001
002830     EXIT.                                                        FDS0001
002840*                                                                 FDS0001
002850 0120-READ-TRANS.                                                 FDS0001
002860     READ TRANS-IN                                                FDS0001
002870         AT END MOVE "Y" TO WS-EOF-SW                             FDS0001
002880     END-READ.                                                    FDS0001
002890 0120-EXIT.                                                       FDS0001
002900     EXIT.                                                        FDS0001
002910*                                                                 FDS0001
002920 0125-PROCESS-ONE-TRANS.                                          FDS0001
002930     IF FTD-TRANSACTION-ID = SPACES                               FDS0001
002940        OR FTD-SENDER-ID = SPACES                                 FDS0001
002950        OR FTD-RECEIVER-ID = SPACES                               FDS0001
002960        OR FTD-TIMESTAMP-TX = SPACES                              FDS0001
002970        OR FTD-AMOUNT NOT NUMERIC                                 FDS0001
002980         DISPLAY "FTD-GRAPHENG - FATAL - REQUIRED FIELD "         FDS0001
002990             "MISSING ON TRANSIN RECORD " FTD-TRANS-COUNT         FDS0001
003000         MOVE 16 TO RETURN-CODE                                   FDS0001
003010         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT                  FDS0001
003020         STOP RUN                                                 FDS0001
003030     ELSE                                                         FDS0001
003040         ADD 1 TO FTD-TRANS-COUNT                                 FDS0001
003050         MOVE FTD-TRANSACTION-ID TO FTD-TRANS-ID(FTD-TRANS-COUNT) FDS0001
003060         MOVE FTD-SENDER-ID                                       FDS0001
003070             TO FTD-TRANS-SENDER-ID(FTD-TRANS-COUNT)              FDS0001
003080         MOVE FTD-RECEIVER-ID                                     FDS0001
003090             TO FTD-TRANS-RECEIVER-ID(FTD-TRANS-COUNT)            FDS0001
003100         MOVE FTD-AMOUNT TO FTD-TRANS-AMOUNT(FTD-TRANS-COUNT)     FDS0001
003110         MOVE FTD-TIMESTAMP-TX                                    FDS0001
003120             TO FTD-TRANS-TIMESTAMP(FTD-TRANS-COUNT)              FDS0001
003130         PERFORM 0150-COMPUTE-TS-SECONDS THRU 0150-EXIT           FDS0001
003140         MOVE WS-TS-SECONDS                                       FDS0001
003150             TO FTD-TRANS-TS-SECONDS(FTD-TRANS-COUNT)             FDS0001
003160     END-IF.                                                      FDS0001
003170     PERFORM 0120-READ-TRANS THRU 0120-EXIT.                      FDS0001
003180 0125-EXIT.                                                       FDS0001
003190     EXIT.                                                        FDS0001
003200*                                                                 FDS0001
003210******************************************************************
003220*    0150-COMPUTE-TS-SECONDS - HOWARD HINNANT'S DAYS-FROM-CIVIL * FDS0001
003230*    ALGORITHM, CONVERTING THE JUST-READ RECORD'S TIMESTAMP     * FDS0001
003240*    INTO A SIGNED SECONDS-SINCE-1970-01-01 OFFSET (WS-TS-      * FDS0001
003250*    SECONDS) SO WINDOW ARITHMETIC IS PLAIN INTEGER MATH AND    * FDS0001
003260*    NEVER DRIFTS ACROSS A LEAP YEAR.  SEE FTD.DATEWS.          * FDS0001
003270******************************************************************
003280 0150-COMPUTE-TS-SECONDS.                                         FDS0001
003290     MOVE FTD-TS-YYYY TO WS-CIV-Y.                                FDS0001
003300     MOVE FTD-TS-MM   TO WS-CIV-MM.                               FDS0001
003310     MOVE FTD-TS-DD   TO WS-CIV-D.                                FDS0001
003320     IF WS-CIV-MM > 2                                             FDS0001
003330         COMPUTE WS-CIV-M = WS-CIV-MM - 3                         FDS0001
003340     ELSE                                                         FDS0001
003350         COMPUTE WS-CIV-M = WS-CIV-MM + 9                         FDS0001
003360         SUBTRACT 1 FROM WS-CIV-Y                                 FDS0001
003370     END-IF.                                                      FDS0001
003380     IF WS-CIV-Y >= 0                                             FDS0001
003390         COMPUTE WS-CIV-ERA = WS-CIV-Y / 400                      FDS0001
003400     ELSE                                                         FDS0001
003410         COMPUTE WS-CIV-ERA = (WS-CIV-Y - 399) / 400              FDS0001
003420     END-IF.                                                      FDS0001
003430     COMPUTE WS-CIV-YOE = WS-CIV-Y - (WS-CIV-ERA * 400).          FDS0001
003440     COMPUTE WS-CIV-DOY =                                         FDS0001
003450         ((153 * WS-CIV-M) + 2) / 5 + WS-CIV-D - 1.               FDS0001
003460     COMPUTE WS-CIV-DOE =                                         FDS0001
003470         (WS-CIV-YOE * 365) + (WS-CIV-YOE / 4)                    FDS0001
003480             - (WS-CIV-YOE / 100) + WS-CIV-DOY.                   FDS0001
003490     COMPUTE WS-CIV-DAYS =                                        FDS0001
003500         (WS-CIV-ERA * 146097) + WS-CIV-DOE - 719468.             FDS0001
003510     COMPUTE WS-TS-SECONDS =                                      FDS0001
003520         (WS-CIV-DAYS * 86400) + (FTD-TS-HH * 3600)               FDS0001
003530             + (FTD-TS-MIN * 60) + FTD-TS-SS.                     FDS0001
003540 0150-EXIT.                                                       FDS0001
003550     EXIT.                                                        FDS0001
003560*                                                                 FDS0001
003570******************************************************************
003580*    0200-0230 - BUILD THE MONEY-FLOW GRAPH.  ONE PASS OVER     * FDS0001
003590*    THE TRANSACTION TABLE: LOCATE/ADD THE SENDER AND RECEIVER  * FDS0001
003600*    NODES, LOCATE/ADD THE (SENDER,RECEIVER) EDGE AND ROLL THE  * FDS0001
003610*    AMOUNT/COUNT/TXN-ID INTO IT, THEN WRITE THE TWO PER-       * FDS0001
003620*    ACCOUNT EVENT ROWS THE SCORER NEEDS (SENDER SIDE, RECEIVER * FDS0001
003630*    SIDE) WHILE THE RECORD IS STILL AT HAND.                   * FDS0001
003640******************************************************************
003650 0200-BUILD-GRAPH-AND-EVENTS.                                     FDS0001
003660     MOVE ZERO TO FTD-NODE-COUNT.                                 FDS0001
003670     MOVE ZERO TO FTD-EDGE-COUNT.                                 FDS0001
003680     PERFORM 0205-BUILD-ONE-RECORD THRU 0205-EXIT                 FDS0001
003690         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
003700         UNTIL WS-SUB1 > FTD-TRANS-COUNT.                         FDS0001
003710 0200-EXIT.                                                       FDS0001
003720     EXIT.                                                        FDS0001
003730*                                                                 FDS0001
003740 0205-BUILD-ONE-RECORD.                                           FDS0001
003750     MOVE FTD-TRANS-SENDER-ID(WS-SUB1) TO WS-LOOKUP-ACCOUNT-ID.   FDS0001
003760     PERFORM 0210-FIND-OR-ADD-NODE THRU 0210-EXIT.                FDS0001
003770     MOVE WS-LOOKUP-NODE-IDX TO WS-LOOKUP-SENDER-IDX.             FDS0001
003780     MOVE "Y" TO FTD-NODE-IS-SENDER-SW(WS-LOOKUP-SENDER-IDX).     FDS0001
003790     ADD 1 TO FTD-NODE-TOTAL-TXN-CT(WS-LOOKUP-SENDER-IDX).        FDS0001
003800     MOVE FTD-TRANS-RECEIVER-ID(WS-SUB1) TO WS-LOOKUP-ACCOUNT-ID. FDS0001
003810     PERFORM 0210-FIND-OR-ADD-NODE THRU 0210-EXIT.                FDS0001
003820     MOVE WS-LOOKUP-NODE-IDX TO WS-LOOKUP-RECEIVER-IDX.           FDS0001
003830     MOVE "Y" TO FTD-NODE-IS-RECEIVER-SW(WS-LOOKUP-RECEIVER-IDX). FDS0001
003840     ADD 1 TO FTD-NODE-TOTAL-TXN-CT(WS-LOOKUP-RECEIVER-IDX).      FDS0001
003850     PERFORM 0220-FIND-OR-ADD-EDGE THRU 0220-EXIT.                FDS0001
003860     PERFORM 0230-WRITE-ACCOUNT-EVENTS THRU 0230-EXIT.            FDS0001
003870 0205-EXIT.                                                       FDS0001
003880     EXIT.                                                        FDS0001
003890*                                                                 FDS0001
003900 0210-FIND-OR-ADD-NODE.                                           FDS0001
003910     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
003920     PERFORM 0212-SEARCH-NODE THRU 0212-EXIT                      FDS0001
003930         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
003940         UNTIL WS-SUB2 > FTD-NODE-COUNT OR WS-FOUND-YES.          FDS0001
003950     IF WS-FOUND-NO                                               FDS0001
003960         ADD 1 TO FTD-NODE-COUNT                                  FDS0001
003970         MOVE FTD-NODE-COUNT TO WS-SUB2                           FDS0001
003980         MOVE WS-LOOKUP-ACCOUNT-ID                                FDS0001
003990             TO FTD-NODE-ACCOUNT-ID(WS-SUB2)                      FDS0001
004000         MOVE ZERO TO FTD-NODE-TOTAL-TXN-CT(WS-SUB2)              FDS0001
004010         MOVE "N" TO FTD-NODE-IS-SENDER-SW(WS-SUB2)               FDS0001
004020         MOVE "N" TO FTD-NODE-IS-RECEIVER-SW(WS-SUB2)             FDS0001
004030         MOVE "N" TO FTD-NODE-SUSPECT-SW(WS-SUB2)                 FDS0001
004040         MOVE SPACES TO FTD-NODE-FIRST-RING-ID(WS-SUB2)           FDS0001
004050         MOVE SPACES TO FTD-NODE-REASON-TX(WS-SUB2)               FDS0001
004060         MOVE ZERO TO FTD-NODE-REASON-LEN(WS-SUB2)                FDS0001
004070         MOVE "N" TO FTD-NODE-IS-SHELL-SW(WS-SUB2)                FDS0001
004080         MOVE "N" TO FTD-NODE-SHELL-PRED-SW(WS-SUB2)              FDS0001
004090         MOVE "N" TO FTD-NODE-SHELL-VISITED-SW(WS-SUB2)           FDS0001
004100     END-IF.                                                      FDS0001
004110     MOVE WS-SUB2 TO WS-LOOKUP-NODE-IDX.                          FDS0001
004120 0210-EXIT.                                                       FDS0001
004130     EXIT.                                                        FDS0001
004140*                                                                 FDS0001
004150 0212-SEARCH-NODE.                                                FDS0001
004160     IF FTD-NODE-ACCOUNT-ID(WS-SUB2) = WS-LOOKUP-ACCOUNT-ID       FDS0001
004170         MOVE "Y" TO WS-FOUND-SW                                  FDS0001
004180     END-IF.                                                      FDS0001
004190 0212-EXIT.                                                       FDS0001
004200     EXIT.                                                        FDS0001
004210*                                                                 FDS0001
004220 0220-FIND-OR-ADD-EDGE.                                           FDS0001
004230     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
004240     PERFORM 0222-SEARCH-EDGE THRU 0222-EXIT                      FDS0001
004250         VARYING WS-SUB3 FROM 1 BY 1                              FDS0001
004260         UNTIL WS-SUB3 > FTD-EDGE-COUNT OR WS-FOUND-YES.          FDS0001
004270     IF WS-FOUND-NO                                               FDS0001
004280         ADD 1 TO FTD-EDGE-COUNT                                  FDS0001
004290         MOVE FTD-EDGE-COUNT TO WS-SUB3                           FDS0001
004300         MOVE WS-LOOKUP-SENDER-IDX                                FDS0001
004310             TO FTD-EDGE-SENDER-IDX(WS-SUB3)                      FDS0001
004320         MOVE WS-LOOKUP-RECEIVER-IDX                              FDS0001
004330             TO FTD-EDGE-RECEIVER-IDX(WS-SUB3)                    FDS0001
004340         MOVE ZERO TO FTD-EDGE-WEIGHT-AT(WS-SUB3)                 FDS0001
004350         MOVE ZERO TO FTD-EDGE-TXN-CT(WS-SUB3)                    FDS0001
004360     END-IF.                                                      FDS0001
004370     ADD FTD-TRANS-AMOUNT(WS-SUB1) TO FTD-EDGE-WEIGHT-AT(WS-SUB3).FDS0001
004380     ADD 1 TO FTD-EDGE-TXN-CT(WS-SUB3).                           FDS0001
004390     IF FTD-EDGE-TXN-CT(WS-SUB3) NOT > FTD-MAX-EDGE-TXN-IDS       FDS0001
004400         MOVE FTD-TRANS-ID(WS-SUB1)                               FDS0001
004410           TO FTD-EDGE-TXN-ID-TABLE                               FDS0001
004420              (WS-SUB3 FTD-EDGE-TXN-CT(WS-SUB3))                  FDS0001
004430     END-IF.                                                      FDS0001
004440     MOVE WS-SUB3 TO WS-LOOKUP-EDGE-IDX.                          FDS0001
004450 0220-EXIT.                                                       FDS0001
004460     EXIT.                                                        FDS0001
004470*                                                                 FDS0001
004480 0222-SEARCH-EDGE.                                                FDS0001
004490     IF FTD-EDGE-SENDER-IDX(WS-SUB3) = WS-LOOKUP-SENDER-IDX       FDS0001
004500        AND FTD-EDGE-RECEIVER-IDX(WS-SUB3) =                      FDS0001
004501            WS-LOOKUP-RECEIVER-IDX                                FDS0001
004510         MOVE "Y" TO WS-FOUND-SW                                  FDS0001
004520     END-IF.                                                      FDS0001
004530 0222-EXIT.                                                       FDS0001
004540     EXIT.                                                        FDS0001
004550*                                                                 FDS0001
004560 0230-WRITE-ACCOUNT-EVENTS.                                       FDS0001
004570     MOVE SPACES TO ACCTEVT-OUT-RECORD.                           FDS0001
004580     MOVE FTD-TRANS-SENDER-ID(WS-SUB1) TO FAE-ACCOUNT-ID.         FDS0001
004590     MOVE "S" TO FAE-ROLE-CD.                                     FDS0001
004600     MOVE FTD-TRANS-RECEIVER-ID(WS-SUB1) TO FAE-COUNTERPARTY-ID.  FDS0001
004610     MOVE FTD-TRANS-ID(WS-SUB1) TO FAE-TRANSACTION-ID.            FDS0001
004620     MOVE FTD-TRANS-AMOUNT(WS-SUB1) TO FAE-AMOUNT.                FDS0001
004630     MOVE FTD-TRANS-TIMESTAMP(WS-SUB1) TO FAE-TIMESTAMP-TX.       FDS0001
004640     MOVE FTD-TRANS-TS-SECONDS(WS-SUB1) TO FAE-TIMESTAMP-SECONDS. FDS0001
004650     WRITE ACCTEVT-OUT-RECORD.                                    FDS0001
004660     MOVE SPACES TO ACCTEVT-OUT-RECORD.                           FDS0001
004670     MOVE FTD-TRANS-RECEIVER-ID(WS-SUB1) TO FAE-ACCOUNT-ID.       FDS0001
004680     MOVE "R" TO FAE-ROLE-CD.                                     FDS0001
004690     MOVE FTD-TRANS-SENDER-ID(WS-SUB1) TO FAE-COUNTERPARTY-ID.    FDS0001
004700     MOVE FTD-TRANS-ID(WS-SUB1) TO FAE-TRANSACTION-ID.            FDS0001
004710     MOVE FTD-TRANS-AMOUNT(WS-SUB1) TO FAE-AMOUNT.                FDS0001
004720     MOVE FTD-TRANS-TIMESTAMP(WS-SUB1) TO FAE-TIMESTAMP-TX.       FDS0001
004730     MOVE FTD-TRANS-TS-SECONDS(WS-SUB1) TO FAE-TIMESTAMP-SECONDS. FDS0001
004740     WRITE ACCTEVT-OUT-RECORD.                                    FDS0001
004750 0230-EXIT.                                                       FDS0001
004760     EXIT.                                                        FDS0001
004770*                                                                 FDS0001
004780******************************************************************
004790*    0290-APPEND-REASON-TEXT - SHARED BY ALL THREE DETECTORS.   * FDS0001
004800*    APPENDS WS-REASON-WORK (LENGTH WS-REASON-WORK-LEN) TO THE  * FDS0001
004810*    NODE'S REASON TEXT AT WS-REASON-NODE-IDX, SEMICOLON-       * FDS0001
004820*    JOINING WHEN THE NODE ALREADY HAS A REASON.  TRUNCATES     * FDS0001
004830*    SILENTLY PAST 120 BYTES RATHER THAN ABEND THE RUN.         * FDS0001
004840******************************************************************
004850 0290-APPEND-REASON-TEXT.                                         FDS0001
004860     IF FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) > ZERO            FDS0001
004870        AND FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) < 118         FDS0001
004880         COMPUTE WS-REASON-PTR =                                  FDS0001
004890             FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) + 1          FDS0001
004900         STRING "; " DELIMITED BY SIZE                            FDS0001
004910             INTO FTD-NODE-REASON-TX(WS-REASON-NODE-IDX)          FDS0001
004920             WITH POINTER WS-REASON-PTR                           FDS0001
004930         END-STRING                                               FDS0001
004940         COMPUTE FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) =        FDS0001
004950             WS-REASON-PTR - 1                                    FDS0001
004960     END-IF.                                                      FDS0001
004970     COMPUTE WS-REASON-PTR =                                      FDS0001
004980         FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) + 1.             FDS0001
004990     STRING WS-REASON-WORK (1:WS-REASON-WORK-LEN)                 FDS0001
005000         DELIMITED BY SIZE                                        FDS0001
005010         INTO FTD-NODE-REASON-TX(WS-REASON-NODE-IDX)              FDS0001
005020         WITH POINTER WS-REASON-PTR                               FDS0001
005030         ON OVERFLOW                                              FDS0001
005040             CONTINUE                                             FDS0001
005050     END-STRING.                                                  FDS0001
005060     COMPUTE FTD-NODE-REASON-LEN(WS-REASON-NODE-IDX) =            FDS0001
005070         WS-REASON-PTR - 1.                                       FDS0001
005080 0290-EXIT.                                                       FDS0001
005090     EXIT.                                                        FDS0001
005100*                                                                 FDS0001
005110******************************************************************
005120*    0300-0360 - CYCLE DETECTION.  FOR EACH CANDIDATE START     * FDS0001
005130*    NODE, DFS FORWARD ALONG EDGES USING AN EXPLICIT STACK      * FDS0001
005140*    (FTD-CYCLE-STACK) SO WE NEVER REVISIT A NODE ALREADY ON    * FDS0001
005150*    THE CURRENT PATH AND NEVER FOLLOW TO A NODE NUMBERED BELOW * FDS0001
005160*    THE START - THAT RESTRICTION IS WHAT MAKES EACH SIMPLE     * FDS0001
005170*    CYCLE GET ENUMERATED EXACTLY ONCE, FROM ITS LOWEST-        * FDS0001
005180*    NUMBERED MEMBER.  FTD-STACK-RESUME-EDGE REMEMBERS WHICH    * FDS0001
005190*    OUTGOING EDGE TO TRY NEXT WHEN WE BACKTRACK TO A DEPTH.    * FDS0001
005200******************************************************************
005210 0300-DETECT-CYCLES.                                              FDS0001
005220     MOVE ZERO TO FTD-CYCLE-RING-CTR.                             FDS0001
005230     MOVE ZERO TO FTD-CYCLE-ENUM-COUNT.                           FDS0001
005240     MOVE "N" TO WS-CYCLE-LIMIT-SW.                               FDS0001
005250     PERFORM 0310-CYCLES-FROM-ONE-START THRU 0310-EXIT            FDS0001
005260         VARYING FTD-CYCLE-START-IDX FROM 1 BY 1                  FDS0001
005270         UNTIL FTD-CYCLE-START-IDX > FTD-NODE-COUNT               FDS0001
005280            OR WS-CYCLE-LIMIT-YES.                                FDS0001
005290 0300-EXIT.                                                       FDS0001
005300     EXIT.                                                        FDS0001
005310*                                                                 FDS0001
005320 0310-CYCLES-FROM-ONE-START.                                      FDS0001
005330     MOVE 1 TO FTD-CYCLE-DEPTH.                                   FDS0001
005340     MOVE FTD-CYCLE-START-IDX TO FTD-STACK-NODE-IDX(1).           FDS0001
005350     MOVE 1 TO FTD-STACK-RESUME-EDGE(1).                          FDS0001
005360     PERFORM 0320-DFS-CYCLE-STEP THRU 0320-EXIT                   FDS0001
005370         UNTIL FTD-CYCLE-DEPTH = ZERO OR WS-CYCLE-LIMIT-YES.      FDS0001
005380 0310-EXIT.                                                       FDS0001
005390     EXIT.                                                        FDS0001
005400*                                                                 FDS0001
005410 0320-DFS-CYCLE-STEP.                                             FDS0001
005420     MOVE FTD-STACK-NODE-IDX(FTD-CYCLE-DEPTH) TO WS-DFS-CUR-NODE. FDS0001
005430     MOVE FTD-STACK-RESUME-EDGE(FTD-CYCLE-DEPTH) TO WS-SUB3.      FDS0001
005440     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
005450     PERFORM 0330-FIND-NEXT-OUT-EDGE THRU 0330-EXIT               FDS0001
005460         UNTIL WS-SUB3 > FTD-EDGE-COUNT OR WS-FOUND-YES.          FDS0001
005470     IF WS-FOUND-NO                                               FDS0001
005480         SUBTRACT 1 FROM FTD-CYCLE-DEPTH                          FDS0001
005490     ELSE                                                         FDS0001
005500         ADD 1 TO WS-SUB3 GIVING WS-SAVE-SUB                      FDS0001
005510         MOVE WS-SAVE-SUB                                         FDS0001
005511             TO FTD-STACK-RESUME-EDGE(FTD-CYCLE-DEPTH)            FDS0001
005520         MOVE FTD-EDGE-RECEIVER-IDX(WS-SUB3) TO WS-DFS-SUCC-NODE. FDS0001
005530         PERFORM 0340-EVALUATE-CYCLE-EDGE THRU 0340-EXIT          FDS0001
005540     END-IF.                                                      FDS0001
005550 0320-EXIT.                                                       FDS0001
005560     EXIT.                                                        FDS0001
005570*                                                                 FDS0001
005580 0330-FIND-NEXT-OUT-EDGE.                                         FDS0001
005590     IF FTD-EDGE-SENDER-IDX(WS-SUB3) = WS-DFS-CUR-NODE            FDS0001
005600         MOVE "Y" TO WS-FOUND-SW                                  FDS0001
005610     ELSE                                                         FDS0001
005620         ADD 1 TO WS-SUB3                                         FDS0001
005630     END-IF.                                                      FDS0001
005640 0330-EXIT.                                                       FDS0001
005650     EXIT.                                                        FDS0001
005660*                                                                 FDS0001
005670 0340-EVALUATE-CYCLE-EDGE.                                        FDS0001
005680     IF WS-DFS-SUCC-NODE = FTD-CYCLE-START-IDX                    FDS0001
005690         IF FTD-CYCLE-DEPTH NOT < FTD-CYCLE-MIN-LENGTH            FDS0001
005700             PERFORM 0350-EMIT-CYCLE-RING THRU 0350-EXIT          FDS0001
005710         END-IF                                                   FDS0001
005720     ELSE                                                         FDS0001
005730         IF WS-DFS-SUCC-NODE > FTD-CYCLE-START-IDX                FDS0001
005740            AND FTD-CYCLE-DEPTH < FTD-CYCLE-MAX-LENGTH            FDS0001
005750             MOVE "N" TO WS-ONPATH-SW                             FDS0001
005760             PERFORM 0345-CHECK-NODE-ON-PATH THRU 0345-EXIT       FDS0001
005770                 VARYING WS-SUB2 FROM 1 BY 1                      FDS0001
005780                 UNTIL WS-SUB2 > FTD-CYCLE-DEPTH OR WS-ONPATH-YES FDS0001
005790             IF WS-ONPATH-NO                                      FDS0001
005800                 ADD 1 TO FTD-CYCLE-DEPTH                         FDS0001
005810                 MOVE WS-DFS-SUCC-NODE                            FDS0001
005820                     TO FTD-STACK-NODE-IDX(FTD-CYCLE-DEPTH)       FDS0001
005830                 MOVE 1 TO FTD-STACK-RESUME-EDGE(FTD-CYCLE-DEPTH) FDS0001
005840             END-IF                                               FDS0001
005850         END-IF                                                   FDS0001
005860     END-IF.                                                      FDS0001
005870 0340-EXIT.                                                       FDS0001
005880     EXIT.                                                        FDS0001
005890*                                                                 FDS0001
005900 0345-CHECK-NODE-ON-PATH.                                         FDS0001
005910     IF FTD-STACK-NODE-IDX(WS-SUB2) = WS-DFS-SUCC-NODE            FDS0001
005920         MOVE "Y" TO WS-ONPATH-SW                                 FDS0001
005930     END-IF.                                                      FDS0001
005940 0345-EXIT.                                                       FDS0001
005950     EXIT.                                                        FDS0001
005960*                                                                 FDS0001
005970 0350-EMIT-CYCLE-RING.                                            FDS0001
005980     ADD 1 TO FTD-CYCLE-ENUM-COUNT.                               FDS0001
005990     IF FTD-CYCLE-ENUM-COUNT > FTD-CYCLE-ENUM-LIMIT               FDS0001
006000         MOVE "Y" TO WS-CYCLE-LIMIT-SW                            FDS0001
006010     ELSE                                                         FDS0001
006020         ADD 1 TO FTD-CYCLE-RING-CTR                              FDS0001
006030         MOVE SPACES TO WS-RING-ID-WORK                           FDS0001
006040         MOVE FTD-CYCLE-RING-CTR TO WS-CTR-EDIT4                  FDS0001
006050         STRING "CYCLE-" DELIMITED BY SIZE                        FDS0001
006060                WS-CTR-EDIT4 DELIMITED BY SIZE                    FDS0001
006070             INTO WS-RING-ID-WORK                                 FDS0001
006080         PERFORM 0355-BUILD-CYCLE-RING-ENTRY THRU 0355-EXIT       FDS0001
006090         PERFORM 0360-REGISTER-CYCLE-MEMBERS THRU 0360-EXIT       FDS0001
006100     END-IF.                                                      FDS0001
006110 0350-EXIT.                                                       FDS0001
006120     EXIT.                                                        FDS0001
006130*                                                                 FDS0001
006140 0355-BUILD-CYCLE-RING-ENTRY.                                     FDS0001
006150     MOVE SPACES TO RINGS-OUT-RECORD.                             FDS0001
006160     MOVE WS-RING-ID-WORK TO FFR-RING-ID.                         FDS0001
006170     MOVE "CYCLE  " TO FFR-RING-TYPE.                             FDS0001
006180     MOVE FTD-CYCLE-DEPTH TO FFR-ACCOUNT-COUNT.                   FDS0001
006190     MOVE FTD-CYCLE-DEPTH TO FFR-CYCLE-LENGTH.                    FDS0001
006200     MOVE ZERO TO FFR-TOTAL-AMOUNT.                               FDS0001
006210     MOVE ZERO TO FFR-TX-COUNT.                                   FDS0001
006220     PERFORM 0357-ADD-CYCLE-NODE-AND-EDGE THRU 0357-EXIT          FDS0001
006230         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
006240         UNTIL WS-SUB2 > FTD-CYCLE-DEPTH.                         FDS0001
006250     WRITE RINGS-OUT-RECORD.                                      FDS0001
006260 0355-EXIT.                                                       FDS0001
006270     EXIT.                                                        FDS0001
006280*                                                                 FDS0001
006290 0357-ADD-CYCLE-NODE-AND-EDGE.                                    FDS0001
006300     IF WS-SUB2 NOT > FTD-MAX-RING-MEMBERS                        FDS0001
006310         MOVE FTD-NODE-ACCOUNT-ID(FTD-STACK-NODE-IDX(WS-SUB2))    FDS0001
006320             TO FFR-MEMBER-ACCOUNTS(WS-SUB2)                      FDS0001
006330     END-IF.                                                      FDS0001
006340     IF WS-SUB2 = FTD-CYCLE-DEPTH                                 FDS0001
006350         MOVE 1 TO WS-SUB4                                        FDS0001
006360     ELSE                                                         FDS0001
006370         COMPUTE WS-SUB4 = WS-SUB2 + 1                            FDS0001
006380     END-IF.                                                      FDS0001
006390     PERFORM 0358-FIND-CYCLE-EDGE THRU 0358-EXIT.                 FDS0001
006400     ADD FTD-EDGE-WEIGHT-AT(WS-SUB3) TO FFR-TOTAL-AMOUNT.         FDS0001
006410     PERFORM 0359-APPEND-CYCLE-EDGE-TXNIDS THRU 0359-EXIT         FDS0001
006420         VARYING WS-SUB5 FROM 1 BY 1                              FDS0001
006430         UNTIL WS-SUB5 > FTD-EDGE-TXN-CT(WS-SUB3)                 FDS0001
006440            OR WS-SUB5 > FTD-MAX-EDGE-TXN-IDS.                    FDS0001
006450 0357-EXIT.                                                       FDS0001
006460     EXIT.                                                        FDS0001
006470*                                                                 FDS0001
006480 0358-FIND-CYCLE-EDGE.                                            FDS0001
006490     MOVE 1 TO WS-SUB3.                                           FDS0001
006500     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
006510     PERFORM 0358-SCAN-EDGE-STEP THRU 0358-SCAN-EXIT              FDS0001
006520         UNTIL WS-SUB3 > FTD-EDGE-COUNT OR WS-FOUND-YES.          FDS0001
006530 0358-EXIT.                                                       FDS0001
006540     EXIT.                                                        FDS0001
006550*                                                                 FDS0001
006560 0358-SCAN-EDGE-STEP.                                             FDS0001
006570     IF FTD-EDGE-SENDER-IDX(WS-SUB3) = FTD-STACK-NODE-IDX(WS-SUB2)FDS0001
006580        AND FTD-EDGE-RECEIVER-IDX(WS-SUB3) =                      FDS0001
006590             FTD-STACK-NODE-IDX(WS-SUB4)                          FDS0001
006600         MOVE "Y" TO WS-FOUND-SW                                  FDS0001
006610     ELSE                                                         FDS0001
006620         ADD 1 TO WS-SUB3                                         FDS0001
006630     END-IF.                                                      FDS0001
006640 0358-SCAN-EXIT.                                                  FDS0001
006650     EXIT.                                                        FDS0001
006660*                                                                 FDS0001
006670 0359-APPEND-CYCLE-EDGE-TXNIDS.                                   FDS0001
006680     IF FFR-TX-COUNT < FTD-MAX-RING-TXN-IDS                       FDS0001
006690         ADD 1 TO FFR-TX-COUNT                                    FDS0001
006700         MOVE FTD-EDGE-TXN-ID-TABLE(WS-SUB3 WS-SUB5)              FDS0001
006710             TO FFR-TX-IDS(FFR-TX-COUNT)                          FDS0001
006720     END-IF.                                                      FDS0001
006730 0359-EXIT.                                                       FDS0001
006740     EXIT.                                                        FDS0001
006750*                                                                 FDS0001
006760 0360-REGISTER-CYCLE-MEMBERS.                                     FDS0001
006770     PERFORM 0362-REGISTER-ONE-CYCLE-NODE THRU 0362-EXIT          FDS0001
006780         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
006790         UNTIL WS-SUB2 > FTD-CYCLE-DEPTH.                         FDS0001
006800 0360-EXIT.                                                       FDS0001
006810     EXIT.                                                        FDS0001
006820*                                                                 FDS0001
006830 0362-REGISTER-ONE-CYCLE-NODE.                                    FDS0001
006840     MOVE FTD-STACK-NODE-IDX(WS-SUB2) TO WS-REASON-NODE-IDX.      FDS0001
006850     MOVE "Y" TO FTD-NODE-SUSPECT-SW(WS-REASON-NODE-IDX).         FDS0001
006860     IF FTD-NODE-FIRST-RING-ID(WS-REASON-NODE-IDX) = SPACES       FDS0001
006870         MOVE WS-RING-ID-WORK                                     FDS0001
006880             TO FTD-NODE-FIRST-RING-ID(WS-REASON-NODE-IDX)        FDS0001
006890     END-IF.                                                      FDS0001
006900     MOVE SPACES TO WS-REASON-WORK.                               FDS0001
006910     MOVE 1 TO WS-BUILD-PTR.                                      FDS0001
006920     STRING "PARTICIPATES IN TRANSACTION CYCLE "                  FDS0001
006930            DELIMITED BY SIZE                                     FDS0001
006940            WS-RING-ID-WORK DELIMITED BY SPACE                    FDS0001
006950         INTO WS-REASON-WORK                                      FDS0001
006960         WITH POINTER WS-BUILD-PTR.                               FDS0001
006970     COMPUTE WS-REASON-WORK-LEN = WS-BUILD-PTR - 1.               FDS0001
006980     PERFORM 0290-APPEND-REASON-TEXT THRU 0290-EXIT.              FDS0001
006990 0362-EXIT.                                                       FDS0001
007000     EXIT.                                                        FDS0001
007010*                                                                 FDS0001
007020******************************************************************
007030*    0400-0442 - FAN-IN/FAN-OUT DETECTION.  FOR EACH NODE,      * FDS0001
007040*    FAN-IN (ROLE=RECEIVER) IS CHECKED BEFORE FAN-OUT           * FDS0001
007050*    (ROLE=SENDER) PER FSU-0089.  EACH ROLE'S TRANSACTIONS ARE  * FDS0001
007060*    PULLED INTO FTD-ROLE-EVENT-TABLE, TIME-SORTED, THEN        * FDS0001
007070*    SCANNED ANCHOR BY ANCHOR FOR A FORWARD WINDOW WITH         * FDS0001
007080*    >= FTD-FAN-THRESHOLD DISTINCT COUNTERPARTIES.              * FDS0001
007090******************************************************************
007100 0400-DETECT-FAN-PATTERNS.                                        FDS0001
007110     MOVE ZERO TO FTD-FAN-RING-CTR.                               FDS0001
007120     MOVE ZERO TO FTD-FAN-IN-FOUND-CT.                            FDS0001
007130     MOVE ZERO TO FTD-FAN-OUT-FOUND-CT.                           FDS0001
007140     PERFORM 0410-FAN-FOR-ONE-NODE THRU 0410-EXIT                 FDS0001
007150         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
007160         UNTIL WS-SUB1 > FTD-NODE-COUNT.                          FDS0001
007170 0400-EXIT.                                                       FDS0001
007180     EXIT.                                                        FDS0001
007190*                                                                 FDS0001
007200 0410-FAN-FOR-ONE-NODE.                                           FDS0001
007210     MOVE WS-SUB1 TO WS-FAN-NODE-IDX.                             FDS0001
007220     MOVE "R" TO WS-FAN-ROLE-CD.                                  FDS0001
007230     PERFORM 0420-DETECT-FAN-FOR-ROLE THRU 0420-EXIT.             FDS0001
007240     MOVE "S" TO WS-FAN-ROLE-CD.                                  FDS0001
007250     PERFORM 0420-DETECT-FAN-FOR-ROLE THRU 0420-EXIT.             FDS0001
007260 0410-EXIT.                                                       FDS0001
007270     EXIT.                                                        FDS0001
007280*                                                                 FDS0001
007290 0420-DETECT-FAN-FOR-ROLE.                                        FDS0001
007300     PERFORM 0422-BUILD-ROLE-EVENTS THRU 0422-EXIT.               FDS0001
007310     PERFORM 0424-SORT-ROLE-EVENTS THRU 0424-EXIT.                FDS0001
007320     MOVE "N" TO WS-FAN-FOUND-SW.                                 FDS0001
007330     PERFORM 0430-SCAN-ONE-ANCHOR THRU 0430-EXIT                  FDS0001
007340         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
007350         UNTIL WS-SUB2 > FTD-ROLE-EVENT-COUNT OR WS-FAN-FOUND-YES.FDS0001
007360 0420-EXIT.                                                       FDS0001
007370     EXIT.                                                        FDS0001
007380*                                                                 FDS0001
007390 0422-BUILD-ROLE-EVENTS.                                          FDS0001
007400     MOVE ZERO TO FTD-ROLE-EVENT-COUNT.                           FDS0001
007410     PERFORM 0423-CHECK-ONE-TRANS-FOR-ROLE THRU 0423-EXIT         FDS0001
007420         VARYING WS-SUB3 FROM 1 BY 1                              FDS0001
007430         UNTIL WS-SUB3 > FTD-TRANS-COUNT.                         FDS0001
007440 0422-EXIT.                                                       FDS0001
007450     EXIT.                                                        FDS0001
007460*                                                                 FDS0001
007470 0423-CHECK-ONE-TRANS-FOR-ROLE.                                   FDS0001
007480     MOVE "N" TO WS-ROLE-MATCH-SW.                                FDS0001
007490     IF WS-FAN-ROLE-CD = "R"                                      FDS0001
007500         IF FTD-TRANS-RECEIVER-ID(WS-SUB3) =                      FDS0001
007510            FTD-NODE-ACCOUNT-ID(WS-FAN-NODE-IDX)                  FDS0001
007520             MOVE "Y" TO WS-ROLE-MATCH-SW                         FDS0001
007530         END-IF                                                   FDS0001
007540     ELSE                                                         FDS0001
007550         IF FTD-TRANS-SENDER-ID(WS-SUB3) =                        FDS0001
007560            FTD-NODE-ACCOUNT-ID(WS-FAN-NODE-IDX)                  FDS0001
007570             MOVE "Y" TO WS-ROLE-MATCH-SW                         FDS0001
007580         END-IF                                                   FDS0001
007590     END-IF.                                                      FDS0001
007600     IF WS-ROLE-MATCH-YES                                         FDS0001
007610         ADD 1 TO FTD-ROLE-EVENT-COUNT                            FDS0001
007620         IF WS-FAN-ROLE-CD = "R"                                  FDS0001
007630             MOVE FTD-TRANS-SENDER-ID(WS-SUB3)                    FDS0001
007640                 TO FTD-ROLE-CP-ID(FTD-ROLE-EVENT-COUNT)          FDS0001
007650         ELSE                                                     FDS0001
007660             MOVE FTD-TRANS-RECEIVER-ID(WS-SUB3)                  FDS0001
007670                 TO FTD-ROLE-CP-ID(FTD-ROLE-EVENT-COUNT)          FDS0001
007680         END-IF                                                   FDS0001
007690         MOVE FTD-TRANS-ID(WS-SUB3)                               FDS0001
007700             TO FTD-ROLE-TRANS-ID(FTD-ROLE-EVENT-COUNT)           FDS0001
007710         MOVE FTD-TRANS-TS-SECONDS(WS-SUB3)                       FDS0001
007720             TO FTD-ROLE-TS-SECONDS(FTD-ROLE-EVENT-COUNT)         FDS0001
007730         MOVE FTD-TRANS-TIMESTAMP(WS-SUB3)                        FDS0001
007740             TO FTD-ROLE-TIMESTAMP-TX(FTD-ROLE-EVENT-COUNT)       FDS0001
007750         MOVE FTD-TRANS-AMOUNT(WS-SUB3)                           FDS0001
007760             TO FTD-ROLE-AMOUNT(FTD-ROLE-EVENT-COUNT)             FDS0001
007770     END-IF.                                                      FDS0001
007780 0423-EXIT.                                                       FDS0001
007790     EXIT.                                                        FDS0001
007800*                                                                 FDS0001
007810 0424-SORT-ROLE-EVENTS.                                           FDS0001
007820     IF FTD-ROLE-EVENT-COUNT > 1                                  FDS0001
007830         MOVE "Y" TO WS-SORT-SWAPPED-SW                           FDS0001
007840         PERFORM 0425-BUBBLE-PASS THRU 0425-EXIT                  FDS0001
007850             UNTIL WS-SORT-SWAPPED-NO                             FDS0001
007860     END-IF.                                                      FDS0001
007870 0424-EXIT.                                                       FDS0001
007880     EXIT.                                                        FDS0001
007890*                                                                 FDS0001
007900 0425-BUBBLE-PASS.                                                FDS0001
007910     MOVE "N" TO WS-SORT-SWAPPED-SW.                              FDS0001
007920     PERFORM 0426-BUBBLE-COMPARE THRU 0426-EXIT                   FDS0001
007930         VARYING WS-SUB3 FROM 1 BY 1                              FDS0001
007940         UNTIL WS-SUB3 NOT < FTD-ROLE-EVENT-COUNT.                FDS0001
007950 0425-EXIT.                                                       FDS0001
007960     EXIT.                                                        FDS0001
007970*                                                                 FDS0001
007980 0426-BUBBLE-COMPARE.                                             FDS0001
007990     COMPUTE WS-SUB4 = WS-SUB3 + 1.                               FDS0001
008000     IF FTD-ROLE-TS-SECONDS(WS-SUB3) >                            FDS0001
008010        FTD-ROLE-TS-SECONDS(WS-SUB4)                              FDS0001
008020         MOVE FTD-ROLE-EVENT-ENTRY(WS-SUB3) TO WS-ROLE-SWAP-HOLD  FDS0001
008030         MOVE FTD-ROLE-EVENT-ENTRY(WS-SUB4)                       FDS0001
008040             TO FTD-ROLE-EVENT-ENTRY(WS-SUB3)                     FDS0001
008050         MOVE WS-ROLE-SWAP-HOLD TO FTD-ROLE-EVENT-ENTRY(WS-SUB4)  FDS0001
008060         MOVE "Y" TO WS-SORT-SWAPPED-SW                           FDS0001
008070     END-IF.                                                      FDS0001
008080 0426-EXIT.                                                       FDS0001
008090     EXIT.                                                        FDS0001
008100*                                                                 FDS0001
008110 0430-SCAN-ONE-ANCHOR.                                            FDS0001
008120     MOVE FTD-ROLE-TS-SECONDS(WS-SUB2) TO WS-WINDOW-START-SEC.    FDS0001
008130     COMPUTE WS-WINDOW-END-SEC =                                  FDS0001
008140         WS-WINDOW-START-SEC + (FTD-FAN-WINDOW-HOURS * 3600).     FDS0001
008150     MOVE ZERO TO FTD-CP-DEDUPE-COUNT.                            FDS0001
008160     MOVE ZERO TO WS-FAN-TX-COUNT.                                FDS0001
008170     MOVE ZERO TO WS-FAN-TOTAL-AMOUNT.                            FDS0001
008180     PERFORM 0432-SCAN-WINDOW-TRANS THRU 0432-EXIT                FDS0001
008190         VARYING WS-SUB3 FROM WS-SUB2 BY 1                        FDS0001
008200         UNTIL WS-SUB3 > FTD-ROLE-EVENT-COUNT                     FDS0001
008210            OR FTD-ROLE-TS-SECONDS(WS-SUB3) > WS-WINDOW-END-SEC.  FDS0001
008220     IF FTD-CP-DEDUPE-COUNT NOT < FTD-FAN-THRESHOLD               FDS0001
008230         PERFORM 0440-EMIT-FAN-RING THRU 0440-EXIT                FDS0001
008240         MOVE "Y" TO WS-FAN-FOUND-SW                              FDS0001
008250     END-IF.                                                      FDS0001
008260 0430-EXIT.                                                       FDS0001
008270     EXIT.                                                        FDS0001
008280*                                                                 FDS0001
008290 0432-SCAN-WINDOW-TRANS.                                          FDS0001
008300     MOVE "N" TO WS-CP-ALREADY-SW.                                FDS0001
008310     PERFORM 0434-CHECK-DEDUPE THRU 0434-EXIT                     FDS0001
008320         VARYING WS-SUB4 FROM 1 BY 1                              FDS0001
008330         UNTIL WS-SUB4 > FTD-CP-DEDUPE-COUNT OR WS-CP-ALREADY-YES FDS0001
008340     IF WS-CP-ALREADY-NO                                          FDS0001
008350         ADD 1 TO FTD-CP-DEDUPE-COUNT                             FDS0001
008360         MOVE FTD-ROLE-CP-ID(WS-SUB3)                             FDS0001
008370             TO FTD-CP-DEDUPE-ID(FTD-CP-DEDUPE-COUNT)             FDS0001
008380     END-IF.                                                      FDS0001
008390     ADD FTD-ROLE-AMOUNT(WS-SUB3) TO WS-FAN-TOTAL-AMOUNT.         FDS0001
008400     IF WS-FAN-TX-COUNT < FTD-MAX-RING-TXN-IDS                    FDS0001
008410         ADD 1 TO WS-FAN-TX-COUNT                                 FDS0001
008420         MOVE FTD-ROLE-TRANS-ID(WS-SUB3)                          FDS0001
008430             TO WS-FAN-TX-ID-TABLE(WS-FAN-TX-COUNT)               FDS0001
008440     END-IF.                                                      FDS0001
008450 0432-EXIT.                                                       FDS0001
008460     EXIT.                                                        FDS0001
008470*                                                                 FDS0001
008480 0434-CHECK-DEDUPE.                                               FDS0001
008490     IF FTD-CP-DEDUPE-ID(WS-SUB4) = FTD-ROLE-CP-ID(WS-SUB3)       FDS0001
008500         MOVE "Y" TO WS-CP-ALREADY-SW                             FDS0001
008510     END-IF.                                                      FDS0001
008520 0434-EXIT.                                                       FDS0001
008530     EXIT.                                                        FDS0001
008540*                                                                 FDS0001
008550 0440-EMIT-FAN-RING.                                              FDS0001
008560     ADD 1 TO FTD-FAN-RING-CTR.                                   FDS0001
008570     MOVE SPACES TO WS-RING-ID-WORK.                              FDS0001
008580     MOVE FTD-FAN-RING-CTR TO WS-CTR-EDIT4.                       FDS0001
008590     IF WS-FAN-ROLE-CD = "R"                                      FDS0001
008600         ADD 1 TO FTD-FAN-IN-FOUND-CT                             FDS0001
008610         STRING "FAN-IN-" DELIMITED BY SIZE                       FDS0001
008620                WS-CTR-EDIT4 DELIMITED BY SIZE                    FDS0001
008630             INTO WS-RING-ID-WORK                                 FDS0001
008640     ELSE                                                         FDS0001
008650         ADD 1 TO FTD-FAN-OUT-FOUND-CT                            FDS0001
008660         STRING "FAN-OUT-" DELIMITED BY SIZE                      FDS0001
008670                WS-CTR-EDIT4 DELIMITED BY SIZE                    FDS0001
008680             INTO WS-RING-ID-WORK                                 FDS0001
008690     END-IF.                                                      FDS0001
008700     MOVE WS-WINDOW-END-SEC TO WS-SECONDS-IN.                     FDS0001
008710     PERFORM 0296-SECONDS-TO-TIMESTAMP THRU 0296-EXIT.            FDS0001
008720     MOVE SPACES TO RINGS-OUT-RECORD.                             FDS0001
008730     MOVE WS-RING-ID-WORK TO FFR-RING-ID.                         FDS0001
008740     IF WS-FAN-ROLE-CD = "R"                                      FDS0001
008750         MOVE "FAN-IN " TO FFR-RING-TYPE                          FDS0001
008760     ELSE                                                         FDS0001
008770         MOVE "FAN-OUT" TO FFR-RING-TYPE                          FDS0001
008780     END-IF.                                                      FDS0001
008790     MOVE 1 TO FFR-ACCOUNT-COUNT.                                 FDS0001
008800     MOVE FTD-NODE-ACCOUNT-ID(WS-FAN-NODE-IDX)                    FDS0001
008810         TO FFR-MEMBER-ACCOUNTS(1).                               FDS0001
008820     MOVE WS-FAN-TOTAL-AMOUNT TO FFR-TOTAL-AMOUNT.                FDS0001
008830     MOVE WS-FAN-TX-COUNT TO FFR-TX-COUNT.                        FDS0001
008840     PERFORM 0442-COPY-FAN-TXNIDS THRU 0442-EXIT                  FDS0001
008850         VARYING WS-SUB4 FROM 1 BY 1                              FDS0001
008860         UNTIL WS-SUB4 > WS-FAN-TX-COUNT.                         FDS0001
008870     MOVE FTD-CP-DEDUPE-COUNT TO FFR-COUNTERPARTY-COUNT.          FDS0001
008880     MOVE FTD-ROLE-TIMESTAMP-TX(WS-SUB2) TO FFR-WINDOW-START.     FDS0001
008890     MOVE WS-TIMESTAMP-TX-OUT TO FFR-WINDOW-END.                  FDS0001
008900     WRITE RINGS-OUT-RECORD.                                      FDS0001
008910     MOVE WS-FAN-NODE-IDX TO WS-REASON-NODE-IDX.                  FDS0001
008920     MOVE "Y" TO FTD-NODE-SUSPECT-SW(WS-FAN-NODE-IDX).            FDS0001
008930     IF FTD-NODE-FIRST-RING-ID(WS-FAN-NODE-IDX) = SPACES          FDS0001
008940         MOVE WS-RING-ID-WORK                                     FDS0001
008950             TO FTD-NODE-FIRST-RING-ID(WS-FAN-NODE-IDX)           FDS0001
008960     END-IF.                                                      FDS0001
008970     MOVE SPACES TO WS-REASON-WORK.                               FDS0001
008980     MOVE 1 TO WS-BUILD-PTR.                                      FDS0001
008990     IF WS-FAN-ROLE-CD = "R"                                      FDS0001
009000         STRING "FAN-IN PATTERN (" DELIMITED BY SIZE              FDS0001
009010             INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR        FDS0001
009020     ELSE                                                         FDS0001
009030         STRING "FAN-OUT PATTERN (" DELIMITED BY SIZE             FDS0001
009040             INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR        FDS0001
009050     END-IF.                                                      FDS0001
009060     MOVE FTD-CP-DEDUPE-COUNT TO WS-CTR-EDIT5.                    FDS0001
009070     STRING WS-CTR-EDIT5 DELIMITED BY SIZE                        FDS0001
009080            " COUNTERPARTIES IN " DELIMITED BY SIZE               FDS0001
009090         INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR.           FDS0001
009100     MOVE FTD-FAN-WINDOW-HOURS TO WS-CTR-EDIT3.                   FDS0001
009110     STRING WS-CTR-EDIT3 DELIMITED BY SIZE                        FDS0001
009120            "H)" DELIMITED BY SIZE                                FDS0001
009130         INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR.           FDS0001
009140     COMPUTE WS-REASON-WORK-LEN = WS-BUILD-PTR - 1.               FDS0001
009150     PERFORM 0290-APPEND-REASON-TEXT THRU 0290-EXIT.              FDS0001
009160 0440-EXIT.                                                       FDS0001
009170     EXIT.                                                        FDS0001
009180*                                                                 FDS0001
009190 0442-COPY-FAN-TXNIDS.                                            FDS0001
009200     MOVE WS-FAN-TX-ID-TABLE(WS-SUB4) TO FFR-TX-IDS(WS-SUB4).     FDS0001
009210 0442-EXIT.                                                       FDS0001
009220     EXIT.                                                        FDS0001
009230*                                                                 FDS0001
009240******************************************************************
009250*    0296-SECONDS-TO-TIMESTAMP - THE INVERSE OF 0150 (HINNANT'S * FDS0001
009260*    CIVIL-FROM-DAYS).  ONLY THE FAN WINDOW-END NEEDS TEXT      * FDS0001
009270*    FORM PRINTED BACK OUT - EVERY OTHER WINDOW BOUND IN THIS   * FDS0001
009280*    PROGRAM IS COPIED STRAIGHT FROM AN ACTUAL TRANSACTION'S    * FDS0001
009290*    OWN TIMESTAMP TEXT.                                       *  FDS0001
009300******************************************************************
009310 0296-SECONDS-TO-TIMESTAMP.                                       FDS0001
009320     COMPUTE WS-CIV-DAYS = WS-SECONDS-IN / 86400.                 FDS0001
009330     COMPUTE WS-SECS-OF-DAY = WS-SECONDS-IN -                     
009331         (WS-CIV-DAYS * 86400).                                   FDS0001
009340     COMPUTE WS-TS-OUT-HH = WS-SECS-OF-DAY / 3600.                FDS0001
009350     COMPUTE WS-SECS-OF-DAY = WS-SECS-OF-DAY -                    
009351         (WS-TS-OUT-HH * 3600).                                   FDS0001
009360     COMPUTE WS-TS-OUT-MIN = WS-SECS-OF-DAY / 60.                 FDS0001
009370     COMPUTE WS-TS-OUT-SS = WS-SECS-OF-DAY - (WS-TS-OUT-MIN * 60).FDS0001
009380     COMPUTE WS-CIV-Z = WS-CIV-DAYS + 719468.                     FDS0001
009390     IF WS-CIV-Z >= 0                                             FDS0001
009400         COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097                   FDS0001
009410     ELSE                                                         FDS0001
009420         COMPUTE WS-CIV-ERA = (WS-CIV-Z - 146096) / 146097        FDS0001
009430     END-IF.                                                      FDS0001
009440     COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).       FDS0001
009450     COMPUTE WS-CIV-YOE =                                         FDS0001
009460         (WS-CIV-DOE - (WS-CIV-DOE / 1460) + (WS-CIV-DOE / 36524) FDS0001
009470             - (WS-CIV-DOE / 146096)) / 365.                      FDS0001
009480     COMPUTE WS-CIV-Y = WS-CIV-YOE + (WS-CIV-ERA * 400).          FDS0001
009490     COMPUTE WS-CIV-DOY =                                         FDS0001
009500         WS-CIV-DOE - ((365 * WS-CIV-YOE) + (WS-CIV-YOE / 4)      FDS0001
009510             - (WS-CIV-YOE / 100)).                               FDS0001
009520     COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.            FDS0001
009530     COMPUTE WS-CIV-D =                                           FDS0001
009540         WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.          FDS0001
009550     IF WS-CIV-MP < 10                                            FDS0001
009560         COMPUTE WS-CIV-M = WS-CIV-MP + 3                         FDS0001
009570     ELSE                                                         FDS0001
009580         COMPUTE WS-CIV-M = WS-CIV-MP - 9                         FDS0001
009590     END-IF.                                                      FDS0001
009600     IF WS-CIV-M NOT > 2                                          FDS0001
009610         ADD 1 TO WS-CIV-Y                                        FDS0001
009620     END-IF.                                                      FDS0001
009630     MOVE WS-CIV-Y TO WS-TS-OUT-YYYY.                             FDS0001
009640     MOVE WS-CIV-M TO WS-TS-OUT-MM.                               FDS0001
009650     MOVE WS-CIV-D TO WS-TS-OUT-DD.                               FDS0001
009660     MOVE SPACES TO WS-TIMESTAMP-TX-OUT.                          FDS0001
009670     STRING WS-TS-OUT-YYYY DELIMITED BY SIZE                      FDS0001
009680            "-" DELIMITED BY SIZE                                 FDS0001
009690            WS-TS-OUT-MM DELIMITED BY SIZE                        FDS0001
009700            "-" DELIMITED BY SIZE                                 FDS0001
009710            WS-TS-OUT-DD DELIMITED BY SIZE                        FDS0001
009720            " " DELIMITED BY SIZE                                 FDS0001
009730            WS-TS-OUT-HH DELIMITED BY SIZE                        FDS0001
009740            ":" DELIMITED BY SIZE                                 FDS0001
009750            WS-TS-OUT-MIN DELIMITED BY SIZE                       FDS0001
009760            ":" DELIMITED BY SIZE                                 FDS0001
009770            WS-TS-OUT-SS DELIMITED BY SIZE                        FDS0001
009780         INTO WS-TIMESTAMP-TX-OUT.                                FDS0001
009790 0296-EXIT.                                                       FDS0001
009800     EXIT.                                                        FDS0001
009810*                                                                 FDS0001
009820******************************************************************
009830*    0500-0556 - SHELL-ACCOUNT LAYERING CHAIN DETECTION         * FDS0001
009840*    (ADDED FSU-0058).  A SHELL NODE IS ONE WITH AT MOST        * FDS0001
009850*    FTD-SHELL-MAX-TXNS TOTAL APPEARANCES.  A CHAIN ONLY        * FDS0001
009860*    STARTS AT A SHELL NODE WITH NO SHELL PREDECESSOR (AN       * FDS0001
009870*    ENTRY POINT) AND EXTENDS VIA DFS TO UNVISITED-ON-PATH      * FDS0001
009880*    SHELL SUCCESSORS UNTIL IT CANNOT GO FURTHER; IT IS         * FDS0001
009890*    EMITTED ONLY WHEN ITS NODE COUNT IS >= FTD-SHELL-MIN-HOPS  * FDS0001
009900*    (NOTE - THAT IS NODES, NOT EDGES - THE TASK FORCE WANTS    * FDS0001
009910*    THIS COMPARISON LEFT EXACTLY AS SPECIFIED).                * FDS0001
009920******************************************************************
009930 0500-DETECT-SHELL-CHAINS.                                        FDS0001
009940     MOVE ZERO TO FTD-SHELL-RING-CTR.                             FDS0001
009950     MOVE ZERO TO FTD-SHELL-EMIT-COUNT.                           FDS0001
009960     PERFORM 0510-MARK-SHELL-NODE THRU 0510-EXIT                  FDS0001
009970         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
009980         UNTIL WS-SUB1 > FTD-NODE-COUNT.                          FDS0001
009990     PERFORM 0515-MARK-SHELL-PREDECESSOR THRU 0515-EXIT           FDS0001
010000         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
010010         UNTIL WS-SUB1 > FTD-EDGE-COUNT.                          FDS0001
010020     PERFORM 0520-SHELL-FROM-ONE-ENTRY THRU 0520-EXIT             FDS0001
010030         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
010040         UNTIL WS-SUB1 > FTD-NODE-COUNT.                          FDS0001
010050 0500-EXIT.                                                       FDS0001
010060     EXIT.                                                        FDS0001
010070*                                                                 FDS0001
010080 0510-MARK-SHELL-NODE.                                            FDS0001
010090     IF FTD-NODE-TOTAL-TXN-CT(WS-SUB1) NOT > FTD-SHELL-MAX-TXNS   FDS0001
010100         MOVE "Y" TO FTD-NODE-IS-SHELL-SW(WS-SUB1)                FDS0001
010110     ELSE                                                         FDS0001
010120         MOVE "N" TO FTD-NODE-IS-SHELL-SW(WS-SUB1)                FDS0001
010130     END-IF.                                                      FDS0001
010140     MOVE "N" TO FTD-NODE-SHELL-PRED-SW(WS-SUB1).                 FDS0001
010150     MOVE "N" TO FTD-NODE-SHELL-VISITED-SW(WS-SUB1).              FDS0001
010160 0510-EXIT.                                                       FDS0001
010170     EXIT.                                                        FDS0001
010180*                                                                 FDS0001
010190 0515-MARK-SHELL-PREDECESSOR.                                     FDS0001
010200     IF FTD-NODE-IS-SHELL(FTD-EDGE-SENDER-IDX(WS-SUB1))           FDS0001
010210        AND FTD-NODE-IS-SHELL(FTD-EDGE-RECEIVER-IDX(WS-SUB1))     FDS0001
010220         MOVE "Y" TO                                              FDS0001
010230             FTD-NODE-SHELL-PRED-SW                               
010231                 (FTD-EDGE-RECEIVER-IDX(WS-SUB1))                 FDS0001
010240     END-IF.                                                      FDS0001
010250 0515-EXIT.                                                       FDS0001
010260     EXIT.                                                        FDS0001
010270*                                                                 FDS0001
010280 0520-SHELL-FROM-ONE-ENTRY.                                       FDS0001
010290     IF FTD-NODE-IS-SHELL(WS-SUB1)                                FDS0001
010300        AND NOT FTD-NODE-HAS-SHELL-PRED(WS-SUB1)                  FDS0001
010310         MOVE 1 TO FTD-SHELL-DEPTH                                FDS0001
010320         MOVE WS-SUB1 TO FTD-SHELL-STACK-NODE-IDX(1)              FDS0001
010330         MOVE 1 TO FTD-SHELL-STACK-RESUME-ED(1)                   FDS0001
010340         PERFORM 0530-DFS-SHELL-STEP THRU 0530-EXIT               FDS0001
010350             UNTIL FTD-SHELL-DEPTH = ZERO                         FDS0001
010360     END-IF.                                                      FDS0001
010370 0520-EXIT.                                                       FDS0001
010380     EXIT.                                                        FDS0001
010390*                                                                 FDS0001
010400 0530-DFS-SHELL-STEP.                                             FDS0001
010410     MOVE FTD-SHELL-STACK-NODE-IDX(FTD-SHELL-DEPTH)               FDS0001
010420         TO WS-DFS-CUR-NODE.                                      FDS0001
010430     MOVE FTD-SHELL-STACK-RESUME-ED(FTD-SHELL-DEPTH) TO WS-SUB3.  FDS0001
010440     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
010450     PERFORM 0535-FIND-NEXT-SHELL-EDGE THRU 0535-EXIT             FDS0001
010460         UNTIL WS-SUB3 > FTD-EDGE-COUNT OR WS-FOUND-YES.          FDS0001
010470     IF WS-FOUND-YES                                              FDS0001
010480         ADD 1 TO WS-SUB3 GIVING WS-SAVE-SUB                      FDS0001
010490         MOVE WS-SAVE-SUB                                         FDS0001
010500             TO FTD-SHELL-STACK-RESUME-ED(FTD-SHELL-DEPTH)        FDS0001
010510         IF FTD-SHELL-DEPTH < FTD-MAX-SHELL-PATH                  FDS0001
010520             ADD 1 TO FTD-SHELL-DEPTH                             FDS0001
010530             MOVE FTD-EDGE-RECEIVER-IDX(WS-SUB3)                  FDS0001
010540                 TO FTD-SHELL-STACK-NODE-IDX(FTD-SHELL-DEPTH)     FDS0001
010550             MOVE 1 TO FTD-SHELL-STACK-RESUME-ED(FTD-SHELL-DEPTH) FDS0001
010560         END-IF                                                   FDS0001
010570     ELSE                                                         FDS0001
010580         IF FTD-SHELL-DEPTH NOT < FTD-SHELL-MIN-HOPS              FDS0001
010590             PERFORM 0540-EMIT-SHELL-RING THRU 0540-EXIT          FDS0001
010600         END-IF                                                   FDS0001
010610         SUBTRACT 1 FROM FTD-SHELL-DEPTH                          FDS0001
010620     END-IF.                                                      FDS0001
010630 0530-EXIT.                                                       FDS0001
010640     EXIT.                                                        FDS0001
010650*                                                                 FDS0001
010660 0535-FIND-NEXT-SHELL-EDGE.                                       FDS0001
010670     IF FTD-EDGE-SENDER-IDX(WS-SUB3) = WS-DFS-CUR-NODE            FDS0001
010680        AND FTD-NODE-IS-SHELL(FTD-EDGE-RECEIVER-IDX(WS-SUB3))     FDS0001
010690         MOVE "N" TO WS-ONPATH-SW                                 FDS0001
010700         PERFORM 0536-CHECK-SHELL-ON-PATH THRU 0536-EXIT          FDS0001
010710             VARYING WS-SUB2 FROM 1 BY 1                          FDS0001
010720             UNTIL WS-SUB2 > FTD-SHELL-DEPTH OR WS-ONPATH-YES     FDS0001
010730         IF WS-ONPATH-NO                                          FDS0001
010740             MOVE "Y" TO WS-FOUND-SW                              FDS0001
010750         ELSE                                                     FDS0001
010760             ADD 1 TO WS-SUB3                                     FDS0001
010770         END-IF                                                   FDS0001
010780     ELSE                                                         FDS0001
010790         ADD 1 TO WS-SUB3                                         FDS0001
010800     END-IF.                                                      FDS0001
010810 0535-EXIT.                                                       FDS0001
010820     EXIT.                                                        FDS0001
010830*                                                                 FDS0001
010840 0536-CHECK-SHELL-ON-PATH.                                        FDS0001
010850     IF FTD-SHELL-STACK-NODE-IDX(WS-SUB2) =                       FDS0001
010860        FTD-EDGE-RECEIVER-IDX(WS-SUB3)                            FDS0001
010870         MOVE "Y" TO WS-ONPATH-SW                                 FDS0001
010880     END-IF.                                                      FDS0001
010890 0536-EXIT.                                                       FDS0001
010900     EXIT.                                                        FDS0001
010910*                                                                 FDS0001
010920 0540-EMIT-SHELL-RING.                                            FDS0001
010930     MOVE SPACES TO WS-SHELL-KEY.                                 FDS0001
010940     MOVE 1 TO WS-BUILD-PTR.                                      FDS0001
010950     PERFORM 0542-APPEND-SHELL-KEY-NODE THRU 0542-EXIT            FDS0001
010960         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
010970         UNTIL WS-SUB2 > FTD-SHELL-DEPTH.                         FDS0001
010980     MOVE "N" TO WS-DUP-SW.                                       FDS0001
010990     PERFORM 0544-CHECK-SHELL-EMITTED THRU 0544-EXIT              FDS0001
011000         VARYING WS-SUB4 FROM 1 BY 1                              FDS0001
011010         UNTIL WS-SUB4 > FTD-SHELL-EMIT-COUNT OR WS-DUP-YES.      FDS0001
011020     IF WS-DUP-NO                                                 FDS0001
011030         IF FTD-SHELL-EMIT-COUNT < 500                            FDS0001
011040             ADD 1 TO FTD-SHELL-EMIT-COUNT                        FDS0001
011050             MOVE WS-SHELL-KEY                                    FDS0001
011060                 TO FTD-SHELL-EMIT-KEY(FTD-SHELL-EMIT-COUNT)      FDS0001
011070         END-IF                                                   FDS0001
011080         PERFORM 0546-BUILD-SHELL-RING-ENTRY THRU 0546-EXIT       FDS0001
011090         PERFORM 0548-REGISTER-SHELL-MEMBERS THRU 0548-EXIT       FDS0001
011100     END-IF.                                                      FDS0001
011110 0540-EXIT.                                                       FDS0001
011120     EXIT.                                                        FDS0001
011130*                                                                 FDS0001
011140 0542-APPEND-SHELL-KEY-NODE.                                      FDS0001
011150     STRING                                                       FDS0001
011160         FTD-NODE-ACCOUNT-ID(FTD-SHELL-STACK-NODE-IDX(WS-SUB2))   FDS0001
011170         DELIMITED BY SIZE                                        FDS0001
011180         INTO WS-SHELL-KEY                                        FDS0001
011190         WITH POINTER WS-BUILD-PTR.                               FDS0001
011200 0542-EXIT.                                                       FDS0001
011210     EXIT.                                                        FDS0001
011220*                                                                 FDS0001
011230 0544-CHECK-SHELL-EMITTED.                                        FDS0001
011240     IF FTD-SHELL-EMIT-KEY(WS-SUB4) = WS-SHELL-KEY                FDS0001
011250         MOVE "Y" TO WS-DUP-SW                                    FDS0001
011260     END-IF.                                                      FDS0001
011270 0544-EXIT.                                                       FDS0001
011280     EXIT.                                                        FDS0001
011290*                                                                 FDS0001
011300 0546-BUILD-SHELL-RING-ENTRY.                                     FDS0001
011310     ADD 1 TO FTD-SHELL-RING-CTR.                                 FDS0001
011320     MOVE SPACES TO WS-RING-ID-WORK.                              FDS0001
011330     MOVE FTD-SHELL-RING-CTR TO WS-CTR-EDIT4.                     FDS0001
011340     STRING "SHELL-" DELIMITED BY SIZE                            FDS0001
011350            WS-CTR-EDIT4 DELIMITED BY SIZE                        FDS0001
011360         INTO WS-RING-ID-WORK.                                    FDS0001
011370     MOVE SPACES TO RINGS-OUT-RECORD.                             FDS0001
011380     MOVE WS-RING-ID-WORK TO FFR-RING-ID.                         FDS0001
011390     MOVE "SHELL  " TO FFR-RING-TYPE.                             FDS0001
011400     MOVE FTD-SHELL-DEPTH TO FFR-ACCOUNT-COUNT.                   FDS0001
011410     COMPUTE FFR-HOPS = FTD-SHELL-DEPTH - 1.                      FDS0001
011420     MOVE ZERO TO FFR-TOTAL-AMOUNT.                               FDS0001
011430     MOVE ZERO TO FFR-TX-COUNT.                                   FDS0001
011440     PERFORM 0550-ADD-SHELL-NODE-AND-EDGE THRU 0550-EXIT          FDS0001
011450         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
011460         UNTIL WS-SUB2 > FTD-SHELL-DEPTH.                         FDS0001
011470     WRITE RINGS-OUT-RECORD.                                      FDS0001
011480 0546-EXIT.                                                       FDS0001
011490     EXIT.                                                        FDS0001
011500*                                                                 FDS0001
011510 0550-ADD-SHELL-NODE-AND-EDGE.                                    FDS0001
011520     IF WS-SUB2 NOT > FTD-MAX-RING-MEMBERS                        FDS0001
011530         MOVE FTD-NODE-ACCOUNT-ID                                 
011531             (FTD-SHELL-STACK-NODE-IDX(WS-SUB2))                  FDS0001
011540             TO FFR-MEMBER-ACCOUNTS(WS-SUB2)                      FDS0001
011550     END-IF.                                                      FDS0001
011560     IF WS-SUB2 < FTD-SHELL-DEPTH                                 FDS0001
011570         COMPUTE WS-SUB4 = WS-SUB2 + 1                            FDS0001
011580         PERFORM 0552-FIND-SHELL-EDGE THRU 0552-EXIT              FDS0001
011590         ADD FTD-EDGE-WEIGHT-AT(WS-SUB3) TO FFR-TOTAL-AMOUNT      FDS0001
011600         PERFORM 0554-APPEND-SHELL-EDGE-TXNIDS THRU 0554-EXIT     FDS0001
011610             VARYING WS-SUB5 FROM 1 BY 1                          FDS0001
011620             UNTIL WS-SUB5 > FTD-EDGE-TXN-CT(WS-SUB3)             FDS0001
011630                OR WS-SUB5 > FTD-MAX-EDGE-TXN-IDS                 FDS0001
011640     END-IF.                                                      FDS0001
011650 0550-EXIT.                                                       FDS0001
011660     EXIT.                                                        FDS0001
011670*                                                                 FDS0001
011680 0552-FIND-SHELL-EDGE.                                            FDS0001
011690     MOVE 1 TO WS-SUB3.                                           FDS0001
011700     MOVE "N" TO WS-FOUND-SW.                                     FDS0001
011710     PERFORM 0552-SCAN-STEP THRU 0552-SCAN-EXIT                   FDS0001
011720         UNTIL WS-SUB3 > FTD-EDGE-COUNT OR WS-FOUND-YES.          FDS0001
011730 0552-EXIT.                                                       FDS0001
011740     EXIT.                                                        FDS0001
011750*                                                                 FDS0001
011760 0552-SCAN-STEP.                                                  FDS0001
011770     IF FTD-EDGE-SENDER-IDX(WS-SUB3) =                            FDS0001
011780        FTD-SHELL-STACK-NODE-IDX(WS-SUB2)                         FDS0001
011790        AND FTD-EDGE-RECEIVER-IDX(WS-SUB3) =                      FDS0001
011800             FTD-SHELL-STACK-NODE-IDX(WS-SUB4)                    FDS0001
011810         MOVE "Y" TO WS-FOUND-SW                                  FDS0001
011820     ELSE                                                         FDS0001
011830         ADD 1 TO WS-SUB3                                         FDS0001
011840     END-IF.                                                      FDS0001
011850 0552-SCAN-EXIT.                                                  FDS0001
011860     EXIT.                                                        FDS0001
011870*                                                                 FDS0001
011880 0554-APPEND-SHELL-EDGE-TXNIDS.                                   FDS0001
011890     IF FFR-TX-COUNT < FTD-MAX-RING-TXN-IDS                       FDS0001
011900         ADD 1 TO FFR-TX-COUNT                                    FDS0001
011910         MOVE FTD-EDGE-TXN-ID-TABLE(WS-SUB3 WS-SUB5)              FDS0001
011920             TO FFR-TX-IDS(FFR-TX-COUNT)                          FDS0001
011930     END-IF.                                                      FDS0001
011940 0554-EXIT.                                                       FDS0001
011950     EXIT.                                                        FDS0001
011960*                                                                 FDS0001
011970 0548-REGISTER-SHELL-MEMBERS.                                     FDS0001
011980     PERFORM 0556-REGISTER-ONE-SHELL-NODE THRU 0556-EXIT          FDS0001
011990         VARYING WS-SUB2 FROM 1 BY 1                              FDS0001
012000         UNTIL WS-SUB2 > FTD-SHELL-DEPTH.                         FDS0001
012010 0548-EXIT.                                                       FDS0001
012020     EXIT.                                                        FDS0001
012030*                                                                 FDS0001
012040 0556-REGISTER-ONE-SHELL-NODE.                                    FDS0001
012050     MOVE FTD-SHELL-STACK-NODE-IDX(WS-SUB2) TO WS-REASON-NODE-IDX.FDS0001
012060     MOVE "Y" TO FTD-NODE-SUSPECT-SW(WS-REASON-NODE-IDX).         FDS0001
012070     IF FTD-NODE-FIRST-RING-ID(WS-REASON-NODE-IDX) = SPACES       FDS0001
012080         MOVE WS-RING-ID-WORK                                     FDS0001
012090             TO FTD-NODE-FIRST-RING-ID(WS-REASON-NODE-IDX)        FDS0001
012100     END-IF.                                                      FDS0001
012110     MOVE SPACES TO WS-REASON-WORK.                               FDS0001
012120     MOVE 1 TO WS-BUILD-PTR.                                      FDS0001
012130     STRING "SHELL NETWORK CHAIN " DELIMITED BY SIZE              FDS0001
012140            WS-RING-ID-WORK DELIMITED BY SPACE                    FDS0001
012150            " (LENGTH " DELIMITED BY SIZE                         FDS0001
012160         INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR.           FDS0001
012170     MOVE FTD-SHELL-DEPTH TO WS-CTR-EDIT2.                        FDS0001
012180     STRING WS-CTR-EDIT2 DELIMITED BY SIZE                        FDS0001
012190            ")" DELIMITED BY SIZE                                 FDS0001
012200         INTO WS-REASON-WORK WITH POINTER WS-BUILD-PTR.           FDS0001
012210     COMPUTE WS-REASON-WORK-LEN = WS-BUILD-PTR - 1.               FDS0001
012220     PERFORM 0290-APPEND-REASON-TEXT THRU 0290-EXIT.              FDS0001
012230 0556-EXIT.                                                       FDS0001
012240     EXIT.                                                        FDS0001
012250*                                                                 FDS0001
012260******************************************************************
012270*    0800-0822 - WRITE THE SUSPICIOUS-REGISTRY AND ACCOUNT-     * FDS0001
012280*    EVENT WORK FILES AND THE RUN CONTROL TOTALS FOR THE SCORER.* FDS0001
012290******************************************************************
012300 0800-WRITE-WORK-FILES.                                           FDS0001
012310     PERFORM 0810-WRITE-ONE-SUSWORK THRU 0810-EXIT                FDS0001
012320         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
012330         UNTIL WS-SUB1 > FTD-NODE-COUNT.                          FDS0001
012340     PERFORM 0820-WRITE-CONTROL-TOTALS THRU 0820-EXIT.            FDS0001
012350 0800-EXIT.                                                       FDS0001
012360     EXIT.                                                        FDS0001
012370*                                                                 FDS0001
012380 0810-WRITE-ONE-SUSWORK.                                          FDS0001
012390     IF FTD-NODE-IS-SUSPECT(WS-SUB1)                              FDS0001
012400         MOVE SPACES TO SUSWORK-OUT-RECORD                        FDS0001
012410         MOVE FTD-NODE-ACCOUNT-ID(WS-SUB1) TO FSW-ACCOUNT-ID      FDS0001
012420         MOVE FTD-NODE-FIRST-RING-ID(WS-SUB1) TO FSW-RING-ID      FDS0001
012430         MOVE FTD-NODE-REASON-TX(WS-SUB1) TO FSW-REASONS          FDS0001
012440         WRITE SUSWORK-OUT-RECORD                                 FDS0001
012450     END-IF.                                                      FDS0001
012460 0810-EXIT.                                                       FDS0001
012470     EXIT.                                                        FDS0001
012480*                                                                 FDS0001
012490 0820-WRITE-CONTROL-TOTALS.                                       FDS0001
012500     MOVE SPACES TO CTLTOT-OUT-RECORD.                            FDS0001
012510     MOVE FTD-TRANS-COUNT TO FCT-TOTAL-TRANSACTIONS.              FDS0001
012520     MOVE ZERO TO FCT-DISTINCT-SENDERS.                           FDS0001
012530     MOVE ZERO TO FCT-DISTINCT-RECEIVERS.                         FDS0001
012540     PERFORM 0822-COUNT-ONE-NODE-ROLE THRU 0822-EXIT              FDS0001
012550         VARYING WS-SUB1 FROM 1 BY 1                              FDS0001
012560         UNTIL WS-SUB1 > FTD-NODE-COUNT.                          FDS0001
012570     MOVE FTD-CYCLE-RING-CTR TO FCT-RINGS-CYCLE.                  FDS0001
012580     MOVE FTD-FAN-IN-FOUND-CT TO FCT-RINGS-FAN-IN.                FDS0001
012590     MOVE FTD-FAN-OUT-FOUND-CT TO FCT-RINGS-FAN-OUT.              FDS0001
012600     MOVE FTD-SHELL-RING-CTR TO FCT-RINGS-SHELL.                  FDS0001
012610     MOVE ZERO TO FCT-SUSPICIOUS-ACCOUNTS.                        FDS0001
012620     MOVE ZERO TO FCT-SKIPPED-ACCOUNTS.                           FDS0001
012630     MOVE ZERO TO FCT-SCORE-MAX.                                  FDS0001
012640     MOVE ZERO TO FCT-SCORE-MEAN.                                 FDS0001
012650     MOVE ZERO TO FCT-SCORE-MIN.                                  FDS0001
012660     MOVE "N" TO FCT-SCORE-PRESENT-SW.                            FDS0001
012670     MOVE ZERO TO FCT-HIGH-RISK-COUNT.                            FDS0001
012680     MOVE ZERO TO FCT-MEDIUM-RISK-COUNT.                          FDS0001
012690     MOVE ZERO TO FCT-LOW-RISK-COUNT.                             FDS0001
012700     WRITE CTLTOT-OUT-RECORD.                                     FDS0001
012710 0820-EXIT.                                                       FDS0001
012720     EXIT.                                                        FDS0001
012730*                                                                 FDS0001
012740 0822-COUNT-ONE-NODE-ROLE.                                        FDS0001
012750     IF FTD-NODE-IS-SENDER(WS-SUB1)                               FDS0001
012760         ADD 1 TO FCT-DISTINCT-SENDERS                            FDS0001
012770     END-IF.                                                      FDS0001
012780     IF FTD-NODE-IS-RECEIVER(WS-SUB1)                             FDS0001
012790         ADD 1 TO FCT-DISTINCT-RECEIVERS                          FDS0001
012800     END-IF.                                                      FDS0001
012810 0822-EXIT.                                                       FDS0001
012820     EXIT.                                                        FDS0001
012830*                                                                 FDS0001
012840 0900-CLOSE-FILES.                                                FDS0001
012850     CLOSE TRANS-IN.                                              FDS0001
012860     CLOSE RINGS-OUT.                                             FDS0001
012870     CLOSE SUSWORK-OUT.                                           FDS0001
012880     CLOSE ACCTEVT-OUT.                                           FDS0001
012890     CLOSE CTLTOT-OUT.                                            FDS0001
012900 0900-EXIT.                                                       FDS0001
012910     EXIT.                                                        FDS0001
