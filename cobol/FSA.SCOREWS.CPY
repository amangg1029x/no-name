000010************************************************************      FDS0001
000020*  FSA.SCOREWS  --  SUSPICION SCORER WORKING-STORAGE TABLES       FDS0001
000030*  FRAUD SURVEILLANCE UNIT - SCORER WORK AREAS                    FDS0001
000040*                                                                 FDS0001
000050*  FSA-SUSPECT-TABLE HOLDS ONE ROW PER ACCOUNT THE DETECTION*     FDS0001
000060*  ENGINE FLAGGED (LOADED FROM FSA.SUSWORK).  FSA-GROUP-     *    FDS0001
000070*  EVENT-TABLE HOLDS ONE ACCOUNT'S SORTED TRANSACTION-SECOND*     FDS0001
000080*  OFFSETS AT A TIME DURING THE CONTROL-BREAK PASS OVER THE *     FDS0001
000090*  TIME-SORTED FSA.ACCTEVT WORK FILE - SEE FSA.SCORER 0210. *     FDS0001
000100************************************************************      FDS0001
000110    77  FSA-MAX-SUSPECTS               PIC 9(5) COMP              FDS0001
000120                                       VALUE 1000.                FDS0001
000130    77  FSA-MAX-GROUP-EVENTS           PIC 9(5) COMP              FDS0001
000140                                       VALUE 10000.               FDS0001
000150    77  FSA-VELOCITY-THRESHOLD         PIC 9(3) COMP              FDS0001
000160                                       VALUE 5.                   FDS0001
000170    77  FSA-VELOCITY-WINDOW-HOURS      PIC 9(3) COMP              FDS0001
000180                                       VALUE 24.                  FDS0001
000190    77  FSA-SKIP-GATE-TXNS             PIC 9(3) COMP              FDS0001
000200                                       VALUE 50.                  FDS0001
000210    77  FSA-CYCLE-BONUS                PIC 9(3)V9(4)              FDS0001
000220                                       VALUE 40.0000.             FDS0001
000230    77  FSA-FAN-BONUS-ADJUSTED         PIC 9(3)V9(4)              FDS0001
000240                                       VALUE 39.0000.             FDS0001
000250    77  FSA-SHELL-BONUS                PIC 9(3)V9(4)              FDS0001
000260                                       VALUE 20.0000.             FDS0001
000270    77  FSA-VELOCITY-BONUS             PIC 9(3)V9(4)              FDS0001
000280                                       VALUE 10.0000.             FDS0001
000290    77  FSA-SCORE-CAP                  PIC 9(3)V9(4)              FDS0001
000300                                       VALUE 100.0000.            FDS0001
000310    77  FSA-HIGH-RISK-CUTOFF           PIC 9(3)V9(4)              FDS0001
000320                                       VALUE 70.0000.             FDS0001
000330    77  FSA-MEDIUM-RISK-CUTOFF         PIC 9(3)V9(4)              FDS0001
000340                                       VALUE 40.0000.             FDS0001
000350*                                                                 FDS0001
000360    01  FSA-SUSPECT-TABLE.                                        FDS0001
000370        05  FSA-SUSPECT-COUNT          PIC 9(5) COMP.             FDS0001
000380        05  FSA-SUSPECT-ENTRY                                     FDS0001
000390                OCCURS 1000 TIMES                                 FDS0001
000400                INDEXED BY FSA-SUS-IDX, FSA-SUS-IDX2.             FDS0001
000410            10  FSA-SUS-ACCOUNT-ID         PIC X(12).             FDS0001
000420            10  FSA-SUS-RING-ID            PIC X(14).             FDS0001
000430            10  FSA-SUS-REASONS            PIC X(120).            FDS0001
000440            10  FSA-SUS-TOTAL-TXNS         PIC 9(7) COMP.         FDS0001
000450            10  FSA-SUS-VELOCITY-SW        PIC X(1).              FDS0001
000460                88  FSA-SUS-VELOCITY-YES       VALUE 'Y'.         FDS0001
000470                88  FSA-SUS-VELOCITY-NO        VALUE 'N'.         FDS0001
000480            10  FSA-SUS-SKIPPED-SW         PIC X(1).              FDS0001
000490                88  FSA-SUS-SKIPPED-YES        VALUE 'Y'.         FDS0001
000500                88  FSA-SUS-SKIPPED-NO         VALUE 'N'.         FDS0001
000510            10  FSA-SUS-HAS-CYCLE-SW       PIC X(1).              FDS0001
000520                88  FSA-SUS-HAS-CYCLE-YES      VALUE 'Y'.         FDS0001
000530            10  FSA-SUS-HAS-FAN-SW         PIC X(1).              FDS0001
000540                88  FSA-SUS-HAS-FAN-YES        VALUE 'Y'.         FDS0001
000550            10  FSA-SUS-HAS-SHELL-SW       PIC X(1).              FDS0001
000560                88  FSA-SUS-HAS-SHELL-YES      VALUE 'Y'.         FDS0001
000570            10  FSA-SUS-SCORE              PIC 9(3)V9(4).         FDS0001
000575            10  FILLER                     PIC X(05).             FDS0003
000580*                                                                 FDS0001
000590    01  FSA-GROUP-EVENT-TABLE.                                    FDS0001
000600        05  FSA-GROUP-EVENT-COUNT      PIC 9(5) COMP.             FDS0001
000610        05  FSA-GRP-TS-SECONDS                                    FDS0001
000620                OCCURS 10000 TIMES PIC 9(11) COMP                 FDS0001
000630                INDEXED BY FSA-GRP-IDX, FSA-GRP-IDX2.             FDS0001
000631        05  FILLER                     PIC X(04).                 FDS0003
